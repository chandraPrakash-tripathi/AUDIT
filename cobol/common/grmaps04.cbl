000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GRMAPS04.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       12/01/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            Shared discrepancy threshold, status and
001900*                        closeness engine used by every GST
002000*                        reconciliation program (Rules B0, B8.1).
002100*                        Two entry functions selected via
002200*                        M04-Function:
002300*                          "S" - Status test (Rule B0 / U12).
002400*                          "C" - Numeric closeness test (Rule B8.1).
002500*
002600*    Called Modules.     None.
002700*
002800*    Files Used.         None - pure computation, values passed
002900*                        by reference in the Linkage Section.
003000*
003100*****************************************************************
003200*
003300* Changes:
003400* 12/01/1988 vbc - Created as the common threshold check used by
003500*                  the first GST audit prototype (then a standalone
003600*                  routine inside GR010, split out when GR020 needed
003700*                  the identical rule).
003800* 03/06/1991 vbc - Added the Ledger-Balance close-test entry after
003900*                  the E-Way trial run kept re-coding B8.1 by hand.
004000* 14/02/1995 vbc -    .01 Signed AND absolute percent both returned
004100*                        now - GR040's Table 3.1 rows need signed,
004200*                        everyone else needs the absolute value.
004300* 09/11/1998 vbc - 2.00  Year 2000 review - Date-Written above and
004400*                        every calling program checked for two-digit
004500*                        year assumptions.  None found in this
004600*                        module, it carries no date fields.
004700* 21/07/2003 vbc - Ticket GR-114.  Denominator-Mode "2" added for
004800*                  the modules that key off the second source value
004900*                  (3B-vs-2B, 3B-vs-books, ITC eligibility, turnover)
005000*                  rather than the larger-of-the-two rule.
005100* 30/09/2009 vbc - Migration to GnuCOBOL - no source changes needed,
005200*                  module carried no vendor extensions.
005300* 16/04/2024 vbc - Copyright notice update superseding all previous
005400*                  notices.
005500* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
005600* 18/01/2026 vbc - Ticket GR-201.  Split Prm-Amount-Threshold and
005700*                  Prm-Percent-Threshold out to Wsgrprm.cob so the
005800*                  1.00 / 1% figures are not buried in this source -
005900*                  values are still passed in by the caller.
006000*
006100*****************************************************************
006200*
006300* Copyright Notice.
006400* ****************
006500*
006600* This notice supersedes all prior copyright notices and was
006700* updated 2024-04-16.
006800*
006900* These files and programs are part of the Applewood Computers
007000* Accounting System and are Copyright (c) Vincent B Coen,
007100* 1976-2026 and later.
007200*
007300* This program is free software; you can redistribute it and/or
007400* modify it under the terms of the GNU General Public License as
007500* published by the Free Software Foundation; version 3 and later,
007600* for personal usage only, including use within a business but
007700* excluding repackaging or resale in any way.
007800*
007900* ACAS is distributed in the hope that it will be useful, but
008000* WITHOUT ANY WARRANTY; without even the implied warranty of
008100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008200*
008300*****************************************************************
008400*
008500 ENVIRONMENT               DIVISION.
008600*=========================
008700*
008800 COPY  "envdiv.cob".
008900 INPUT-OUTPUT              SECTION.
009000*-------------------------
009100*
009200 DATA                      DIVISION.
009300*=========================
009400 WORKING-STORAGE SECTION.
009500*-----------------------
009600*
009700 77  W04-AMT-THRESHOLD     PIC 9(5)V99   COMP-3   VALUE 1.00.
009800 77  W04-PCT-THRESHOLD     PIC 9(3)V99   COMP-3   VALUE 1.00.
009900 77  W04-ABS-SRC1          PIC S9(13)V99 COMP-3.
010000 77  W04-ABS-SRC2          PIC S9(13)V99 COMP-3.
010100 77  W04-DENOM             PIC S9(13)V99 COMP-3.
010200 77  W04-TOLERANCE         PIC S9(13)V99 COMP-3.
010300*
010400 LINKAGE                   SECTION.
010500*-------------------------
010600*
010700 COPY  "wsgrm04.cob".
010800*
012900 PROCEDURE DIVISION USING GR-MAPS04-WS.
013000*=====================================
013100*
013200 AA000-MAIN.
013300     MOVE     ZERO           TO M04-DIFFERENCE
013400                                 M04-PCT-ABS
013500                                 M04-PCT-SIGNED.
013600     MOVE     "N"            TO M04-SIGNIFICANT.
013700     MOVE     SPACES         TO M04-STATUS.
013800     IF       M04-AMT-THRESHOLD = ZERO
013900              MOVE  W04-AMT-THRESHOLD TO M04-AMT-THRESHOLD.
014000     IF       M04-PCT-THRESHOLD = ZERO
014100              MOVE  W04-PCT-THRESHOLD TO M04-PCT-THRESHOLD.
014200*
014300     IF       M04-CLOSE-TEST
014400              GO TO AA200-CLOSENESS-TEST.
014500*
014600     GO       TO AA100-STATUS-TEST.
014700*
014800 AA100-STATUS-TEST.
014900*
015000*    Rule B0 / U12 - shared significance test.
015100*
015200     SUBTRACT M04-SRC2-VALUE FROM M04-SRC1-VALUE
015300              GIVING M04-DIFFERENCE  ROUNDED.
015400*
015500     MOVE     M04-SRC1-VALUE TO W04-ABS-SRC1.
015600     IF       W04-ABS-SRC1 < ZERO
015700              MULTIPLY  W04-ABS-SRC1 BY -1 GIVING W04-ABS-SRC1.
015800     MOVE     M04-SRC2-VALUE TO W04-ABS-SRC2.
015900     IF       W04-ABS-SRC2 < ZERO
016000              MULTIPLY  W04-ABS-SRC2 BY -1 GIVING W04-ABS-SRC2.
016100*
016200     IF       M04-DENOM-SRC2
016300              MOVE  W04-ABS-SRC2 TO W04-DENOM
016400     ELSE
016500              IF    W04-ABS-SRC1 > W04-ABS-SRC2
016600                    MOVE W04-ABS-SRC1 TO W04-DENOM
016700              ELSE
016800                    MOVE W04-ABS-SRC2 TO W04-DENOM.
016900*
017000     IF       W04-DENOM = ZERO
017100              MOVE  999.99 TO M04-PCT-ABS
017200              IF    M04-DIFFERENCE < ZERO
017300                    COMPUTE M04-PCT-SIGNED = M04-PCT-ABS * -1
017400              ELSE
017500                    MOVE  M04-PCT-ABS TO M04-PCT-SIGNED
017600     ELSE
017700              COMPUTE M04-PCT-SIGNED ROUNDED =
017800                      (M04-DIFFERENCE / W04-DENOM) * 100
017850              MOVE  M04-PCT-SIGNED TO M04-PCT-ABS
017900              IF    M04-PCT-ABS < ZERO
018000                    MULTIPLY M04-PCT-ABS BY -1 GIVING M04-PCT-ABS.
018100*
018200     MOVE     "MATCHED"       TO M04-STATUS.
018300     MOVE     M04-DIFFERENCE  TO W04-TOLERANCE.
018700     IF       W04-TOLERANCE < ZERO
018800              MULTIPLY W04-TOLERANCE BY -1 GIVING W04-TOLERANCE.
018900     IF       W04-TOLERANCE  >  M04-AMT-THRESHOLD
019000     AND      M04-PCT-ABS    >  M04-PCT-THRESHOLD
019100              MOVE "MISMATCHED"  TO M04-STATUS
019200              MOVE "Y"           TO M04-SIGNIFICANT.
019300*
019400     IF       M04-SRC2-VALUE = ZERO
019500     AND      M04-SRC1-VALUE NOT = ZERO
019600              MOVE "ONLY IN SOURCE 1" TO M04-STATUS.
019700     IF       M04-SRC1-VALUE = ZERO
019800     AND      M04-SRC2-VALUE NOT = ZERO
019900              MOVE "ONLY IN SOURCE 2" TO M04-STATUS.
020000*
020100     GO       TO AA900-EXIT.
020200*
020300 AA200-CLOSENESS-TEST.
020400*
020500*    Rule B8.1 - E-Way / E-Invoice numeric closeness.
020600*
020700     SUBTRACT M04-SRC2-VALUE FROM M04-SRC1-VALUE
020800              GIVING M04-DIFFERENCE ROUNDED.
020900     MOVE     M04-SRC2-VALUE TO W04-ABS-SRC2.
021000     IF       W04-ABS-SRC2 < ZERO
021100              MULTIPLY  W04-ABS-SRC2 BY -1 GIVING W04-ABS-SRC2.
021200*
021300     COMPUTE  W04-TOLERANCE ROUNDED =
021400              M04-AMT-THRESHOLD + (W04-ABS-SRC2 * 0.01).
021500*
021600     MOVE     M04-DIFFERENCE  TO W04-ABS-SRC1.
021700     IF       W04-ABS-SRC1 < ZERO
021800              MULTIPLY  W04-ABS-SRC1 BY -1 GIVING W04-ABS-SRC1.
021900*
022000     MOVE     "N"          TO M04-SIGNIFICANT.
022100     IF       W04-ABS-SRC1  >  W04-TOLERANCE
022200              MOVE "Y"     TO M04-SIGNIFICANT.
022300*
022400     IF       W04-ABS-SRC2 = ZERO
022500              MOVE  999.99 TO M04-PCT-ABS
022600              IF    M04-DIFFERENCE < ZERO
022700                    COMPUTE M04-PCT-SIGNED = M04-PCT-ABS * -1
022800              ELSE
022900                    MOVE  M04-PCT-ABS TO M04-PCT-SIGNED
023000     ELSE
023100              COMPUTE M04-PCT-SIGNED ROUNDED =
023200                      (M04-DIFFERENCE / W04-ABS-SRC2) * 100
023300              MOVE  M04-PCT-SIGNED TO M04-PCT-ABS
023400              IF    M04-PCT-ABS < ZERO
023500                    MULTIPLY M04-PCT-ABS BY -1 GIVING M04-PCT-ABS.
023600*
023700 AA900-EXIT.
023800     EXIT     PROGRAM.
