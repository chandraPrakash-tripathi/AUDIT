000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GRMAPS09.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       15/01/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            Invoice-number normalisation, Rule B1.3.
001900*                        Upper-cases the raw invoice/voucher number,
002000*                        strips every non-alphanumeric character,
002100*                        strips one leading prefix of INV, INVOICE,
002200*                        BILL, SI or TAX, and separately derives the
002300*                        digits-only variant used by matching
002400*                        strategy (3) in GR010.
002500*
002600*    Called Modules.     None.
002700*
002800*    Files Used.         None.
002900*
003000*****************************************************************
003100*
003200* Changes:
003300* 15/01/1988 vbc - Created - GR010's third matching pass kept
003400*                  hand-coding the same strip-and-shift loop as
003500*                  the second pass, so split out as MAPS09 was.
003600* 02/09/1993 vbc - Added the digits-only derivation (strategy 3)
003700*                  after the quarterly review found statement
003800*                  numbers punctuated differently to the register.
003900* 09/11/1998 vbc - 2.00  Y2K review - module carries no date
004000*                        fields, no changes required.
004100* 21/07/2003 vbc - Ticket GR-114.  Prefix list widened from
004200*                  INV/BILL to also strip INVOICE, SI and TAX.
004300* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes.
004400* 16/04/2024 vbc - Copyright notice update superseding all
004500*                  previous notices.
004600* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004700* 19/01/2026 vbc - Capitalise vars, paragraphs etc to match the
004800*                  rest of the GR0nn suite.
004900*
005000*****************************************************************
005100*
005200* Copyright Notice.
005300* ****************
005400*
005500* This notice supersedes all prior copyright notices and was
005600* updated 2024-04-16.
005700*
005800* These files and programs are part of the Applewood Computers
005900* Accounting System and are Copyright (c) Vincent B Coen,
006000* 1976-2026 and later.
006100*
006200* This program is free software; you can redistribute it and/or
006300* modify it under the terms of the GNU General Public License as
006400* published by the Free Software Foundation; version 3 and later,
006500* for personal usage only, including use within a business but
006600* excluding repackaging or resale in any way.
006700*
006800* ACAS is distributed in the hope that it will be useful, but
006900* WITHOUT ANY WARRANTY; without even the implied warranty of
007000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007100*
007200*****************************************************************
007300*
007400 ENVIRONMENT               DIVISION.
007500*=========================
007600*
007700 COPY  "envdiv.cob".
007800 INPUT-OUTPUT              SECTION.
007900*-------------------------
008000*
008100 DATA                      DIVISION.
008200*=========================
008300 WORKING-STORAGE SECTION.
008400*-----------------------
008500*
008600 01  W09-Alnum-Set     PIC X(36) VALUE
008700         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008800     03  FILLER  REDEFINES  W09-Alnum-Set.
008900         05  W09-Alnum-Chr   PIC X  OCCURS 36  INDEXED BY Q9.
009000*
009100 01  W09-Digit-Set     PIC X(10) VALUE "0123456789".
009200     03  FILLER  REDEFINES  W09-Digit-Set.
009300         05  W09-Digit-Chr   PIC X  OCCURS 10  INDEXED BY D9.
009400*
009500 01  W09-Prefix-Table.
009600     03  FILLER    PIC X(9)  VALUE "INV      ".
009700     03  FILLER    PIC X(9)  VALUE "INVOICE  ".
009800     03  FILLER    PIC X(9)  VALUE "BILL     ".
009900     03  FILLER    PIC X(9)  VALUE "SI       ".
010000     03  FILLER    PIC X(9)  VALUE "TAX      ".
010100 01  W09-Prefix-Redef REDEFINES W09-Prefix-Table.
010200     03  W09-Prefix-Entry  PIC X(9)  OCCURS 5  INDEXED BY P9.
010300*
010400 77  A9                PIC S9(4)   COMP.
010500 77  B9                PIC S9(4)   COMP.
010600 77  L9                PIC S9(4)   COMP.
010700 77  W09-Stripped      PIC X(16).
010800*
010900 LINKAGE                   SECTION.
011000*-------------------------
011100*
011200 COPY  "wsgrlnk.cob".
011300*
011400 PROCEDURE DIVISION USING GR-MAPS09-WS.
011500*=====================================
011600*
011700 AA000-MAIN.
011800     MOVE     SPACES  TO  W09-Stripped M09-NORM-INV-NUM
011900                          M09-DIGITS-INV-NUM.
012000     MOVE     "N"     TO  M09-DIGITS-PRESENT.
012100     MOVE     M09-RAW-INV-NUM  TO  W09-Stripped.
012200     INSPECT  W09-Stripped CONVERTING
013300              "abcdefghijklmnopqrstuvwxyz"
013400          TO  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013500*
013600     MOVE     ZERO  TO  L9.
013700     PERFORM  AA100-STRIP-LOOP THRU AA100-EXIT
013800              VARYING A9 FROM 1 BY 1 UNTIL A9 > 16.
013900*
014000     PERFORM  AA200-STRIP-PREFIX THRU AA200-EXIT.
014100     PERFORM  AA300-DIGITS-ONLY  THRU AA300-EXIT.
014200*
014300     GO       TO AA900-EXIT.
014400*
014500 AA100-STRIP-LOOP.
014600     IF       W09-Stripped (A9:1) = SPACE
014700              GO TO AA100-EXIT.
014800     SET      Q9  TO  1.
014900     SEARCH   W09-Alnum-Chr  AT END  GO TO AA100-EXIT
015000              WHEN W09-Alnum-Chr (Q9) = W09-Stripped (A9:1)
015100                   ADD  1  TO  L9
015200                   MOVE W09-Stripped (A9:1) TO
015300                        M09-NORM-INV-NUM (L9:1).
015400 AA100-EXIT.
015500     EXIT.
015600*
015700 AA200-STRIP-PREFIX.
015800     SET      P9  TO  1.
015900     SEARCH   W09-Prefix-Entry  AT END  GO TO AA200-EXIT
016000              WHEN M09-NORM-INV-NUM (1:9) = W09-Prefix-Entry (P9)
016100                   GO TO AA200-FOUND.
016200     GO       TO AA200-EXIT.
016300 AA200-FOUND.
016400*
016500*    Length of the prefix actually matched is the trimmed
016600*    length of the table entry - work it out and shift left.
016700*
016800     MOVE     9  TO  B9.
016850     PERFORM  AA210-TRIM-LOOP THRU AA210-EXIT
016870              UNTIL B9 = 0
016880              OR     W09-Prefix-Entry (P9) (B9:1) NOT = SPACE.
017300     MOVE     M09-NORM-INV-NUM  TO  W09-Stripped.
017400     MOVE     SPACES            TO  M09-NORM-INV-NUM.
017500     COMPUTE  L9 = L9 - B9.
017600     IF       L9 > 0
017700              MOVE  W09-Stripped (B9 + 1:L9) TO M09-NORM-INV-NUM.
017710     GO       TO AA200-EXIT.
017720*
017730 AA210-TRIM-LOOP.
017740     SUBTRACT 1 FROM B9.
017750 AA210-EXIT.
017760     EXIT.
017770*
017800 AA200-EXIT.
017900     EXIT.
018000*
018100 AA300-DIGITS-ONLY.
018200     MOVE     ZERO  TO  L9.
018300     PERFORM  AA310-DIGIT-LOOP THRU AA310-EXIT
018400              VARYING A9 FROM 1 BY 1 UNTIL A9 > 16.
018500     IF       L9 > 0
018600              MOVE  "Y"  TO  M09-DIGITS-PRESENT.
018700     GO       TO AA300-EXIT.
018800 AA310-DIGIT-LOOP.
018900     IF       M09-RAW-INV-NUM (A9:1) = SPACE
019000              GO TO AA310-EXIT.
019100     SET      D9  TO  1.
019200     SEARCH   W09-Digit-Chr  AT END  GO TO AA310-EXIT
019300              WHEN W09-Digit-Chr (D9) = M09-RAW-INV-NUM (A9:1)
019400                   ADD  1  TO  L9
019500                   MOVE M09-RAW-INV-NUM (A9:1) TO
019600                        M09-DIGITS-INV-NUM (L9:1).
019700 AA310-EXIT.
019800     EXIT.
019900 AA300-EXIT.
020000     EXIT.
020100*
020200 AA900-EXIT.
020300     EXIT     PROGRAM.
