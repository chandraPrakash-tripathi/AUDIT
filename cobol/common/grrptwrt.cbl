000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GRRPTWRT.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       16/01/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            Shared detail-line and summary-line builder
001900*                        used by every GST reconciliation program,
002000*                        Rule U13.  Three entry functions selected
002100*                        via Rpt-Function -
002200*                          "T" - Tally one comparison result into the
002300*                                caller's running R8 summary counters.
002400*                          "D" - Format an R7 result into a print
002500*                                image for GRDTL.
002600*                          "F" - Finish - work out the match
002700*                                percentage and the consolidated
002800*                                summary print line for GRRPT.
002900*                        The caller owns every file - this module
003000*                        only fills the buffers handed to it.
003100*
003200*    Called Modules.     None.
003300*
003400*    Files Used.         None - the caller writes GRDTL and GRRPT.
003500*
003600*****************************************************************
003700*
003800* Changes:
003900* 16/01/1988 vbc - Created - lifted the tally/format logic common
004000*                  to GR010 and GR020 out to its own module so the
004100*                  match-percentage arithmetic is coded once.
004200* 11/05/1992 vbc - Consolidated print line widened to carry the
004300*                  net signed difference alongside the counts,
004400*                  requested by the audit review committee.
004500* 09/11/1998 vbc - 2.00  Y2K review - no date fields held here,
004600*                        no changes required.
004700* 21/07/2003 vbc - Ticket GR-114.  Mismatch count derived as
004800*                  Total - Matched rather than kept as a separate
004900*                  running total, per Rule U13, to guard against
005000*                  the two counters drifting apart.
005100* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes.
005200* 16/04/2024 vbc - Copyright notice update superseding all
005300*                  previous notices.
005400* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
005500* 24/01/2026 vbc - Ticket GR-201.  Added the "D" detail-line
005600*                  format function so GR0nn programs no longer
005700*                  hand-code the edited print picture themselves.
005800*
005900*****************************************************************
006000*
006100* Copyright Notice.
006200* ****************
006300*
006400* This notice supersedes all prior copyright notices and was
006500* updated 2024-04-16.
006600*
006700* These files and programs are part of the Applewood Computers
006800* Accounting System and are Copyright (c) Vincent B Coen,
006900* 1976-2026 and later.
007000*
007100* This program is free software; you can redistribute it and/or
007200* modify it under the terms of the GNU General Public License as
007300* published by the Free Software Foundation; version 3 and later,
007400* for personal usage only, including use within a business but
007500* excluding repackaging or resale in any way.
007600*
007700* ACAS is distributed in the hope that it will be useful, but
007800* WITHOUT ANY WARRANTY; without even the implied warranty of
007900* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008000*
008100*****************************************************************
008200*
008300 ENVIRONMENT               DIVISION.
008400*=========================
008500*
008600 COPY  "envdiv.cob".
008700 INPUT-OUTPUT              SECTION.
008800*-------------------------
008900*
009000 DATA                      DIVISION.
009100*=========================
009200 WORKING-STORAGE SECTION.
009300*-----------------------
009400*
009500 77  W13-PERCENT           PIC S9(5)V99  COMP-3.
009600 77  W13-MISMATCH-CNT      PIC 9(7)      COMP.
009700*
009800 LINKAGE                   SECTION.
009900*-------------------------
010000*
010100 COPY  "wsgrlk2.cob".
010200*
010300 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
010400                            BY RPT-SUM-FIELDS.
010500*
010600 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
010700                            BY RPT-RES-FIELDS.
010800*
010900 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
011000                            BY RPT-DTL-FIELDS.
011100*
011200 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE  BY RPT-CSL-FIELDS
011300                        ==GR-TITLE-LINE-1== BY ==FILLER==
011400                        ==GR-TITLE-LINE-2== BY ==FILLER==
011500                        ==GR-METRIC-LINE==  BY ==FILLER==.
011600*
012600 PROCEDURE DIVISION USING GR-RPTWRT-WS  RPT-SUM-FIELDS
012700                          RPT-RES-FIELDS RPT-DTL-FIELDS
012800                          RPT-CSL-FIELDS.
012900*=====================================
013000*
013100 AA000-MAIN.
013200     IF       RPT-TALLY
013300              GO TO AA100-TALLY.
013400     IF       RPT-BUILD-DETAIL
013500              GO TO AA200-BUILD-DETAIL.
013600     IF       RPT-FINISH
013700              GO TO AA300-FINISH.
013800     GO       TO AA900-EXIT.
013900*
014000 AA100-TALLY.
014100*
014200*    One comparison result rolled into the caller's running R8
014300*    counters - Rule U13.  Mismatch count is NOT kept as a
014400*    separate running total, it is derived at AA300-FINISH as
014500*    Total less Matched (Ticket GR-114).
014600*
014700     ADD      1  TO  SUM-TOTAL-RECORDS.
014800     IF       RPT-STATUS-IN = "MATCHED"
014900              ADD  1  TO  SUM-MATCHED-COUNT
015000     ELSE
015100       IF     RPT-STATUS-IN = "ONLY IN SOURCE 1"
015200              ADD  1  TO  SUM-ONLY-SRC1-COUNT
015300       ELSE
015400         IF   RPT-STATUS-IN = "ONLY IN SOURCE 2"
015500              ADD  1  TO  SUM-ONLY-SRC2-COUNT.
015600*
015700     ADD      RPT-DIFFERENCE-IN  TO  SUM-NET-DIFFERENCE.
015800     MOVE     RPT-DIFFERENCE-IN  TO  SUM-ABS-DIFFERENCE.
015900     IF       SUM-ABS-DIFFERENCE < ZERO
016000              MULTIPLY  SUM-ABS-DIFFERENCE BY -1
016100                        GIVING SUM-ABS-DIFFERENCE.
016200     GO       TO AA900-EXIT.
016300*
016400 AA200-BUILD-DETAIL.
016500*
016600*    Rule U13 - one R7 result formatted to a GRDTL print image.
016700*
016800     MOVE     SPACES          TO  RPT-DTL-FIELDS.
016900     MOVE     RES-STATUS      TO  DTL-STATUS      OF RPT-DTL-FIELDS.
017000     MOVE     RES-PARTY-GSTIN TO  DTL-PARTY-GSTIN OF RPT-DTL-FIELDS.
017100     MOVE     RES-INV-NUM     TO  DTL-INV-NUM     OF RPT-DTL-FIELDS.
017200     MOVE     RES-INV-DATE    TO  DTL-INV-DATE    OF RPT-DTL-FIELDS.
017300     MOVE     RES-SRC1-VALUE  TO  DTL-SRC1-VALUE  OF RPT-DTL-FIELDS.
017400     MOVE     RES-SRC2-VALUE  TO  DTL-SRC2-VALUE  OF RPT-DTL-FIELDS.
017500     MOVE     RES-DIFFERENCE  TO  DTL-DIFFERENCE  OF RPT-DTL-FIELDS.
017600     MOVE     RES-PCT-DIFF    TO  DTL-PCT-DIFF    OF RPT-DTL-FIELDS.
017700     MOVE     RES-FIELD-NAME  TO  DTL-FIELD-NAME  OF RPT-DTL-FIELDS.
017800     MOVE     " "             TO  DTL-CC          OF RPT-DTL-FIELDS.
017900     GO       TO AA900-EXIT.
018000*
018100 AA300-FINISH.
018200*
018300*    Rule U13 - consolidated summary line, one per run, plus the
018400*    match percentage carried back in the R8 record itself.
018500*
018600     COMPUTE  W13-MISMATCH-CNT =
018700              SUM-TOTAL-RECORDS - SUM-MATCHED-COUNT.
018800     MOVE     W13-MISMATCH-CNT   TO  SUM-MISMATCH-COUNT.
018900*
019000     IF       SUM-TOTAL-RECORDS = ZERO
019100              MOVE  ZERO  TO  SUM-MATCH-PERCENT
019200     ELSE
019300              COMPUTE  W13-PERCENT ROUNDED =
019400                       (SUM-MATCHED-COUNT / SUM-TOTAL-RECORDS) * 100
019500              MOVE     W13-PERCENT  TO  SUM-MATCH-PERCENT.
019600*
019700     MOVE     SPACES             TO  RPT-CSL-FIELDS.
019800     MOVE     SUM-RECON-TYPE     TO  CSL-RECON-TYPE  OF RPT-CSL-FIELDS.
019900     MOVE     SUM-TOTAL-RECORDS  TO  CSL-TOTAL-RECORDS
020000                                     OF RPT-CSL-FIELDS.
020100     MOVE     SUM-MATCHED-COUNT  TO  CSL-MATCHED-COUNT
020200                                     OF RPT-CSL-FIELDS.
020300     MOVE     SUM-MISMATCH-COUNT TO  CSL-MISMATCH-COUNT
020400                                     OF RPT-CSL-FIELDS.
020500     MOVE     SUM-MATCH-PERCENT  TO  CSL-MATCH-PERCENT
020600                                     OF RPT-CSL-FIELDS.
020700     MOVE     SUM-NET-DIFFERENCE TO  CSL-NET-DIFFERENCE
020800                                     OF RPT-CSL-FIELDS.
020900     MOVE     " "                TO  CSL-CC OF RPT-CSL-FIELDS.
021000     GO       TO AA900-EXIT.
021100*
021200 AA900-EXIT.
021300     EXIT     PROGRAM.
