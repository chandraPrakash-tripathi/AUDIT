000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GR020.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       05/02/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            GST Audit - Sales Reconciliation, Rule U2.
001900*                        Matches GSTR-1 outward-return lines (GR1RTN,
002000*                        source 1) against the sales-register/books
002100*                        lines (GR1BKS, source 2) on Inv-Num +
002200*                        Inv-Date + Party-Gstin, compares six money
002300*                        fields per Rule B2.1, then lists every key
002400*                        seen on only one side and the per-tax-head
002500*                        control totals.
002600*
002700*    Called Modules.     GRMAPS04  (per-field significance test).
002800*                        GRRPTWRT  (Rule U13 detail/summary output).
002900*
003000*    Files Used.         GR1RTN  - GSTR-1 outward return, input (R3).
003100*                        GR1BKS  - Sales register/books, input (R3).
003200*                        GRDTL   - Reconciliation detail, output (R7).
003300*                        GRRPT   - Consolidated summary, output (R8).
003400*
003500*****************************************************************
003600*
003700* Changes:
003800* 05/02/1988 vbc - Created, second module of the GST audit suite,
003900*                  built once GR010 proved the shared-engine idea.
004000* 17/09/1991 vbc -    .01 Duplicate-key suppression added on load
004100*                        after the June VAT... sorry, GST audit
004200*                        found a re-submitted GSTR-1 line counted
004300*                        twice.
004400* 09/11/1998 vbc - 2.00  Y2K review.  Dates here are held as
004500*                        YYYY-MM-DD text, no two-digit year
004600*                        arithmetic performed - no changes required.
004700* 21/07/2003 vbc - Ticket GR-115.  Per-tax-head control totals
004800*                  block added to the summary report, requested
004900*                  by Internal Audit alongside GR-114 for GR010.
005000* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes needed.
005100* 16/04/2024 vbc - Copyright notice update superseding all
005200*                  previous notices.
005300* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
005400* 25/01/2026 vbc - Ticket GR-202.  Rewritten onto the shared
005500*                  Grmaps04/Grrptwrt engine instead of hand-coded
005600*                  tallying - see Aa032/Aa050 below.
005700*
005800*****************************************************************
005900*
006000* Copyright Notice.
006100* ****************
006200*
006300* This notice supersedes all prior copyright notices and was
006400* updated 2024-04-16.
006500*
006600* These files and programs are part of the Applewood Computers
006700* Accounting System and are Copyright (c) Vincent B Coen,
006800* 1976-2026 and later.
006900*
007000* This program is free software; you can redistribute it and/or
007100* modify it under the terms of the GNU General Public License as
007200* published by the Free Software Foundation; version 3 and later,
007300* for personal usage only, including use within a business but
007400* excluding repackaging or resale in any way.
007500*
007600* ACAS is distributed in the hope that it will be useful, but
007700* WITHOUT ANY WARRANTY; without even the implied warranty of
007800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007900*
008000*****************************************************************
008100*
008200 ENVIRONMENT               DIVISION.
008300*=========================
008400*
008500 COPY  "envdiv.cob".
008600 INPUT-OUTPUT              SECTION.
008700*-------------------------
008800 FILE-CONTROL.
008900     SELECT  RETURN-FILE     ASSIGN TO "GR1RTN"
009000             ORGANIZATION  IS LINE SEQUENTIAL
009100             FILE STATUS   IS WS-RTN-STATUS.
009200     SELECT  BOOKS-FILE      ASSIGN TO "GR1BKS"
009300             ORGANIZATION  IS LINE SEQUENTIAL
009400             FILE STATUS   IS WS-BKS-STATUS.
009500     SELECT  DETAIL-FILE     ASSIGN TO "GRDTL"
009600             ORGANIZATION  IS LINE SEQUENTIAL
009700             FILE STATUS   IS WS-DTL-STATUS.
009800     SELECT  REPORT-FILE     ASSIGN TO "GRRPT"
009900             ORGANIZATION  IS LINE SEQUENTIAL
010000             FILE STATUS   IS WS-RPT-STATUS.
010100*
010200 DATA                      DIVISION.
010300*=========================
010400 FILE                      SECTION.
010500*-------------------------
010600 FD  RETURN-FILE.
010700     COPY  "wsgrinv.cob" REPLACING GR-INV-RECORD BY GR-INV1-RECORD.
010800*
010900 FD  BOOKS-FILE.
011000     COPY  "wsgrinv.cob" REPLACING GR-INV-RECORD BY GR-INV2-RECORD.
011100*
011200 FD  DETAIL-FILE.
011300     COPY  "wsgrdtl.cob".
011400*
011500 FD  REPORT-FILE.
011600 01  FD-CONSOL-LINE       PIC X(133).
011700*
011800 WORKING-STORAGE SECTION.
011900*-----------------------
012000*
012100 77  WS-RTN-STATUS         PIC XX.
012200     88  WS-RTN-OK             VALUE "00".
012300     88  WS-RTN-EOF-STAT       VALUE "10".
012400 77  WS-BKS-STATUS         PIC XX.
012500     88  WS-BKS-OK             VALUE "00".
012600     88  WS-BKS-EOF-STAT       VALUE "10".
012700 77  WS-DTL-STATUS         PIC XX.
012800 77  WS-RPT-STATUS         PIC XX.
012900*
013000 77  WS-RTN-EOF            PIC X          VALUE "N".
013100     88  WS-RTN-IS-EOF         VALUE "Y".
013200 77  WS-BKS-EOF            PIC X          VALUE "N".
013300     88  WS-BKS-IS-EOF         VALUE "Y".
013400*
013500 77  W2-S1-COUNT           PIC 9(7)       COMP.
013600 77  W2-S2-COUNT           PIC 9(7)       COMP.
013700 77  W2-SCAN-IX            PIC 9(7)       COMP.
013800 77  W2-DUP-FOUND          PIC X          VALUE "N".
013900     88  W2-DUP-WAS-FOUND      VALUE "Y".
014000 77  W2-FLD-SUB            PIC 9(4)       COMP.
014100 77  W2-ANY-FLAGGED        PIC X          VALUE "N".
014200     88  W2-SOME-FLAGGED       VALUE "Y".
014300 77  W2-DIFF               PIC S9(13)V99  COMP-3.
014400*
014500 COPY  "wsgrprm.cob".
014600*
014700 COPY  "wsgrlnk.cob".
014800*
014900 COPY  "wsgrlk2.cob".
014905 COPY  "wsgrm04.cob".
015000 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
015100                            BY RPT-SUM-FIELDS.
015200 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
015300                            BY RPT-RES-FIELDS.
015400 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
015500                            BY RPT-DTL-FIELDS.
015600 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE BY RPT-CSL-FIELDS
015700                        ==GR-TITLE-LINE-1== BY ==FILLER==
015800                        ==GR-TITLE-LINE-2== BY ==FILLER==
015900                        ==GR-METRIC-LINE==  BY ==FILLER==.
016000*
016100*    Second copy of Wsgrrpt.cob, this time keeping the metric line
016200*    live, for the Aa050 per-tax-head control-total lines below.
016300*
016400 COPY  "wsgrrpt.cob" REPLACING GR-METRIC-LINE BY W2-METRIC-BUF
016500                        ==GR-TITLE-LINE-1== BY ==FILLER==
016600                        ==GR-TITLE-LINE-2== BY ==FILLER==
016700                        ==GR-CONSOL-LINE==  BY ==FILLER==.
016800*
016900*    Parallel tables giving the caption for each of the six
017000*    compared money fields, in Rule B2.1's fixed order, and
017100*    somewhere to hold this pass's per-field values/results.
017200*
017300 01  W2-FLD-NAME-LIT.
017400     03  FILLER            PIC X(20)  VALUE "INVOICE VALUE".
017500     03  FILLER            PIC X(20)  VALUE "TAXABLE VALUE".
017600     03  FILLER            PIC X(20)  VALUE "IGST AMOUNT".
017700     03  FILLER            PIC X(20)  VALUE "CGST AMOUNT".
017800     03  FILLER            PIC X(20)  VALUE "SGST AMOUNT".
017900     03  FILLER            PIC X(20)  VALUE "CESS AMOUNT".
018000 01  W2-FLD-NAME-TBL REDEFINES W2-FLD-NAME-LIT.
018100     03  W2-FLD-NAME           PIC X(20)  OCCURS 6.
018200*
018300 01  W2-SRC1-VALUES.
018400     03  W2-S1-INVOICE-VALUE   PIC S9(13)V99.
018500     03  W2-S1-TAXABLE-VALUE   PIC S9(13)V99.
018600     03  W2-S1-IGST-AMT        PIC S9(13)V99.
018700     03  W2-S1-CGST-AMT        PIC S9(13)V99.
018800     03  W2-S1-SGST-AMT        PIC S9(13)V99.
018900     03  W2-S1-CESS-AMT        PIC S9(13)V99.
019000 01  W2-SRC1-TBL REDEFINES W2-SRC1-VALUES.
019100     03  W2-SRC1-VAL           PIC S9(13)V99  OCCURS 6.
019200*
019300 01  W2-SRC2-VALUES.
019400     03  W2-S2-INVOICE-VALUE   PIC S9(13)V99.
019500     03  W2-S2-TAXABLE-VALUE   PIC S9(13)V99.
019600     03  W2-S2-IGST-AMT        PIC S9(13)V99.
019700     03  W2-S2-CGST-AMT        PIC S9(13)V99.
019800     03  W2-S2-SGST-AMT        PIC S9(13)V99.
019900     03  W2-S2-CESS-AMT        PIC S9(13)V99.
020000 01  W2-SRC2-TBL REDEFINES W2-SRC2-VALUES.
020100     03  W2-SRC2-VAL           PIC S9(13)V99  OCCURS 6.
020200*
020300 01  W2-FLD-RESULTS.
020400     03  W2-FLD-ENTRY  OCCURS 6.
020500         05  W2-FLD-FLAGGED    PIC X.
020600             88  W2-FLD-IS-FLAGGED  VALUE "Y".
020700         05  W2-FLD-DIFF       PIC S9(13)V99.
020800         05  W2-FLD-PCT        PIC S9(3)V99.
020900*
021000*    Running control totals for the five tax-head fields
021100*    (Taxable, IGST, CGST, SGST, Cess), one side each - Rule U2
021200*    step 5.
021300*
021400 01  W2-TOTALS-S1.
021500     03  W2-TOT-S1-VAL         PIC S9(13)V99  OCCURS 5.
021600 01  W2-TOTALS-S2.
021700     03  W2-TOT-S2-VAL         PIC S9(13)V99  OCCURS 5.
021800*
021900*    Working table of GSTR-1 outward-return lines - Rule U2 step 1.
022000*
022100 01  W2-SRC1-TABLE.
022200     03  W2-S1-ENTRY  OCCURS 3000 TIMES INDEXED BY S1-IX.
022300         05  S1-T-USED           PIC X       VALUE "N".
022400             88  S1-T-IS-USED        VALUE "Y".
022500         05  S1-T-GSTIN          PIC X(15).
022600         05  S1-T-INV-NUM        PIC X(16).
022700         05  S1-T-INV-DATE       PIC X(10).
022800         05  S1-T-INVOICE-VALUE  PIC S9(13)V99.
022900         05  S1-T-TAXABLE-VALUE  PIC S9(13)V99.
023000         05  S1-T-IGST-AMT       PIC S9(13)V99.
023100         05  S1-T-CGST-AMT       PIC S9(13)V99.
023200         05  S1-T-SGST-AMT       PIC S9(13)V99.
023300         05  S1-T-CESS-AMT       PIC S9(13)V99.
023400         05  FILLER              PIC X(4).
023500*
023600*    Working table of sales-register/books lines - Rule U2 step 1.
023700*
023800 01  W2-SRC2-TABLE.
023900     03  W2-S2-ENTRY  OCCURS 5000 TIMES INDEXED BY S2-IX.
024000         05  S2-T-USED           PIC X       VALUE "N".
024100             88  S2-T-IS-USED        VALUE "Y".
024200         05  S2-T-GSTIN          PIC X(15).
024300         05  S2-T-INV-NUM        PIC X(16).
024400         05  S2-T-INV-DATE       PIC X(10).
024500         05  S2-T-INVOICE-VALUE  PIC S9(13)V99.
024600         05  S2-T-TAXABLE-VALUE  PIC S9(13)V99.
024700         05  S2-T-IGST-AMT       PIC S9(13)V99.
024800         05  S2-T-CGST-AMT       PIC S9(13)V99.
024900         05  S2-T-SGST-AMT       PIC S9(13)V99.
025000         05  S2-T-CESS-AMT       PIC S9(13)V99.
025100         05  FILLER              PIC X(4).
025200*
025300 PROCEDURE DIVISION.
025400*==================
025500*
025600 AA000-MAIN-LINE.
025700     OPEN     INPUT   RETURN-FILE  BOOKS-FILE
025800     OPEN     OUTPUT  DETAIL-FILE  REPORT-FILE.
025900     MOVE     SPACES  TO RPT-SUM-FIELDS.
026000     MOVE     ZERO    TO SUM-TOTAL-RECORDS  SUM-MATCHED-COUNT
026100                         SUM-MISMATCH-COUNT SUM-ONLY-SRC1-COUNT
026200                         SUM-ONLY-SRC2-COUNT SUM-NET-DIFFERENCE
026300                         SUM-ABS-DIFFERENCE  SUM-MATCH-PERCENT.
026400     MOVE     "SALES RECON - GSTR1 V BOOKS" TO SUM-RECON-TYPE.
026500     MOVE     ZERO    TO W2-S1-COUNT  W2-S2-COUNT.
026600     MOVE     ZERO    TO W2-TOT-S1-VAL (1) W2-TOT-S1-VAL (2)
026700                         W2-TOT-S1-VAL (3) W2-TOT-S1-VAL (4)
026800                         W2-TOT-S1-VAL (5) W2-TOT-S2-VAL (1)
026900                         W2-TOT-S2-VAL (2) W2-TOT-S2-VAL (3)
027000                         W2-TOT-S2-VAL (4) W2-TOT-S2-VAL (5).
027100*
027200     PERFORM  AA010-LOAD-SOURCE1  THRU AA010-EXIT.
027300     PERFORM  AA020-LOAD-SOURCE2  THRU AA020-EXIT.
027400     PERFORM  AA030-MATCH-LOOP    THRU AA030-EXIT
027500              VARYING S1-IX FROM 1 BY 1 UNTIL S1-IX > W2-S1-COUNT.
027600     PERFORM  AA040-UNMATCHED-SRC2  THRU AA040-EXIT
027700              VARYING S2-IX FROM 1 BY 1 UNTIL S2-IX > W2-S2-COUNT.
027800     PERFORM  AA050-CONTROL-TOTALS  THRU AA050-EXIT.
027900     PERFORM  AA060-WRITE-SUMMARY   THRU AA060-EXIT.
028000*
028100     CLOSE    RETURN-FILE  BOOKS-FILE  DETAIL-FILE  REPORT-FILE.
028200     STOP     RUN.
028300*
028400 AA010-LOAD-SOURCE1.
028500*
028600*    Rule U2 step 1 - read the GSTR-1 outward-return file into a
028700*    table, suppressing any key already seen (.01, 1991).
028800*
028900     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
029000     PERFORM  AA012-SRC1-LOOP  THRU AA012-EXIT
029100              UNTIL WS-RTN-IS-EOF.
029200 AA010-EXIT.
029300     EXIT.
029400*
029500 AA011-READ-SRC1.
029600     READ     RETURN-FILE
029700              AT END  MOVE "Y" TO WS-RTN-EOF.
029800 AA011-EXIT.
029900     EXIT.
030000*
030100 AA012-SRC1-LOOP.
030200     IF       NOT WS-RTN-IS-EOF
030300              PERFORM AA012A-DUP-SCAN  THRU AA012A-EXIT
030400              IF   NOT W2-DUP-WAS-FOUND
030500                   ADD    1  TO  W2-S1-COUNT
030600                   SET    S1-IX  TO  W2-S1-COUNT
030700                   MOVE   INV-PARTY-GSTIN  OF GR-INV1-RECORD
030800                          TO S1-T-GSTIN (S1-IX)
030900                   MOVE   INV-INV-NUM      OF GR-INV1-RECORD
031000                          TO S1-T-INV-NUM (S1-IX)
031100                   MOVE   INV-INV-DATE     OF GR-INV1-RECORD
031200                          TO S1-T-INV-DATE (S1-IX)
031300                   MOVE   INV-INVOICE-VALUE OF GR-INV1-RECORD
031400                          TO S1-T-INVOICE-VALUE (S1-IX)
031500                   MOVE   INV-TAXABLE-VALUE OF GR-INV1-RECORD
031600                          TO S1-T-TAXABLE-VALUE (S1-IX)
031700                   MOVE   INV-IGST-AMT     OF GR-INV1-RECORD
031800                          TO S1-T-IGST-AMT (S1-IX)
031900                   MOVE   INV-CGST-AMT     OF GR-INV1-RECORD
032000                          TO S1-T-CGST-AMT (S1-IX)
032100                   MOVE   INV-SGST-AMT     OF GR-INV1-RECORD
032200                          TO S1-T-SGST-AMT (S1-IX)
032300                   MOVE   INV-CESS-AMT     OF GR-INV1-RECORD
032400                          TO S1-T-CESS-AMT (S1-IX)
032500                   ADD    S1-T-TAXABLE-VALUE (S1-IX)
032600                          TO W2-TOT-S1-VAL (1)
032700                   ADD    S1-T-IGST-AMT (S1-IX)  TO W2-TOT-S1-VAL (2)
032800                   ADD    S1-T-CGST-AMT (S1-IX)  TO W2-TOT-S1-VAL (3)
032900                   ADD    S1-T-SGST-AMT (S1-IX)  TO W2-TOT-S1-VAL (4)
033000                   ADD    S1-T-CESS-AMT (S1-IX)  TO W2-TOT-S1-VAL (5)
033100              END-IF.
033200     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
033300 AA012-EXIT.
033400     EXIT.
033500*
033600 AA012A-DUP-SCAN.
033700*
033800*    First-occurrence rule - a key already on the table is not
033900*    added again.
034000*
034100     MOVE     "N"  TO  W2-DUP-FOUND.
034200     IF       W2-S1-COUNT = ZERO
034300              GO TO AA012A-EXIT.
034400     SET      W2-SCAN-IX  TO  1.
034500     PERFORM  AA012B-SCAN  THRU AA012B-EXIT
034600              UNTIL W2-SCAN-IX > W2-S1-COUNT OR W2-DUP-WAS-FOUND.
034700 AA012A-EXIT.
034800     EXIT.
034900 AA012B-SCAN.
035000     IF       S1-T-GSTIN    (W2-SCAN-IX) = INV-PARTY-GSTIN OF GR-INV1-RECORD
035100     AND      S1-T-INV-NUM  (W2-SCAN-IX) = INV-INV-NUM     OF GR-INV1-RECORD
035200     AND      S1-T-INV-DATE (W2-SCAN-IX) = INV-INV-DATE    OF GR-INV1-RECORD
035300              MOVE  "Y"  TO  W2-DUP-FOUND.
035400     SET      W2-SCAN-IX  UP BY  1.
035500 AA012B-EXIT.
035600     EXIT.
035700*
035800 AA020-LOAD-SOURCE2.
035900*
036000*    Rule U2 step 1 - read the sales-register/books file into a
036100*    table, same duplicate-key suppression as Aa010 above.
036200*
036300     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
036400     PERFORM  AA022-SRC2-LOOP  THRU AA022-EXIT
036500              UNTIL WS-BKS-IS-EOF.
036600 AA020-EXIT.
036700     EXIT.
036800*
036900 AA021-READ-SRC2.
037000     READ     BOOKS-FILE
037100              AT END  MOVE "Y" TO WS-BKS-EOF.
037200 AA021-EXIT.
037300     EXIT.
037400*
037500 AA022-SRC2-LOOP.
037600     IF       NOT WS-BKS-IS-EOF
037700              PERFORM AA022A-DUP-SCAN  THRU AA022A-EXIT
037800              IF   NOT W2-DUP-WAS-FOUND
037900                   ADD    1  TO  W2-S2-COUNT
038000                   SET    S2-IX  TO  W2-S2-COUNT
038100                   MOVE   INV-PARTY-GSTIN  OF GR-INV2-RECORD
038200                          TO S2-T-GSTIN (S2-IX)
038300                   MOVE   INV-INV-NUM      OF GR-INV2-RECORD
038400                          TO S2-T-INV-NUM (S2-IX)
038500                   MOVE   INV-INV-DATE     OF GR-INV2-RECORD
038600                          TO S2-T-INV-DATE (S2-IX)
038700                   MOVE   INV-INVOICE-VALUE OF GR-INV2-RECORD
038800                          TO S2-T-INVOICE-VALUE (S2-IX)
038900                   MOVE   INV-TAXABLE-VALUE OF GR-INV2-RECORD
039000                          TO S2-T-TAXABLE-VALUE (S2-IX)
039100                   MOVE   INV-IGST-AMT     OF GR-INV2-RECORD
039200                          TO S2-T-IGST-AMT (S2-IX)
039300                   MOVE   INV-CGST-AMT     OF GR-INV2-RECORD
039400                          TO S2-T-CGST-AMT (S2-IX)
039500                   MOVE   INV-SGST-AMT     OF GR-INV2-RECORD
039600                          TO S2-T-SGST-AMT (S2-IX)
039700                   MOVE   INV-CESS-AMT     OF GR-INV2-RECORD
039800                          TO S2-T-CESS-AMT (S2-IX)
039900                   ADD    S2-T-TAXABLE-VALUE (S2-IX)
040000                          TO W2-TOT-S2-VAL (1)
040100                   ADD    S2-T-IGST-AMT (S2-IX)  TO W2-TOT-S2-VAL (2)
040200                   ADD    S2-T-CGST-AMT (S2-IX)  TO W2-TOT-S2-VAL (3)
040300                   ADD    S2-T-SGST-AMT (S2-IX)  TO W2-TOT-S2-VAL (4)
040400                   ADD    S2-T-CESS-AMT (S2-IX)  TO W2-TOT-S2-VAL (5)
040500              END-IF.
040600     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
040700 AA022-EXIT.
040800     EXIT.
040900*
041000 AA022A-DUP-SCAN.
041100     MOVE     "N"  TO  W2-DUP-FOUND.
041200     IF       W2-S2-COUNT = ZERO
041300              GO TO AA022A-EXIT.
041400     SET      W2-SCAN-IX  TO  1.
041500     PERFORM  AA022B-SCAN  THRU AA022B-EXIT
041600              UNTIL W2-SCAN-IX > W2-S2-COUNT OR W2-DUP-WAS-FOUND.
041700 AA022A-EXIT.
041800     EXIT.
041900 AA022B-SCAN.
042000     IF       S2-T-GSTIN    (W2-SCAN-IX) = INV-PARTY-GSTIN OF GR-INV2-RECORD
042100     AND      S2-T-INV-NUM  (W2-SCAN-IX) = INV-INV-NUM     OF GR-INV2-RECORD
042200     AND      S2-T-INV-DATE (W2-SCAN-IX) = INV-INV-DATE    OF GR-INV2-RECORD
042300              MOVE  "Y"  TO  W2-DUP-FOUND.
042400     SET      W2-SCAN-IX  UP BY  1.
042500 AA022B-EXIT.
042600     EXIT.
042700*
042800 AA030-MATCH-LOOP.
042900*
043000*    Rule U2 step 2/3 - Inv-Num + Inv-Date + Party-Gstin match.
043100*
043300     MOVE     ZERO   TO  W2-SCAN-IX.
043400     PERFORM  AA031-FIND-MATCH  THRU AA031-EXIT
043500              VARYING S2-IX FROM 1 BY 1
043600              UNTIL S2-IX > W2-S2-COUNT OR W2-SCAN-IX NOT = ZERO.
043700     IF       W2-SCAN-IX = ZERO
043800              PERFORM AA036-WRITE-ONLY-SRC1  THRU AA036-EXIT
043900              GO TO AA030-EXIT.
044000     SET      S2-IX  TO  W2-SCAN-IX.
044100     MOVE     "Y"  TO  S2-T-USED (S2-IX).
044200     PERFORM  AA032-COMPARE-FIELDS  THRU AA032-EXIT.
044300 AA030-EXIT.
044400     EXIT.
044500*
044600 AA031-FIND-MATCH.
044700     IF       NOT S2-T-IS-USED (S2-IX)
044800     AND      S2-T-GSTIN    (S2-IX) = S1-T-GSTIN    (S1-IX)
044900     AND      S2-T-INV-NUM  (S2-IX) = S1-T-INV-NUM  (S1-IX)
045000     AND      S2-T-INV-DATE (S2-IX) = S1-T-INV-DATE (S1-IX)
045100              MOVE  S2-IX  TO  W2-SCAN-IX.
045200 AA031-EXIT.
045300     EXIT.
045400*
045500 AA032-COMPARE-FIELDS.
045600*
045700*    Rule B2.1 - six-field comparison via Grmaps04's status test,
045800*    denominator mode M (larger of the two absolute values).
045900*
046000     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  W2-S1-INVOICE-VALUE.
046100     MOVE     S1-T-TAXABLE-VALUE (S1-IX)  TO  W2-S1-TAXABLE-VALUE.
046200     MOVE     S1-T-IGST-AMT      (S1-IX)  TO  W2-S1-IGST-AMT.
046300     MOVE     S1-T-CGST-AMT      (S1-IX)  TO  W2-S1-CGST-AMT.
046400     MOVE     S1-T-SGST-AMT      (S1-IX)  TO  W2-S1-SGST-AMT.
046500     MOVE     S1-T-CESS-AMT      (S1-IX)  TO  W2-S1-CESS-AMT.
046600     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  W2-S2-INVOICE-VALUE.
046700     MOVE     S2-T-TAXABLE-VALUE (S2-IX)  TO  W2-S2-TAXABLE-VALUE.
046800     MOVE     S2-T-IGST-AMT      (S2-IX)  TO  W2-S2-IGST-AMT.
046900     MOVE     S2-T-CGST-AMT      (S2-IX)  TO  W2-S2-CGST-AMT.
047000     MOVE     S2-T-SGST-AMT      (S2-IX)  TO  W2-S2-SGST-AMT.
047100     MOVE     S2-T-CESS-AMT      (S2-IX)  TO  W2-S2-CESS-AMT.
047200     MOVE     "N"  TO  W2-ANY-FLAGGED.
047300     PERFORM  AA032A-FIELD-LOOP  THRU AA032A-EXIT
047400              VARYING W2-FLD-SUB FROM 1 BY 1 UNTIL W2-FLD-SUB > 6.
047500*
047600     MOVE     SPACES  TO RPT-RES-FIELDS.
047700     MOVE     S1-T-GSTIN    (S1-IX)  TO  RES-PARTY-GSTIN.
047800     MOVE     S1-T-INV-NUM  (S1-IX)  TO  RES-INV-NUM.
047900     MOVE     S1-T-INV-DATE (S1-IX)  TO  RES-INV-DATE.
048000     MOVE     W2-S1-INVOICE-VALUE    TO  RES-SRC1-VALUE.
048100     MOVE     W2-S2-INVOICE-VALUE    TO  RES-SRC2-VALUE.
048200     COMPUTE  W2-DIFF = W2-S1-INVOICE-VALUE - W2-S2-INVOICE-VALUE.
048300     MOVE     W2-DIFF                TO  RES-DIFFERENCE.
048400     MOVE     ZERO                   TO  RES-PCT-DIFF.
048500     IF       W2-SOME-FLAGGED
048600              MOVE  "MISMATCHED"  TO  RES-STATUS
048700     ELSE
048800              MOVE  "MATCHED"     TO  RES-STATUS.
048900     PERFORM  AA037-TALLY  THRU AA037-EXIT.
049000*
049100     IF       W2-SOME-FLAGGED
049200              PERFORM AA033-WRITE-FLAGGED  THRU AA033-EXIT
049300                       VARYING W2-FLD-SUB FROM 1 BY 1
049400                       UNTIL W2-FLD-SUB > 6
049500     ELSE
049600              PERFORM AA039-WRITE-DETAIL-LINE  THRU AA039-EXIT.
049700 AA032-EXIT.
049800     EXIT.
049900*
050000 AA032A-FIELD-LOOP.
050100     MOVE     PRM-AMOUNT-THRESHOLD   TO  M04-AMT-THRESHOLD.
050200     MOVE     PRM-PERCENT-THRESHOLD  TO  M04-PCT-THRESHOLD.
050300     MOVE     "S"  TO  M04-FUNCTION.
050400     MOVE     "M"  TO  M04-DENOM-MODE.
050500     MOVE     W2-SRC1-VAL (W2-FLD-SUB)  TO  M04-SRC1-VALUE.
050600     MOVE     W2-SRC2-VAL (W2-FLD-SUB)  TO  M04-SRC2-VALUE.
050700     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
050800     IF       M04-IS-SIGNIFICANT
050900              MOVE  "Y"  TO  W2-ANY-FLAGGED
051000              MOVE  "Y"  TO  W2-FLD-FLAGGED (W2-FLD-SUB)
051100              MOVE  M04-DIFFERENCE  TO  W2-FLD-DIFF (W2-FLD-SUB)
051200              MOVE  M04-PCT-ABS     TO  W2-FLD-PCT  (W2-FLD-SUB)
051300     ELSE
051400              MOVE  "N"  TO  W2-FLD-FLAGGED (W2-FLD-SUB).
051500 AA032A-EXIT.
051600     EXIT.
051700*
051800 AA033-WRITE-FLAGGED.
051900*
052000*    One detail line per field flagged by B2.1 - Rule U2 step 3.
052100*
052200     IF       NOT W2-FLD-IS-FLAGGED (W2-FLD-SUB)
052300              GO TO AA033-EXIT.
052400     MOVE     SPACES  TO RPT-RES-FIELDS.
052500     MOVE     "MISMATCHED"           TO  RES-STATUS.
052600     MOVE     S1-T-GSTIN    (S1-IX)  TO  RES-PARTY-GSTIN.
052700     MOVE     S1-T-INV-NUM  (S1-IX)  TO  RES-INV-NUM.
052800     MOVE     S1-T-INV-DATE (S1-IX)  TO  RES-INV-DATE.
052900     MOVE     W2-SRC1-VAL   (W2-FLD-SUB)  TO  RES-SRC1-VALUE.
053000     MOVE     W2-SRC2-VAL   (W2-FLD-SUB)  TO  RES-SRC2-VALUE.
053100     MOVE     W2-FLD-DIFF   (W2-FLD-SUB)  TO  RES-DIFFERENCE.
053200     MOVE     W2-FLD-PCT    (W2-FLD-SUB)  TO  RES-PCT-DIFF.
053300     MOVE     W2-FLD-NAME   (W2-FLD-SUB)  TO  RES-FIELD-NAME.
053400     PERFORM  AA039-WRITE-DETAIL-LINE  THRU AA039-EXIT.
053500 AA033-EXIT.
053600     EXIT.
053700*
053800 AA036-WRITE-ONLY-SRC1.
053900*
054000*    No candidate in Source 2 - Rule U2 step 4, "missing in books".
054100*
054200     MOVE     SPACES  TO RPT-RES-FIELDS.
054300     MOVE     "ONLY IN SOURCE 1"      TO  RES-STATUS.
054400     MOVE     S1-T-GSTIN    (S1-IX)   TO  RES-PARTY-GSTIN.
054500     MOVE     S1-T-INV-NUM  (S1-IX)   TO  RES-INV-NUM.
054600     MOVE     S1-T-INV-DATE (S1-IX)   TO  RES-INV-DATE.
054700     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-SRC1-VALUE.
054800     MOVE     ZERO                    TO  RES-SRC2-VALUE.
054900     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-DIFFERENCE.
055000     MOVE     100                     TO  RES-PCT-DIFF.
055100     PERFORM  AA037-TALLY             THRU AA037-EXIT.
055200     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
055300 AA036-EXIT.
055400     EXIT.
055500*
055600 AA037-TALLY.
055700     MOVE     "T"             TO  RPT-FUNCTION.
055800     MOVE     RES-STATUS      TO  RPT-STATUS-IN.
055900     MOVE     RES-DIFFERENCE  TO  RPT-DIFFERENCE-IN.
056000     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
056100                                RPT-RES-FIELDS RPT-DTL-FIELDS
056200                                RPT-CSL-FIELDS.
056300 AA037-EXIT.
056400     EXIT.
056500*
056600 AA039-WRITE-DETAIL-LINE.
056700     MOVE     "D"             TO  RPT-FUNCTION.
056800     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
056900                                RPT-RES-FIELDS RPT-DTL-FIELDS
057000                                RPT-CSL-FIELDS.
057100     WRITE    GR-DETAIL-LINE  FROM RPT-DTL-FIELDS.
057200 AA039-EXIT.
057300     EXIT.
057400*
057500 AA040-UNMATCHED-SRC2.
057600*
057700*    Every books line never consumed - Rule U2 step 4, "missing
057800*    in return".
057900*
058000     IF       S2-T-IS-USED (S2-IX)
058100              GO TO AA040-EXIT.
058200     MOVE     SPACES  TO RPT-RES-FIELDS.
058300     MOVE     "ONLY IN SOURCE 2"      TO  RES-STATUS.
058400     MOVE     S2-T-GSTIN    (S2-IX)   TO  RES-PARTY-GSTIN.
058500     MOVE     S2-T-INV-NUM  (S2-IX)   TO  RES-INV-NUM.
058600     MOVE     S2-T-INV-DATE (S2-IX)   TO  RES-INV-DATE.
058700     MOVE     ZERO                    TO  RES-SRC1-VALUE.
058800     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  RES-SRC2-VALUE.
058900     COMPUTE  RES-DIFFERENCE = ZERO - S2-T-INVOICE-VALUE (S2-IX).
059000     MOVE     100                     TO  RES-PCT-DIFF.
059100     PERFORM  AA037-TALLY             THRU AA037-EXIT.
059200     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
059300 AA040-EXIT.
059400     EXIT.
059500*
059600 AA050-CONTROL-TOTALS.
059700*
059800*    Rule U2 step 5 - per-tax-head control totals, one block of
059900*    three metric lines (Source 1, Source 2, difference) for each
060000*    of Taxable Value, Igst, Cgst, Sgst, Cess, in that order.
060100*
060200     PERFORM  AA051-WRITE-HEAD-BLOCK  THRU AA051-EXIT
060300              VARYING W2-FLD-SUB FROM 2 BY 1 UNTIL W2-FLD-SUB > 6.
060400 AA050-EXIT.
060500     EXIT.
060600*
060700 AA051-WRITE-HEAD-BLOCK.
060800*
060900*    W2-Fld-Sub runs 2 thru 6 here (skipping Invoice Value, which
061000*    is not one of the five control-total heads) but the totals
061100*    tables are indexed 1 thru 5, so W2-Scan-Ix carries the
061200*    equivalent totals-table subscript.
061300*
061400     COMPUTE  W2-SCAN-IX = W2-FLD-SUB - 1.
061500     MOVE     SPACES  TO  W2-METRIC-BUF.
061600     MOVE     W2-FLD-NAME (W2-FLD-SUB)  TO  MTL-LABEL OF W2-METRIC-BUF.
061700     MOVE     W2-TOT-S1-VAL (W2-SCAN-IX)  TO  MTL-VALUE OF W2-METRIC-BUF.
061800     MOVE     " "     TO  MTL-CC OF W2-METRIC-BUF.
061900     WRITE    FD-CONSOL-LINE  FROM W2-METRIC-BUF.
062000*
062100     MOVE     SPACES  TO  W2-METRIC-BUF.
062200     MOVE     W2-TOT-S2-VAL (W2-SCAN-IX)  TO  MTL-VALUE OF W2-METRIC-BUF.
062300     MOVE     " "     TO  MTL-CC OF W2-METRIC-BUF.
062400     WRITE    FD-CONSOL-LINE  FROM W2-METRIC-BUF.
062500*
062600     COMPUTE  W2-DIFF = W2-TOT-S1-VAL (W2-SCAN-IX)
062700                        - W2-TOT-S2-VAL (W2-SCAN-IX).
062800     MOVE     SPACES  TO  W2-METRIC-BUF.
062900     MOVE     W2-DIFF TO  MTL-VALUE OF W2-METRIC-BUF.
063000     MOVE     " "     TO  MTL-CC OF W2-METRIC-BUF.
063100     WRITE    FD-CONSOL-LINE  FROM W2-METRIC-BUF.
063200 AA051-EXIT.
063300     EXIT.
063400*
063500 AA060-WRITE-SUMMARY.
063600     MOVE     "F"  TO RPT-FUNCTION.
063700     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
063800                                RPT-RES-FIELDS RPT-DTL-FIELDS
063900                                RPT-CSL-FIELDS.
064000     WRITE    FD-CONSOL-LINE  FROM RPT-CSL-FIELDS.
064100 AA060-EXIT.
064200     EXIT.
