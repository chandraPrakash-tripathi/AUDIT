000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GR010.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       10/01/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            GST Audit - Purchase Reconciliation, Rule U1.
001900*                        Matches supplier-statement invoices (GRSTM,
002000*                        the 2B side) against purchase-register
002100*                        vouchers (GRREG) using invoice-number
002200*                        normalisation and four matching strategies
002300*                        (Rule B1.4), classifies each pairing
002400*                        matched/mismatched (Rule B1.5), then lists
002500*                        every unconsumed register voucher.
002600*
002700*    Called Modules.     GRMAPS09  (invoice number normalisation).
002800*                        GRRPTWRT  (Rule U13 detail/summary output).
002900*
003000*    Files Used.         GRSTM   - Supplier statement, input (R1).
003100*                        GRREG   - Purchase register, input (R2).
003200*                        GRDTL   - Reconciliation detail, output (R7).
003300*                        GRRPT   - Consolidated summary, output (R8).
003400*
003500*****************************************************************
003600*
003700* Changes:
003800* 10/01/1988 vbc - Created for the first GST audit prototype run.
003900* 04/03/1991 vbc -    .01 Rate derivation (B1.1/B1.2) moved to its
004000*                        own paragraphs after the quarterly audit
004100*                        found the interstate repair buckets were
004200*                        being missed on the register side.
004300* 09/11/1998 vbc - 2.00  Y2K review.  Dates here are held as
004400*                        DD-MM-YYYY/CCYY text, no two-digit year
004500*                        arithmetic performed - no changes required.
004600* 21/07/2003 vbc - Ticket GR-114.  Amount-fuzzy strategy (B1.4(4))
004700*                  added after Internal Audit rejected the run for
004800*                  missing statement lines with re-keyed pence.
004900* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes needed.
005000* 16/04/2024 vbc - Copyright notice update superseding all
005100*                  previous notices.
005200* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
005300* 25/01/2026 vbc - Ticket GR-201.  Rewritten onto the shared
005400*                  Grmaps04/Grrptwrt engine instead of hand-coded
005500*                  tallying - see Aa030/Aa040/Aa050 below.
005600*
005700*****************************************************************
005800*
005900* Copyright Notice.
006000* ****************
006100*
006200* This notice supersedes all prior copyright notices and was
006300* updated 2024-04-16.
006400*
006500* These files and programs are part of the Applewood Computers
006600* Accounting System and are Copyright (c) Vincent B Coen,
006700* 1976-2026 and later.
006800*
006900* This program is free software; you can redistribute it and/or
007000* modify it under the terms of the GNU General Public License as
007100* published by the Free Software Foundation; version 3 and later,
007200* for personal usage only, including use within a business but
007300* excluding repackaging or resale in any way.
007400*
007500* ACAS is distributed in the hope that it will be useful, but
007600* WITHOUT ANY WARRANTY; without even the implied warranty of
007700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007800*
007900*****************************************************************
008000*
008100 ENVIRONMENT               DIVISION.
008200*=========================
008300*
008400 COPY  "envdiv.cob".
008500 INPUT-OUTPUT              SECTION.
008600*-------------------------
008700 FILE-CONTROL.
008800     SELECT  STATEMENT-FILE   ASSIGN TO "GRSTM"
008900             ORGANIZATION  IS LINE SEQUENTIAL
009000             FILE STATUS   IS WS-STM-STATUS.
009100     SELECT  REGISTER-FILE    ASSIGN TO "GRREG"
009200             ORGANIZATION  IS LINE SEQUENTIAL
009300             FILE STATUS   IS WS-REG-STATUS.
009400     SELECT  DETAIL-FILE      ASSIGN TO "GRDTL"
009500             ORGANIZATION  IS LINE SEQUENTIAL
009600             FILE STATUS   IS WS-DTL-STATUS.
009700     SELECT  REPORT-FILE      ASSIGN TO "GRRPT"
009800             ORGANIZATION  IS LINE SEQUENTIAL
009900             FILE STATUS   IS WS-RPT-STATUS.
010000*
010100 DATA                      DIVISION.
010200*=========================
010300 FILE                      SECTION.
010400*-------------------------
010500 FD  STATEMENT-FILE.
010700     COPY  "wsgrstm.cob".
010800*
010900 FD  REGISTER-FILE.
011100     COPY  "wsgrreg.cob".
011200*
011300 FD  DETAIL-FILE.
011500     COPY  "wsgrdtl.cob".
011600*
011700 FD  REPORT-FILE.
011800 01  FD-CONSOL-LINE       PIC X(133).
011900*
012000 WORKING-STORAGE SECTION.
012100*-----------------------
012200*
012300 77  WS-STM-STATUS         PIC XX.
012400     88  WS-STM-OK             VALUE "00".
012500     88  WS-STM-EOF-STAT       VALUE "10".
012600 77  WS-REG-STATUS         PIC XX.
012700     88  WS-REG-OK             VALUE "00".
012800     88  WS-REG-EOF-STAT       VALUE "10".
012900 77  WS-DTL-STATUS         PIC XX.
013000 77  WS-RPT-STATUS         PIC XX.
013100*
013200 77  WS-STM-EOF            PIC X          VALUE "N".
013300     88  WS-STM-IS-EOF         VALUE "Y".
013400 77  WS-REG-EOF            PIC X          VALUE "N".
013500     88  WS-REG-IS-EOF         VALUE "Y".
013600*
013700 77  W1-STM-COUNT          PIC 9(7)       COMP.
013800 77  W1-REG-COUNT          PIC 9(7)       COMP.
013900 77  W1-FOUND-IX           PIC 9(7)       COMP.
014000 77  W1-COL-SUB            PIC 9(4)       COMP.
014100 77  W1-TOTAL-TAX          PIC S9(13)V99  COMP-3.
014200 77  W1-DIFF               PIC S9(13)V99  COMP-3.
014300 77  W1-ABS-DIFF           PIC S9(13)V99  COMP-3.
014400 77  W1-PCT                PIC S9(5)V99   COMP-3.
014500 77  W1-RATE-CALC          PIC S9(5)V99   COMP-3.
014600 77  W1-INT-RATE           PIC 9(2)       COMP.
014700 77  W1-STATUS-CODE        PIC X(20).
014800*
014900 COPY  "wsgrlnk.cob".
015000*
015100 COPY  "wsgrlk2.cob".
015400 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
015600                            BY RPT-SUM-FIELDS.
015700 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
015900                            BY RPT-RES-FIELDS.
016000 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
016200                            BY RPT-DTL-FIELDS.
016300 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE BY RPT-CSL-FIELDS
016500                            ==GR-TITLE-LINE-1== BY ==FILLER==
016600                            ==GR-TITLE-LINE-2== BY ==FILLER==
016700                            ==GR-METRIC-LINE==  BY ==FILLER==.
016800*
016900*    Parallel literal tables giving the fixed rate and supply
017000*    type that go with each of Wsgrreg's five rate-bucket columns,
017100*    in the same left-to-right order as Reg-Rate-Tbl (Rule B1.2).
017200*
017300 01  W1-COL-RATE-LIT.
017400     03  FILLER            PIC 9(2)  VALUE 18.
017500     03  FILLER            PIC 9(2)  VALUE 18.
017600     03  FILLER            PIC 9(2)  VALUE 28.
017700     03  FILLER            PIC 9(2)  VALUE 18.
017800     03  FILLER            PIC 9(2)  VALUE 28.
017900 01  W1-COL-RATE-TBL REDEFINES W1-COL-RATE-LIT.
018000     03  W1-COL-RATE           PIC 9(2)  OCCURS 5.
018100*
018200 01  W1-COL-TYPE-LIT.
018300     03  FILLER            PIC X(5)  VALUE "INTRA".
018400     03  FILLER            PIC X(5)  VALUE "INTRA".
018500     03  FILLER            PIC X(5)  VALUE "INTRA".
018600     03  FILLER            PIC X(5)  VALUE "INTER".
018700     03  FILLER            PIC X(5)  VALUE "INTER".
018800 01  W1-COL-TYPE-TBL REDEFINES W1-COL-TYPE-LIT.
018900     03  W1-COL-TYPE           PIC X(5)  OCCURS 5.
019000*
019100*    Working table of statement (2B) invoices held in memory for
019200*    the duration of the run - Rule U1 step 1.
019300*
019400 01  W1-STM-TABLE.
019500     03  W1-STM-ENTRY  OCCURS 3000 TIMES INDEXED BY STM-IX.
019600         05  STM-T-GSTIN         PIC X(15).
019700         05  STM-T-INV-NUM       PIC X(16).
019800         05  STM-T-NORM-NUM      PIC X(16).
019900         05  STM-T-DIGITS-NUM    PIC X(16).
020000         05  STM-T-HAS-DIGITS    PIC X.
020100             88  STM-T-DIGITS-PRESENT  VALUE "Y".
020200         05  STM-T-INV-DATE      PIC X(10).
020300         05  STM-T-DATE-BRK REDEFINES STM-T-INV-DATE.
020400             07  STM-T-DATE-DD   PIC XX.
020500             07  FILLER          PIC X.
020600             07  STM-T-DATE-MM   PIC XX.
020700             07  FILLER          PIC X.
020800             07  STM-T-DATE-CCYY PIC X(4).
020900         05  STM-T-TAXABLE       PIC S9(13)V99.
021000         05  STM-T-IGST          PIC S9(13)V99.
021100         05  STM-T-CGST          PIC S9(13)V99.
021200         05  STM-T-SGST          PIC S9(13)V99.
021300         05  STM-T-RATE          PIC 9(2).
021400         05  STM-T-SUPPLY-TYPE   PIC X(5).
021500         05  FILLER              PIC X(3).
021600*
021700*    Working table of purchase-register vouchers - Rule U1 step 2.
021800*
021900 01  W1-REG-TABLE.
022000     03  W1-REG-ENTRY  OCCURS 5000 TIMES INDEXED BY REG-IX.
022100         05  REG-T-USED          PIC X       VALUE "N".
022200             88  REG-T-IS-USED       VALUE "Y".
022300         05  REG-T-GSTIN         PIC X(15).
022400         05  REG-T-INV-NUM       PIC X(16).
022500         05  REG-T-NORM-NUM      PIC X(16).
022600         05  REG-T-DIGITS-NUM    PIC X(16).
022700         05  REG-T-INV-DATE      PIC X(10).
022800         05  REG-T-DATE-BRK REDEFINES REG-T-INV-DATE.
022900             07  REG-T-DATE-DD   PIC XX.
023000             07  FILLER          PIC X.
023100             07  REG-T-DATE-MM   PIC XX.
023200             07  FILLER          PIC X.
023300             07  REG-T-DATE-CCYY PIC X(4).
023400         05  REG-T-TAXABLE       PIC S9(13)V99.
023500         05  REG-T-RATE          PIC 9(2).
023600         05  REG-T-SUPPLY-TYPE   PIC X(5).
023700         05  FILLER              PIC X(3).
023800*
023900 PROCEDURE DIVISION.
024000*==================
024100*
024200 AA000-MAIN-LINE.
024300     OPEN     INPUT   STATEMENT-FILE  REGISTER-FILE
024400     OPEN     OUTPUT  DETAIL-FILE     REPORT-FILE.
024500     MOVE     SPACES  TO RPT-SUM-FIELDS.
024600     MOVE     ZERO    TO SUM-TOTAL-RECORDS  SUM-MATCHED-COUNT
024700                         SUM-MISMATCH-COUNT SUM-ONLY-SRC1-COUNT
024800                         SUM-ONLY-SRC2-COUNT SUM-NET-DIFFERENCE
024900                         SUM-ABS-DIFFERENCE  SUM-MATCH-PERCENT.
025000     MOVE     "PURCHASE RECON - 2B V REGISTER" TO SUM-RECON-TYPE.
025100     MOVE     ZERO    TO W1-STM-COUNT W1-REG-COUNT.
025200*
025300     PERFORM  AA010-LOAD-STATEMENT  THRU AA010-EXIT.
025400     PERFORM  AA020-LOAD-REGISTER   THRU AA020-EXIT.
025500     PERFORM  AA030-MATCH-LOOP      THRU AA030-EXIT
025600              VARYING STM-IX FROM 1 BY 1 UNTIL STM-IX > W1-STM-COUNT.
025700     PERFORM  AA040-UNMATCHED-REG   THRU AA040-EXIT
025800              VARYING REG-IX FROM 1 BY 1 UNTIL REG-IX > W1-REG-COUNT.
025900     PERFORM  AA050-WRITE-SUMMARY   THRU AA050-EXIT.
026000*
026100     CLOSE    STATEMENT-FILE  REGISTER-FILE  DETAIL-FILE  REPORT-FILE.
026200     STOP     RUN.
026300*
026400 AA010-LOAD-STATEMENT.
026500*
026600*    Rule U1 step 1 - read the statement file, skipping any
026700*    record whose taxable value is zero or negative, deriving
026800*    the rate/supply type per B1.1 and the normalised/digits
026900*    forms of the invoice number per B1.3 via Grmaps09.
027000*
027100     PERFORM  AA011-READ-STM  THRU AA011-EXIT.
027200     PERFORM  AA012-STM-LOOP  THRU AA012-EXIT
027300              UNTIL WS-STM-IS-EOF.
027400 AA010-EXIT.
027500     EXIT.
027600*
027700 AA011-READ-STM.
027800     READ     STATEMENT-FILE
027900              AT END  MOVE "Y" TO WS-STM-EOF.
028000 AA011-EXIT.
028100     EXIT.
028200*
028300 AA012-STM-LOOP.
028400     IF       STM-TAXABLE-VALUE > ZERO
028500              PERFORM AA013-DERIVE-RATE  THRU AA013-EXIT
028600              ADD     1  TO  W1-STM-COUNT
028700              SET     STM-IX  TO  W1-STM-COUNT
028800              MOVE    STM-GSTIN         TO STM-T-GSTIN (STM-IX)
028900              MOVE    STM-INV-NUM       TO STM-T-INV-NUM (STM-IX)
029000              MOVE    STM-INV-DATE      TO STM-T-INV-DATE (STM-IX)
029100              MOVE    STM-TAXABLE-VALUE TO STM-T-TAXABLE (STM-IX)
029200              MOVE    STM-IGST-AMT      TO STM-T-IGST (STM-IX)
029300              MOVE    STM-CGST-AMT      TO STM-T-CGST (STM-IX)
029400              MOVE    STM-SGST-AMT      TO STM-T-SGST (STM-IX)
029500              MOVE    STM-RATE          TO STM-T-RATE (STM-IX)
029600              MOVE    STM-SUPPLY-TYPE   TO STM-T-SUPPLY-TYPE (STM-IX)
029700              MOVE    "N"          TO M09-FUNCTION
029800              MOVE    STM-INV-NUM  TO M09-RAW-INV-NUM
029900              CALL    "GRMAPS09"  USING GR-MAPS09-WS
030000              MOVE    M09-NORM-INV-NUM    TO STM-T-NORM-NUM (STM-IX)
030100              MOVE    M09-DIGITS-INV-NUM  TO STM-T-DIGITS-NUM (STM-IX)
030200              MOVE    M09-DIGITS-PRESENT  TO STM-T-HAS-DIGITS (STM-IX).
030300     PERFORM  AA011-READ-STM  THRU AA011-EXIT.
030400 AA012-EXIT.
030500     EXIT.
030600*
030700 AA013-DERIVE-RATE.
030800*
030900*    Rule B1.1 - only when the statement carried no rate of its
031000*    own does this program work one out from the tax amounts.
031100*
031200     IF       STM-RATE NOT = ZERO
031300              GO TO AA013-EXIT.
031400     COMPUTE  W1-TOTAL-TAX = STM-IGST-AMT + STM-CGST-AMT
031500                             + STM-SGST-AMT.
031600     IF       STM-IGST-AMT > ZERO
031700              MOVE "INTER"  TO  STM-SUPPLY-TYPE
031800     ELSE
031900              MOVE "INTRA"  TO  STM-SUPPLY-TYPE.
032000     IF       STM-TAXABLE-VALUE > ZERO
032100     AND      W1-TOTAL-TAX      > ZERO
032200              IF    STM-IGST-AMT > ZERO
032300                    COMPUTE W1-RATE-CALC ROUNDED =
032400                            (STM-IGST-AMT / STM-TAXABLE-VALUE) * 100
032500                    MOVE  W1-RATE-CALC  TO  STM-RATE
032600              ELSE
032700                IF  STM-CGST-AMT > ZERO
032800                AND STM-SGST-AMT > ZERO
032900                    COMPUTE W1-RATE-CALC ROUNDED =
033000                       ((STM-CGST-AMT + STM-SGST-AMT)
033100                            / STM-TAXABLE-VALUE) * 100
033200                    MOVE  W1-RATE-CALC  TO  STM-RATE.
033300 AA013-EXIT.
033400     EXIT.
033500*
033600 AA020-LOAD-REGISTER.
033700*
033800*    Rule U1 step 2 - read the purchase register, deriving
033900*    taxable value/rate/supply type per B1.2 and the
034000*    normalised/digits forms of the voucher number per B1.3.
034100*
034200     PERFORM  AA021-READ-REG  THRU AA021-EXIT.
034300     PERFORM  AA022-REG-LOOP  THRU AA022-EXIT
034400              UNTIL WS-REG-IS-EOF.
034500 AA020-EXIT.
034600     EXIT.
034700*
034800 AA021-READ-REG.
034900     READ     REGISTER-FILE
035000              AT END  MOVE "Y" TO WS-REG-EOF.
035100 AA021-EXIT.
035200     EXIT.
035300*
035400 AA022-REG-LOOP.
035500     IF       NOT WS-REG-IS-EOF
035600              PERFORM AA023-DERIVE-VOUCHER  THRU AA023-EXIT
035700              ADD     1  TO  W1-REG-COUNT
035800              SET     REG-IX  TO  W1-REG-COUNT
035900              MOVE    "N"               TO REG-T-USED (REG-IX)
036000              MOVE    REG-GSTIN         TO REG-T-GSTIN (REG-IX)
036100              MOVE    REG-INV-NUM       TO REG-T-INV-NUM (REG-IX)
036200              MOVE    REG-INV-DATE      TO REG-T-INV-DATE (REG-IX)
036300              MOVE    W1-TOTAL-TAX      TO REG-T-TAXABLE (REG-IX)
036400              MOVE    W1-INT-RATE       TO REG-T-RATE (REG-IX)
036500              MOVE    W1-STATUS-CODE(1:5) TO REG-T-SUPPLY-TYPE (REG-IX)
036600              MOVE    "N"          TO M09-FUNCTION
036700              MOVE    REG-INV-NUM  TO M09-RAW-INV-NUM
036800              CALL    "GRMAPS09"  USING GR-MAPS09-WS
036900              MOVE    M09-NORM-INV-NUM    TO REG-T-NORM-NUM (REG-IX)
037000              MOVE    M09-DIGITS-INV-NUM  TO REG-T-DIGITS-NUM (REG-IX).
037100     PERFORM  AA021-READ-REG  THRU AA021-EXIT.
037200 AA022-EXIT.
037300     EXIT.
037400*
037500 AA023-DERIVE-VOUCHER.
037600*
037700*    Rule B1.2 - taxable value is the sum of the rate-bucket
037800*    columns that are greater than zero; rate/type come from the
037900*    last such column examined, in Reg-Rate-Tbl's fixed order
038000*    (local 18, local 18, local 28, inter 18, inter 28).
038100*    W1-Total-Tax and W1-Int-Rate/W1-Status-Code carry the
038200*    result back to Aa022 above.
038300*
038400     MOVE     ZERO    TO  W1-TOTAL-TAX.
038500     MOVE     ZERO    TO  W1-INT-RATE.
038600     MOVE     SPACES  TO  W1-STATUS-CODE.
038700     PERFORM  AA023A-COL-LOOP  THRU AA023A-EXIT
038800              VARYING W1-COL-SUB FROM 1 BY 1 UNTIL W1-COL-SUB > 5.
038900     IF       W1-TOTAL-TAX > ZERO
039000              GO TO AA023-EXIT.
039100*
039200*    All five buckets were zero - fall back to the gross-total
039300*    derivation, then the narration-text rate guess.
039400*
039500     IF       REG-GROSS-TOTAL = ZERO
039600              GO TO AA023-EXIT.
039700     IF       REG-IGST-AMT > ZERO
039800              MOVE  "INTER" TO W1-STATUS-CODE
039900              COMPUTE W1-TOTAL-TAX = REG-GROSS-TOTAL - REG-IGST-AMT
040000              IF    W1-TOTAL-TAX > ZERO
040100                    COMPUTE W1-RATE-CALC ROUNDED =
040200                            (REG-IGST-AMT / W1-TOTAL-TAX) * 100
040300                    MOVE  W1-RATE-CALC TO W1-INT-RATE
040400              GO TO AA023-EXIT.
040500     IF       REG-CGST-AMT > ZERO
040600     AND      REG-SGST-AMT > ZERO
040700              MOVE  "INTRA" TO W1-STATUS-CODE
040800              COMPUTE W1-TOTAL-TAX = REG-GROSS-TOTAL
040900                             - (REG-CGST-AMT + REG-SGST-AMT)
041000              IF    W1-TOTAL-TAX > ZERO
041100                    COMPUTE W1-RATE-CALC ROUNDED =
041200                       ((REG-CGST-AMT + REG-SGST-AMT)
041300                            / W1-TOTAL-TAX) * 100
041400                    MOVE  W1-RATE-CALC TO W1-INT-RATE
041500              GO TO AA023-EXIT.
041600*
041700     MOVE     "INTRA"  TO  W1-STATUS-CODE.
041800     MOVE     REG-GROSS-TOTAL  TO  W1-TOTAL-TAX.
041900     MOVE     18  TO  W1-INT-RATE.
042000     PERFORM  AA023B-SCAN-NARRATION  THRU AA023B-EXIT.
042500 AA023-EXIT.
042600     EXIT.
042700*
042800 AA023A-COL-LOOP.
042900     IF       REG-RATE-TBL (W1-COL-SUB) > ZERO
043000              ADD    REG-RATE-TBL (W1-COL-SUB)  TO  W1-TOTAL-TAX
043100              MOVE   W1-COL-RATE (W1-COL-SUB)   TO  W1-INT-RATE
043200              MOVE   W1-COL-TYPE (W1-COL-SUB)   TO  W1-STATUS-CODE.
043300 AA023A-EXIT.
043400     EXIT.
043500*
043600 AA023B-SCAN-NARRATION.
043700*
043800*    Narration-text rate guess - Rule B1.2 final fallback.
043900*
044300     SET      W1-COL-SUB  TO  ZERO.
044400     INSPECT  REG-PARTICULARS TALLYING W1-COL-SUB
044500              FOR ALL "28%".
044600     IF       W1-COL-SUB > 0
044700              MOVE  28  TO  W1-INT-RATE
044800              GO TO AA023B-EXIT.
044900     SET      W1-COL-SUB  TO  ZERO.
045000     INSPECT  REG-PARTICULARS TALLYING W1-COL-SUB
045100              FOR ALL "12%".
045200     IF       W1-COL-SUB > 0
045300              MOVE  12  TO  W1-INT-RATE
045400              GO TO AA023B-EXIT.
045500     SET      W1-COL-SUB  TO  ZERO.
045600     INSPECT  REG-PARTICULARS TALLYING W1-COL-SUB
045700              FOR ALL "5%".
045800     IF       W1-COL-SUB > 0
045900              MOVE  5  TO  W1-INT-RATE.
046000 AA023B-EXIT.
046100     EXIT.
046200*
046300 AA030-MATCH-LOOP.
046400*
046500*    Rule U1 step 3 / B1.4 - try each matching strategy in turn,
046600*    first hit wins.  W1-Found-Ix is zero until a candidate is
046700*    located.
046800*
046900     MOVE     ZERO  TO  W1-FOUND-IX.
047000     PERFORM  AA031-STRATEGY-EXACT   THRU AA031-EXIT.
047100     PERFORM  AA032-STRATEGY-NORM    THRU AA032-EXIT.
047200     PERFORM  AA033-STRATEGY-DIGITS  THRU AA033-EXIT.
047300     PERFORM  AA034-STRATEGY-FUZZY   THRU AA034-EXIT.
047400*
047500     IF       W1-FOUND-IX = ZERO
047600              PERFORM AA036-WRITE-ONLY-SRC1  THRU AA036-EXIT
047700              GO TO AA030-EXIT.
047800*
047900     SET      REG-IX  TO  W1-FOUND-IX.
048000     MOVE     "Y"  TO  REG-T-USED (REG-IX).
048100     PERFORM  AA035-CLASSIFY-B15  THRU AA035-EXIT.
048200 AA030-EXIT.
048300     EXIT.
048400*
048500 AA031-STRATEGY-EXACT.
048600     IF       W1-FOUND-IX NOT = ZERO
048700              GO TO AA031-EXIT.
048800     SET      REG-IX  TO  1.
048900     PERFORM  AA031A-SCAN  THRU AA031A-EXIT
049000              UNTIL REG-IX > W1-REG-COUNT OR W1-FOUND-IX NOT = ZERO.
049100 AA031-EXIT.
049200     EXIT.
049300 AA031A-SCAN.
049400     IF       NOT REG-T-IS-USED (REG-IX)
049500     AND      REG-T-GSTIN   (REG-IX) = STM-T-GSTIN   (STM-IX)
049600     AND      REG-T-INV-NUM (REG-IX) = STM-T-INV-NUM (STM-IX)
049700              SET  W1-FOUND-IX  TO  REG-IX.
049800     SET      REG-IX  UP BY  1.
049900 AA031A-EXIT.
050000     EXIT.
050100*
050200 AA032-STRATEGY-NORM.
050300     IF       W1-FOUND-IX NOT = ZERO
050400              GO TO AA032-EXIT.
050500     SET      REG-IX  TO  1.
050600     PERFORM  AA032A-SCAN  THRU AA032A-EXIT
050700              UNTIL REG-IX > W1-REG-COUNT OR W1-FOUND-IX NOT = ZERO.
050800 AA032-EXIT.
050900     EXIT.
051000 AA032A-SCAN.
051100     IF       NOT REG-T-IS-USED (REG-IX)
051200     AND      REG-T-GSTIN    (REG-IX) = STM-T-GSTIN    (STM-IX)
051300     AND      REG-T-NORM-NUM (REG-IX) = STM-T-NORM-NUM (STM-IX)
051400              SET  W1-FOUND-IX  TO  REG-IX.
051500     SET      REG-IX  UP BY  1.
051600 AA032A-EXIT.
051700     EXIT.
051800*
051900 AA033-STRATEGY-DIGITS.
052000     IF       W1-FOUND-IX NOT = ZERO
052100              GO TO AA033-EXIT.
052200     IF       NOT STM-T-DIGITS-PRESENT (STM-IX)
052300              GO TO AA033-EXIT.
052400     SET      REG-IX  TO  1.
052500     PERFORM  AA033A-SCAN  THRU AA033A-EXIT
052600              UNTIL REG-IX > W1-REG-COUNT OR W1-FOUND-IX NOT = ZERO.
052700 AA033-EXIT.
052800     EXIT.
052900 AA033A-SCAN.
053000     IF       NOT REG-T-IS-USED (REG-IX)
053100     AND      REG-T-GSTIN      (REG-IX) = STM-T-GSTIN      (STM-IX)
053200     AND      REG-T-DIGITS-NUM (REG-IX) = STM-T-DIGITS-NUM (STM-IX)
053300              SET  W1-FOUND-IX  TO  REG-IX.
053400     SET      REG-IX  UP BY  1.
053500 AA033A-EXIT.
053600     EXIT.
053700*
053800 AA034-STRATEGY-FUZZY.
053900     IF       W1-FOUND-IX NOT = ZERO
054000              GO TO AA034-EXIT.
054100     SET      REG-IX  TO  1.
054200     PERFORM  AA034A-SCAN  THRU AA034A-EXIT
054300              UNTIL REG-IX > W1-REG-COUNT OR W1-FOUND-IX NOT = ZERO.
054400 AA034-EXIT.
054500     EXIT.
054600 AA034A-SCAN.
054700     IF       NOT REG-T-IS-USED (REG-IX)
054800     AND      REG-T-GSTIN (REG-IX) = STM-T-GSTIN (STM-IX)
054900              MOVE  REG-T-TAXABLE (REG-IX)  TO  W1-DIFF
055000              SUBTRACT STM-T-TAXABLE (STM-IX)  FROM  W1-DIFF
055100              MOVE  W1-DIFF  TO  W1-ABS-DIFF
055200              IF    W1-ABS-DIFF < ZERO
055300                    MULTIPLY W1-ABS-DIFF BY -1 GIVING W1-ABS-DIFF
055400              END-IF
055500              IF    STM-T-TAXABLE (STM-IX) = ZERO
055600                    MOVE  100  TO  W1-PCT
055700              ELSE
055800                    COMPUTE W1-PCT ROUNDED =
055900                       (W1-ABS-DIFF / STM-T-TAXABLE (STM-IX)) * 100
056000              END-IF
056100              IF    W1-PCT < 1  OR  W1-ABS-DIFF < 10.00
056200                    SET  W1-FOUND-IX  TO  REG-IX
056300              END-IF.
056400     SET      REG-IX  UP BY  1.
056500 AA034A-EXIT.
056600     EXIT.
056700*
056800 AA035-CLASSIFY-B15.
056900*
057000*    Rule B1.5 - value-matched when percent diff < 10% or
057100*    |diff| < 100.00 (percent on the statement value); rate-
057200*    matched when equal or either is zero; both true -> MATCHED,
057300*    else MISMATCHED with the register-minus-statement diff.
057400*
057500     COMPUTE  W1-DIFF = REG-T-TAXABLE (REG-IX)
057600                         - STM-T-TAXABLE (STM-IX).
057700     MOVE     W1-DIFF  TO  W1-ABS-DIFF.
057800     IF       W1-ABS-DIFF < ZERO
057900              MULTIPLY W1-ABS-DIFF BY -1 GIVING W1-ABS-DIFF.
058000     IF       STM-T-TAXABLE (STM-IX) = ZERO
058100              MOVE  100  TO  W1-PCT
058200     ELSE
058300              COMPUTE W1-PCT ROUNDED =
058400                 (W1-ABS-DIFF / STM-T-TAXABLE (STM-IX)) * 100.
058500*
058600     MOVE     SPACES  TO RPT-RES-FIELDS.
058700     MOVE     STM-T-GSTIN    (STM-IX)  TO RES-PARTY-GSTIN.
058800     MOVE     STM-T-INV-NUM  (STM-IX)  TO RES-INV-NUM.
058900     MOVE     STM-T-INV-DATE (STM-IX)  TO RES-INV-DATE.
059000     MOVE     REG-T-TAXABLE  (REG-IX)  TO RES-SRC1-VALUE.
059100     MOVE     STM-T-TAXABLE  (STM-IX)  TO RES-SRC2-VALUE.
059200     MOVE     W1-DIFF                  TO RES-DIFFERENCE.
059300     MOVE     W1-PCT                   TO RES-PCT-DIFF.
059400*
059500     IF       (W1-PCT < 10  OR  W1-ABS-DIFF < 100.00)
059600     AND      (REG-T-RATE (REG-IX) = STM-T-RATE (STM-IX)
059700              OR REG-T-RATE (REG-IX) = ZERO
059800              OR STM-T-RATE (STM-IX) = ZERO)
059900              MOVE "MATCHED"     TO RES-STATUS
060000     ELSE
060100              MOVE "MISMATCHED"  TO RES-STATUS
060200              IF   W1-PCT < 10  OR  W1-ABS-DIFF < 100.00
060300                   MOVE "RATE"          TO RES-FIELD-NAME
060400              ELSE
060500                   MOVE "TAXABLE VALUE" TO RES-FIELD-NAME.
060600*
060700     PERFORM  AA037-TALLY-AND-DETAIL  THRU AA037-EXIT.
060800 AA035-EXIT.
060900     EXIT.
061000*
061100 AA036-WRITE-ONLY-SRC1.
061200*
061300*    No candidate found in the register for this statement
061400*    invoice - Rule U1 step 3, "missing in register".
061500*
061600     MOVE     SPACES  TO RPT-RES-FIELDS.
061700     MOVE     "ONLY IN SOURCE 1"       TO RES-STATUS.
061800     MOVE     STM-T-GSTIN    (STM-IX)  TO RES-PARTY-GSTIN.
061900     MOVE     STM-T-INV-NUM  (STM-IX)  TO RES-INV-NUM.
062000     MOVE     STM-T-INV-DATE (STM-IX)  TO RES-INV-DATE.
062100     MOVE     ZERO                     TO RES-SRC1-VALUE.
062200     MOVE     STM-T-TAXABLE  (STM-IX)  TO RES-SRC2-VALUE.
062300     COMPUTE  RES-DIFFERENCE = ZERO - RES-SRC2-VALUE.
062400     MOVE     100                      TO RES-PCT-DIFF.
062500     PERFORM  AA037-TALLY-AND-DETAIL  THRU AA037-EXIT.
062600 AA036-EXIT.
062700     EXIT.
062800*
062900 AA037-TALLY-AND-DETAIL.
063000     MOVE     "T"             TO RPT-FUNCTION.
063100     MOVE     RES-STATUS      TO RPT-STATUS-IN.
063200     MOVE     RES-DIFFERENCE  TO RPT-DIFFERENCE-IN.
063300     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
063400                                RPT-RES-FIELDS RPT-DTL-FIELDS
063500                                RPT-CSL-FIELDS.
063600     MOVE     "D"             TO RPT-FUNCTION.
063700     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
063800                                RPT-RES-FIELDS RPT-DTL-FIELDS
063900                                RPT-CSL-FIELDS.
064000     WRITE    GR-DETAIL-LINE  FROM RPT-DTL-FIELDS.
064100 AA037-EXIT.
064200     EXIT.
064300*
064400 AA040-UNMATCHED-REG.
064500*
064600*    Rule U1 step 4 - every register voucher never consumed by
064700*    a statement candidate is reported "missing in statement".
064800*
064900     IF       REG-T-IS-USED (REG-IX)
065000              GO TO AA040-EXIT.
065100     MOVE     SPACES  TO RPT-RES-FIELDS.
065200     MOVE     "ONLY IN SOURCE 2"       TO RES-STATUS.
065300     MOVE     REG-T-GSTIN    (REG-IX)  TO RES-PARTY-GSTIN.
065400     MOVE     REG-T-INV-NUM  (REG-IX)  TO RES-INV-NUM.
065500     MOVE     REG-T-INV-DATE (REG-IX)  TO RES-INV-DATE.
065600     MOVE     REG-T-TAXABLE  (REG-IX)  TO RES-SRC1-VALUE.
065700     MOVE     ZERO                     TO RES-SRC2-VALUE.
065800     MOVE     REG-T-TAXABLE  (REG-IX)  TO RES-DIFFERENCE.
065900     MOVE     100                      TO RES-PCT-DIFF.
066000     PERFORM  AA037-TALLY-AND-DETAIL  THRU AA037-EXIT.
066100 AA040-EXIT.
066200     EXIT.
066300*
066400 AA050-WRITE-SUMMARY.
066500     MOVE     "F"  TO RPT-FUNCTION.
066600     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
066700                                RPT-RES-FIELDS RPT-DTL-FIELDS
066800                                RPT-CSL-FIELDS.
066900     WRITE    FD-CONSOL-LINE  FROM RPT-CSL-FIELDS.
067000 AA050-EXIT.
067100     EXIT.
