000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GR050.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       04/03/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            GST Audit - Output Tax aggregate
001900*                        reconciliation, Rule U5/B5.1.  Four tax
002000*                        heads plus five supply categories,
002100*                        GSTR-3B figures against the books
002200*                        figures, books value as the percent
002300*                        denominator throughout.
002400*
002500*    Called Modules.     GRMAPS04  (per-row significance test).
002600*                        GRRPTWRT  (Rule U13 detail/summary output).
002700*
002800*    Files Used.         GR5RTN  - GSTR-3B output-tax figures, input (R4).
002900*                        GR5BKS  - Books output-tax figures, input (R4).
003000*                        GRDTL   - Reconciliation detail, output (R7).
003100*                        GRRPT   - Consolidated summary, output (R8).
003200*
003300*****************************************************************
003400*
003500* Changes:
003600* 04/03/1988 vbc - Created.
003700* 12/05/1994 vbc - Books-value percent denominator confirmed
003800*                  with audit committee - a nil books figure now
003900*                  drives the amount test alone (infinite percent).
004000* 09/11/1998 vbc - 2.00  Y2K review.  No date fields held here.
004100* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes needed.
004200* 16/04/2024 vbc - Copyright notice update superseding all
004300*                  previous notices.
004400* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004500* 25/01/2026 vbc - Ticket GR-202.  Rewritten onto the shared
004600*                  Grmaps04/Grrptwrt engine, denominator mode "2".
004700*
004800*****************************************************************
004900*
005000* Copyright Notice.
005100* ****************
005200*
005300* This notice supersedes all prior copyright notices and was
005400* updated 2024-04-16.
005500*
005600* These files and programs are part of the Applewood Computers
005700* Accounting System and are Copyright (c) Vincent B Coen,
005800* 1976-2026 and later.
005900*
006000* This program is free software; you can redistribute it and/or
006100* modify it under the terms of the GNU General Public License as
006200* published by the Free Software Foundation; version 3 and later,
006300* for personal usage only, including use within a business but
006400* excluding repackaging or resale in any way.
006500*
006600* ACAS is distributed in the hope that it will be useful, but
006700* WITHOUT ANY WARRANTY; without even the implied warranty of
006800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
006900*
007000*****************************************************************
007100*
007200 ENVIRONMENT               DIVISION.
007300*=========================
007400*
007500 COPY  "envdiv.cob".
007600 INPUT-OUTPUT              SECTION.
007700*-------------------------
007800 FILE-CONTROL.
007900     SELECT  RETURN-FILE     ASSIGN TO "GR5RTN"
008000             ORGANIZATION  IS LINE SEQUENTIAL
008100             FILE STATUS   IS WS-RTN-STATUS.
008200     SELECT  BOOKS-FILE      ASSIGN TO "GR5BKS"
008300             ORGANIZATION  IS LINE SEQUENTIAL
008400             FILE STATUS   IS WS-BKS-STATUS.
008500     SELECT  DETAIL-FILE     ASSIGN TO "GRDTL"
008600             ORGANIZATION  IS LINE SEQUENTIAL
008700             FILE STATUS   IS WS-DTL-STATUS.
008800     SELECT  REPORT-FILE     ASSIGN TO "GRRPT"
008900             ORGANIZATION  IS LINE SEQUENTIAL
009000             FILE STATUS   IS WS-RPT-STATUS.
009100*
009200 DATA                      DIVISION.
009300*=========================
009400 FILE                      SECTION.
009500*-------------------------
009600 FD  RETURN-FILE.
009700     COPY  "wsgragg.cob" REPLACING GR-AGG-RECORD BY GR-AGG1-RECORD.
009800*
009900 FD  BOOKS-FILE.
010000     COPY  "wsgragg.cob" REPLACING GR-AGG-RECORD BY GR-AGG2-RECORD.
010100*
010200 FD  DETAIL-FILE.
010300     COPY  "wsgrdtl.cob".
010400*
010500 FD  REPORT-FILE.
010600 01  FD-CONSOL-LINE       PIC X(133).
010700*
010800 WORKING-STORAGE SECTION.
010900*-----------------------
011000*
011100 77  WS-RTN-STATUS         PIC XX.
011200     88  WS-RTN-OK             VALUE "00".
011300     88  WS-RTN-EOF-STAT       VALUE "10".
011400 77  WS-BKS-STATUS         PIC XX.
011500     88  WS-BKS-OK             VALUE "00".
011600     88  WS-BKS-EOF-STAT       VALUE "10".
011700 77  WS-DTL-STATUS         PIC XX.
011800 77  WS-RPT-STATUS         PIC XX.
011900*
012000 77  WS-RTN-EOF            PIC X          VALUE "N".
012100     88  WS-RTN-IS-EOF         VALUE "Y".
012200 77  WS-BKS-EOF            PIC X          VALUE "N".
012300     88  WS-BKS-IS-EOF         VALUE "Y".
012400*
012500 77  W5-S1-COUNT           PIC 9(4)       COMP.
012600 77  W5-S2-COUNT           PIC 9(4)       COMP.
012700 77  W5-ROW-SUB            PIC 9(4)       COMP.
012800 77  W5-FOUND              PIC X          VALUE "N".
012900     88  W5-WAS-FOUND          VALUE "Y".
013000 77  W5-DISCR-COUNT        PIC 9(4)       COMP.
013100 77  W5-MAX-PCT            PIC S9(3)V99   COMP-3.
013200 77  W5-SUM-ABS-DIFF       PIC S9(13)V99  COMP-3.
013300 77  W5-ABS-DIFF           PIC S9(13)V99  COMP-3.
013400*
013500 COPY  "wsgrprm.cob".
013600*
013700 COPY  "wsgrlnk.cob".
013800*
013900 COPY  "wsgrlk2.cob".
013905 COPY  "wsgrm04.cob".
014000 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
014100                            BY RPT-SUM-FIELDS.
014200 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
014300                            BY RPT-RES-FIELDS.
014400 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
014500                            BY RPT-DTL-FIELDS.
014600 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE BY RPT-CSL-FIELDS
014700                        ==GR-TITLE-LINE-1== BY ==FILLER==
014800                        ==GR-TITLE-LINE-2== BY ==FILLER==
014900                        ==GR-METRIC-LINE==  BY ==FILLER==.
015000*
015100 COPY  "wsgrrpt.cob" REPLACING GR-METRIC-LINE BY W5-METRIC-BUF
015200                        ==GR-TITLE-LINE-1== BY ==FILLER==
015300                        ==GR-TITLE-LINE-2== BY ==FILLER==
015400                        ==GR-CONSOL-LINE==  BY ==FILLER==.
015500*
015600*    Rule B5.1 row map - four tax heads then five supply
015700*    categories, nine rows in all, books caption on the
015800*    denominator side throughout.
015900*
016000 01  W5-ROW-3B-LIT.
016100     03  FILLER  PIC X(30)  VALUE "3B INTEGRATED TAX AMOUNT".
016200     03  FILLER  PIC X(30)  VALUE "3B CENTRAL TAX AMOUNT".
016300     03  FILLER  PIC X(30)  VALUE "3B STATE/UT TAX AMOUNT".
016400     03  FILLER  PIC X(30)  VALUE "3B CESS AMOUNT".
016500     03  FILLER  PIC X(30)  VALUE "3B REGULAR SUPPLIES".
016600     03  FILLER  PIC X(30)  VALUE "3B ZERO RATED SUPPLIES".
016700     03  FILLER  PIC X(30)  VALUE "3B EXEMPT SUPPLIES".
016800     03  FILLER  PIC X(30)  VALUE "3B RCM SUPPLIES".
016900     03  FILLER  PIC X(30)  VALUE "3B NON-GST SUPPLIES".
017000 01  W5-ROW-3B-TBL REDEFINES W5-ROW-3B-LIT.
017100     03  W5-ROW-3B-NAME        PIC X(30)  OCCURS 9.
017200*
017300 01  W5-ROW-BKS-LIT.
017400     03  FILLER  PIC X(30)  VALUE "IGST OUTPUT".
017500     03  FILLER  PIC X(30)  VALUE "CGST OUTPUT".
017600     03  FILLER  PIC X(30)  VALUE "SGST-UTGST OUTPUT".
017700     03  FILLER  PIC X(30)  VALUE "CESS OUTPUT".
017800     03  FILLER  PIC X(30)  VALUE "REGULAR SUPPLIES (BOOKS)".
017900     03  FILLER  PIC X(30)  VALUE "ZERO RATED SUPPLIES (BOOKS)".
018000     03  FILLER  PIC X(30)  VALUE "EXEMPT SUPPLIES (BOOKS)".
018100     03  FILLER  PIC X(30)  VALUE "RCM SUPPLIES (BOOKS)".
018200     03  FILLER  PIC X(30)  VALUE "NON-GST SUPPLIES (BOOKS)".
018300 01  W5-ROW-BKS-TBL REDEFINES W5-ROW-BKS-LIT.
018400     03  W5-ROW-BKS-NAME       PIC X(30)  OCCURS 9.
018500*
018600 01  W5-ROW-LBL-LIT.
018700     03  FILLER  PIC X(15)  VALUE "IGST OUTPUT".
018800     03  FILLER  PIC X(15)  VALUE "CGST OUTPUT".
018900     03  FILLER  PIC X(15)  VALUE "SGST OUTPUT".
019000     03  FILLER  PIC X(15)  VALUE "CESS OUTPUT".
019100     03  FILLER  PIC X(15)  VALUE "REGULAR SUPPLY".
019200     03  FILLER  PIC X(15)  VALUE "ZERO RATED".
019300     03  FILLER  PIC X(15)  VALUE "EXEMPT SUPPLY".
019400     03  FILLER  PIC X(15)  VALUE "RCM SUPPLY".
019500     03  FILLER  PIC X(15)  VALUE "NON-GST SUPPLY".
019600 01  W5-ROW-LBL-TBL REDEFINES W5-ROW-LBL-LIT.
019700     03  W5-ROW-LABEL          PIC X(15)  OCCURS 9.
019800*
019900*    Working tables of the two input figure files - Rule U5
020000*    step 1.
020100*
020200 01  W5-SRC1-TABLE.
020300     03  W5-S1-ENTRY  OCCURS 30 TIMES INDEXED BY S1-IX.
020400         05  S1-T-NAME           PIC X(30).
020500         05  S1-T-VALUE          PIC S9(13)V99.
020600 01  W5-SRC2-TABLE.
020700     03  W5-S2-ENTRY  OCCURS 30 TIMES INDEXED BY S2-IX.
020800         05  S2-T-NAME           PIC X(30).
020900         05  S2-T-VALUE          PIC S9(13)V99.
021000*
021100 PROCEDURE DIVISION.
021200*==================
021300*
021400 AA000-MAIN-LINE.
021500     OPEN     INPUT   RETURN-FILE  BOOKS-FILE
021600     OPEN     OUTPUT  DETAIL-FILE  REPORT-FILE.
021700     MOVE     SPACES  TO RPT-SUM-FIELDS.
021800     MOVE     ZERO    TO SUM-TOTAL-RECORDS  SUM-MATCHED-COUNT
021900                         SUM-MISMATCH-COUNT SUM-ONLY-SRC1-COUNT
022000                         SUM-ONLY-SRC2-COUNT SUM-NET-DIFFERENCE
022100                         SUM-ABS-DIFFERENCE  SUM-MATCH-PERCENT.
022200     MOVE     "OUTPUT TAX AGGREGATE RECON" TO SUM-RECON-TYPE.
022300     MOVE     ZERO    TO W5-S1-COUNT  W5-S2-COUNT  W5-DISCR-COUNT
022400                         W5-MAX-PCT    W5-SUM-ABS-DIFF.
022500*
022600     PERFORM  AA010-LOAD-SOURCE1  THRU AA010-EXIT.
022700     PERFORM  AA020-LOAD-SOURCE2  THRU AA020-EXIT.
022800     PERFORM  AA030-ROW-LOOP      THRU AA030-EXIT
022900              VARYING W5-ROW-SUB FROM 1 BY 1 UNTIL W5-ROW-SUB > 9.
023000     PERFORM  AA040-WRITE-TOTALS  THRU AA040-EXIT.
023100     PERFORM  AA060-WRITE-SUMMARY THRU AA060-EXIT.
023200*
023300     CLOSE    RETURN-FILE  BOOKS-FILE  DETAIL-FILE  REPORT-FILE.
023400     STOP     RUN.
023500*
023600 AA010-LOAD-SOURCE1.
023700     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
023800     PERFORM  AA012-SRC1-LOOP  THRU AA012-EXIT
023900              UNTIL WS-RTN-IS-EOF.
024000 AA010-EXIT.
024100     EXIT.
024200*
024300 AA011-READ-SRC1.
024400     READ     RETURN-FILE
024500              AT END  MOVE "Y" TO WS-RTN-EOF.
024600 AA011-EXIT.
024700     EXIT.
024800*
024900 AA012-SRC1-LOOP.
025000     IF       NOT WS-RTN-IS-EOF
025100              ADD    1  TO  W5-S1-COUNT
025200              SET    S1-IX  TO  W5-S1-COUNT
025300              MOVE   AGG-FIELD-NAME  OF GR-AGG1-RECORD
025400                     TO S1-T-NAME (S1-IX)
025500              MOVE   AGG-FIELD-VALUE OF GR-AGG1-RECORD
025600                     TO S1-T-VALUE (S1-IX).
025700     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
025800 AA012-EXIT.
025900     EXIT.
026000*
026100 AA020-LOAD-SOURCE2.
026200     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
026300     PERFORM  AA022-SRC2-LOOP  THRU AA022-EXIT
026400              UNTIL WS-BKS-IS-EOF.
026500 AA020-EXIT.
026600     EXIT.
026700*
026800 AA021-READ-SRC2.
026900     READ     BOOKS-FILE
027000              AT END  MOVE "Y" TO WS-BKS-EOF.
027100 AA021-EXIT.
027200     EXIT.
027300*
027400 AA022-SRC2-LOOP.
027500     IF       NOT WS-BKS-IS-EOF
027600              ADD    1  TO  W5-S2-COUNT
027700              SET    S2-IX  TO  W5-S2-COUNT
027800              MOVE   AGG-FIELD-NAME  OF GR-AGG2-RECORD
027900                     TO S2-T-NAME (S2-IX)
028000              MOVE   AGG-FIELD-VALUE OF GR-AGG2-RECORD
028100                     TO S2-T-VALUE (S2-IX).
028200     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
028300 AA022-EXIT.
028400     EXIT.
028500*
028600 AA030-ROW-LOOP.
028700*
028800*    Rule B5.1 - percent denominator is the books value; a nil
028900*    books figure lets the amount test alone decide the row
029000*    (Grmaps04 returns 999.99, comfortably over threshold).
029100*
029200     MOVE     ZERO  TO  M04-SRC1-VALUE  M04-SRC2-VALUE.
029300     PERFORM  AA013-FIND-SRC1  THRU AA013-EXIT.
029400     PERFORM  AA014-FIND-SRC2  THRU AA014-EXIT.
029500*
029600     MOVE     PRM-AMOUNT-THRESHOLD   TO  M04-AMT-THRESHOLD.
029700     MOVE     PRM-PERCENT-THRESHOLD  TO  M04-PCT-THRESHOLD.
029800     MOVE     "S"  TO  M04-FUNCTION.
029900     MOVE     "2"  TO  M04-DENOM-MODE.
030000     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
030100*
030200     MOVE     SPACES  TO RPT-RES-FIELDS.
030300     MOVE     M04-STATUS               TO  RES-STATUS.
030400     MOVE     W5-ROW-LABEL (W5-ROW-SUB) TO  RES-PARTY-GSTIN.
030500     MOVE     M04-SRC1-VALUE           TO  RES-SRC1-VALUE.
030600     MOVE     M04-SRC2-VALUE           TO  RES-SRC2-VALUE.
030700     MOVE     M04-DIFFERENCE           TO  RES-DIFFERENCE.
030800     MOVE     M04-PCT-SIGNED           TO  RES-PCT-DIFF.
030900     IF       M04-IS-SIGNIFICANT
031000              MOVE "DISCREPANCY NEEDS ATTENTION" TO RES-FIELD-NAME
031100     ELSE
031200              MOVE "WITHIN ACCEPTABLE LIMITS"    TO RES-FIELD-NAME.
031300     PERFORM  AA037-TALLY             THRU AA037-EXIT.
031400     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
031500*
031600     IF       M04-IS-SIGNIFICANT
031700              ADD    1  TO  W5-DISCR-COUNT
031800              IF     M04-PCT-ABS > W5-MAX-PCT
031900                     MOVE M04-PCT-ABS TO W5-MAX-PCT
032000              END-IF
032100              MOVE   M04-DIFFERENCE  TO  W5-ABS-DIFF
032200              IF     W5-ABS-DIFF < ZERO
032300                     MULTIPLY W5-ABS-DIFF BY -1 GIVING W5-ABS-DIFF
032400              END-IF
032500              ADD    W5-ABS-DIFF  TO  W5-SUM-ABS-DIFF.
032700 AA030-EXIT.
032800     EXIT.
032900*
033000 AA013-FIND-SRC1.
033100     MOVE     "N"  TO  W5-FOUND.
033200     IF       W5-S1-COUNT = ZERO
033300              GO TO AA013-EXIT.
033400     PERFORM  AA013A-SCAN  THRU AA013A-EXIT
033500              VARYING S1-IX FROM 1 BY 1
033600              UNTIL S1-IX > W5-S1-COUNT OR W5-WAS-FOUND.
033700 AA013-EXIT.
033800     EXIT.
033900 AA013A-SCAN.
034000     IF       S1-T-NAME (S1-IX) = W5-ROW-3B-NAME (W5-ROW-SUB)
034100              MOVE "Y" TO W5-FOUND
034200              MOVE S1-T-VALUE (S1-IX) TO M04-SRC1-VALUE.
034300 AA013A-EXIT.
034400     EXIT.
034500*
034600 AA014-FIND-SRC2.
034700     MOVE     "N"  TO  W5-FOUND.
034800     IF       W5-S2-COUNT = ZERO
034900              GO TO AA014-EXIT.
035000     PERFORM  AA014A-SCAN  THRU AA014A-EXIT
035100              VARYING S2-IX FROM 1 BY 1
035200              UNTIL S2-IX > W5-S2-COUNT OR W5-WAS-FOUND.
035300 AA014-EXIT.
035400     EXIT.
035500 AA014A-SCAN.
035600     IF       S2-T-NAME (S2-IX) = W5-ROW-BKS-NAME (W5-ROW-SUB)
035700              MOVE "Y" TO W5-FOUND
035800              MOVE S2-T-VALUE (S2-IX) TO M04-SRC2-VALUE.
035900 AA014A-EXIT.
036000     EXIT.
036100*
036200 AA037-TALLY.
036300     MOVE     "T"             TO  RPT-FUNCTION.
036400     MOVE     RES-STATUS      TO  RPT-STATUS-IN.
036500     MOVE     RES-DIFFERENCE  TO  RPT-DIFFERENCE-IN.
036600     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
036700                                RPT-RES-FIELDS RPT-DTL-FIELDS
036800                                RPT-CSL-FIELDS.
036900 AA037-EXIT.
037000     EXIT.
037100*
037200 AA039-WRITE-DETAIL-LINE.
037300     MOVE     "D"             TO  RPT-FUNCTION.
037400     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
037500                                RPT-RES-FIELDS RPT-DTL-FIELDS
037600                                RPT-CSL-FIELDS.
037700     WRITE    GR-DETAIL-LINE  FROM RPT-DTL-FIELDS.
037800 AA039-EXIT.
037900     EXIT.
038000*
038100 AA040-WRITE-TOTALS.
038200*
038300*    Rule U5 step - summary block: discrepancy count, the
038400*    largest |percent| among the discrepancies and the sum of
038500*    |difference| among them.
038600*
038700     MOVE     SPACES  TO  W5-METRIC-BUF.
038800     MOVE     "DISCREPANCY COUNT"      TO  MTL-LABEL OF W5-METRIC-BUF.
038900     MOVE     W5-DISCR-COUNT           TO  MTL-VALUE OF W5-METRIC-BUF.
039000     MOVE     " "                      TO  MTL-CC    OF W5-METRIC-BUF.
039100     WRITE    FD-CONSOL-LINE  FROM W5-METRIC-BUF.
039200*
039300     MOVE     SPACES  TO  W5-METRIC-BUF.
039400     MOVE     "MAX PERCENT (DISCREPANCIES)" TO MTL-LABEL OF W5-METRIC-BUF.
039500     MOVE     W5-MAX-PCT               TO  MTL-VALUE OF W5-METRIC-BUF.
039600     MOVE     " "                      TO  MTL-CC    OF W5-METRIC-BUF.
039700     WRITE    FD-CONSOL-LINE  FROM W5-METRIC-BUF.
039800*
039900     MOVE     SPACES  TO  W5-METRIC-BUF.
040000     MOVE     "SUM ABS DIFF (DISCREPANCIES)" TO MTL-LABEL OF W5-METRIC-BUF.
040100     MOVE     W5-SUM-ABS-DIFF          TO  MTL-VALUE OF W5-METRIC-BUF.
040200     MOVE     " "                      TO  MTL-CC    OF W5-METRIC-BUF.
040300     WRITE    FD-CONSOL-LINE  FROM W5-METRIC-BUF.
040400 AA040-EXIT.
040500     EXIT.
040600*
040700 AA060-WRITE-SUMMARY.
040800     MOVE     "F"  TO RPT-FUNCTION.
040900     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
041000                                RPT-RES-FIELDS RPT-DTL-FIELDS
041100                                RPT-CSL-FIELDS.
041200     WRITE    FD-CONSOL-LINE  FROM RPT-CSL-FIELDS.
041300 AA060-EXIT.
041400     EXIT.
