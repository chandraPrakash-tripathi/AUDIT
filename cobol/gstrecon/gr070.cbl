000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GR070.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       18/03/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            GST Audit - ITC eligibility aggregate
001900*                        reconciliation, Rule U7/B7.1.  Eight
002000*                        mapped categories plus the net-Itc
002100*                        comparison, against the Section 16/17
002200*                        eligibility working, plus a listing of
002300*                        every Section-17 ineligible category
002400*                        present.
002500*
002600*    Called Modules.     GRMAPS04  (per-row significance test).
002700*                        GRRPTWRT  (Rule U13 detail/summary output).
002800*
002900*    Files Used.         GR7RTN  - GSTR-3B Itc figures, input (R4).
003000*                        GR7BKS  - Section 16/17 eligibility working,
003100*                                  input (R4).
003200*                        GRDTL   - Reconciliation detail, output (R7).
003300*                        GRRPT   - Consolidated summary, output (R8).
003400*
003500*****************************************************************
003600*
003700* Changes:
003800* 18/03/1988 vbc - Created.
003900* 02/02/1997 vbc - Section-17 ineligible category listing added
004000*                  at the auditor's request - motor vehicle and
004100*                  club-membership claims kept slipping through.
004200* 09/11/1998 vbc - 2.00  Y2K review.  No date fields held here.
004300* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes needed.
004400* 16/04/2024 vbc - Copyright notice update superseding all
004500*                  previous notices.
004600* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004700* 25/01/2026 vbc - Ticket GR-202.  Rewritten onto the shared
004800*                  Grmaps04/Grrptwrt engine, denominator mode "2".
004900*
005000*****************************************************************
005100*
005200* Copyright Notice.
005300* ****************
005400*
005500* This notice supersedes all prior copyright notices and was
005600* updated 2024-04-16.
005700*
005800* These files and programs are part of the Applewood Computers
005900* Accounting System and are Copyright (c) Vincent B Coen,
006000* 1976-2026 and later.
006100*
006200* This program is free software; you can redistribute it and/or
006300* modify it under the terms of the GNU General Public License as
006400* published by the Free Software Foundation; version 3 and later,
006500* for personal usage only, including use within a business but
006600* excluding repackaging or resale in any way.
006700*
006800* ACAS is distributed in the hope that it will be useful, but
006900* WITHOUT ANY WARRANTY; without even the implied warranty of
007000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007100*
007200*****************************************************************
007300*
007400 ENVIRONMENT               DIVISION.
007500*=========================
007600*
007700 COPY  "envdiv.cob".
007800 INPUT-OUTPUT              SECTION.
007900*-------------------------
008000 FILE-CONTROL.
008100     SELECT  RETURN-FILE     ASSIGN TO "GR7RTN"
008200             ORGANIZATION  IS LINE SEQUENTIAL
008300             FILE STATUS   IS WS-RTN-STATUS.
008400     SELECT  BOOKS-FILE      ASSIGN TO "GR7BKS"
008500             ORGANIZATION  IS LINE SEQUENTIAL
008600             FILE STATUS   IS WS-BKS-STATUS.
008700     SELECT  DETAIL-FILE     ASSIGN TO "GRDTL"
008800             ORGANIZATION  IS LINE SEQUENTIAL
008900             FILE STATUS   IS WS-DTL-STATUS.
009000     SELECT  REPORT-FILE     ASSIGN TO "GRRPT"
009100             ORGANIZATION  IS LINE SEQUENTIAL
009200             FILE STATUS   IS WS-RPT-STATUS.
009300*
009400 DATA                      DIVISION.
009500*=========================
009600 FILE                      SECTION.
009700*-------------------------
009800 FD  RETURN-FILE.
009900     COPY  "wsgragg.cob" REPLACING GR-AGG-RECORD BY GR-AGG1-RECORD.
010000*
010100 FD  BOOKS-FILE.
010200     COPY  "wsgragg.cob" REPLACING GR-AGG-RECORD BY GR-AGG2-RECORD.
010300*
010400 FD  DETAIL-FILE.
010500     COPY  "wsgrdtl.cob".
010600*
010700 FD  REPORT-FILE.
010800 01  FD-CONSOL-LINE       PIC X(133).
010900*
011000 WORKING-STORAGE SECTION.
011100*-----------------------
011200*
011300 77  WS-RTN-STATUS         PIC XX.
011400     88  WS-RTN-OK             VALUE "00".
011500     88  WS-RTN-EOF-STAT       VALUE "10".
011600 77  WS-BKS-STATUS         PIC XX.
011700     88  WS-BKS-OK             VALUE "00".
011800     88  WS-BKS-EOF-STAT       VALUE "10".
011900 77  WS-DTL-STATUS         PIC XX.
012000 77  WS-RPT-STATUS         PIC XX.
012100*
012200 77  WS-RTN-EOF            PIC X          VALUE "N".
012300     88  WS-RTN-IS-EOF         VALUE "Y".
012400 77  WS-BKS-EOF            PIC X          VALUE "N".
012500     88  WS-BKS-IS-EOF         VALUE "Y".
012600*
012700 77  W7-S1-COUNT           PIC 9(4)       COMP.
012800 77  W7-S2-COUNT           PIC 9(4)       COMP.
012900 77  W7-ROW-SUB            PIC 9(4)       COMP.
013000 77  W7-SEC17-SUB          PIC 9(4)       COMP.
013100 77  W7-FOUND              PIC X          VALUE "N".
013200     88  W7-WAS-FOUND          VALUE "Y".
013300*
013400 COPY  "wsgrprm.cob".
013500*
013600 COPY  "wsgrlnk.cob".
013700*
013800 COPY  "wsgrlk2.cob".
013805 COPY  "wsgrm04.cob".
013900 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
014000                            BY RPT-SUM-FIELDS.
014100 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
014200                            BY RPT-RES-FIELDS.
014300 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
014400                            BY RPT-DTL-FIELDS.
014500 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE BY RPT-CSL-FIELDS
014600                        ==GR-TITLE-LINE-1== BY ==FILLER==
014700                        ==GR-TITLE-LINE-2== BY ==FILLER==
014800                        ==GR-METRIC-LINE==  BY ==FILLER==.
014900*
015000 COPY  "wsgrrpt.cob" REPLACING GR-METRIC-LINE BY W7-METRIC-BUF
015100                        ==GR-TITLE-LINE-1== BY ==FILLER==
015200                        ==GR-TITLE-LINE-2== BY ==FILLER==
015300                        ==GR-CONSOL-LINE==  BY ==FILLER==.
015400*
015500*    Rule B7.1 row map - eight mapped categories then the net
015600*    comparison, nine rows in all, eligibility-source value on
015700*    the denominator side throughout.
015800*
015900 01  W7-ROW-3B-LIT.
016000     03  FILLER  PIC X(30)  VALUE "3B TOTAL ITC".
016100     03  FILLER  PIC X(30)  VALUE "3B ELIGIBLE ITC".
016200     03  FILLER  PIC X(30)  VALUE "3B INELIGIBLE ITC".
016300     03  FILLER  PIC X(30)  VALUE "3B ITC REVERSED".
016400     03  FILLER  PIC X(30)  VALUE "3B NET ITC".
016500     03  FILLER  PIC X(30)  VALUE "3B ITC CAPITAL GOODS".
016600     03  FILLER  PIC X(30)  VALUE "3B ITC INPUT SERVICES".
016700     03  FILLER  PIC X(30)  VALUE "3B ITC INPUTS".
016800 01  W7-ROW-3B-TBL REDEFINES W7-ROW-3B-LIT.
016900     03  W7-ROW-3B-NAME        PIC X(30)  OCCURS 8.
017000*
017100 01  W7-ROW-ELG-LIT.
017200     03  FILLER  PIC X(30)  VALUE "GROSS ITC".
017300     03  FILLER  PIC X(30)  VALUE "ELIGIBLE ITC SEC 16".
017400     03  FILLER  PIC X(30)  VALUE "INELIGIBLE ITC SEC 17".
017500     03  FILLER  PIC X(30)  VALUE "ITC REVERSAL".
017600     03  FILLER  PIC X(30)  VALUE "NET ELIGIBLE ITC".
017700     03  FILLER  PIC X(30)  VALUE "ELIGIBLE ITC CAPITAL GOODS".
017800     03  FILLER  PIC X(30)  VALUE "ELIGIBLE ITC INPUT SERVICES".
017900     03  FILLER  PIC X(30)  VALUE "ELIGIBLE ITC INPUTS".
018000 01  W7-ROW-ELG-TBL REDEFINES W7-ROW-ELG-LIT.
018100     03  W7-ROW-ELG-NAME       PIC X(30)  OCCURS 8.
018200*
018300 01  W7-ROW-LBL-LIT.
018400     03  FILLER  PIC X(15)  VALUE "TOTAL ITC".
018500     03  FILLER  PIC X(15)  VALUE "ELIGIBLE ITC".
018600     03  FILLER  PIC X(15)  VALUE "INELIGIBLE ITC".
018700     03  FILLER  PIC X(15)  VALUE "ITC REVERSED".
018800     03  FILLER  PIC X(15)  VALUE "NET ITC".
018900     03  FILLER  PIC X(15)  VALUE "CAPITAL GOODS".
019000     03  FILLER  PIC X(15)  VALUE "INPUT SERVICES".
019100     03  FILLER  PIC X(15)  VALUE "INPUTS".
019200 01  W7-ROW-LBL-TBL REDEFINES W7-ROW-LBL-LIT.
019300     03  W7-ROW-LABEL          PIC X(15)  OCCURS 8.
019400*
019500*    Section-17 ineligible categories to list when present on
019600*    the eligibility working with a value over zero.
019700*
019800 01  W7-SEC17-LIT.
019900     03  FILLER  PIC X(30)  VALUE "SEC17 MOTOR VEHICLE EXPENSES".
020000     03  FILLER  PIC X(30)  VALUE "SEC17 FOOD AND BEVERAGES".
020100     03  FILLER  PIC X(30)  VALUE "SEC17 HEALTH SERVICES".
020200     03  FILLER  PIC X(30)  VALUE "SEC17 CLUB MEMBERSHIP".
020300     03  FILLER  PIC X(30)  VALUE "SEC17 RENT-A-CAB".
020400     03  FILLER  PIC X(30)  VALUE "SEC17 WORKS CONTRACT".
020500     03  FILLER  PIC X(30)  VALUE "SEC17 CONSTRUCTION EXPENSES".
020600 01  W7-SEC17-TBL REDEFINES W7-SEC17-LIT.
020700     03  W7-SEC17-NAME         PIC X(30)  OCCURS 7.
020800*
020900*    Working tables of the two input figure files - Rule U7
021000*    step 1.
021100*
021200 01  W7-SRC1-TABLE.
021300     03  W7-S1-ENTRY  OCCURS 30 TIMES INDEXED BY S1-IX.
021400         05  S1-T-NAME           PIC X(30).
021500         05  S1-T-VALUE          PIC S9(13)V99.
021600 01  W7-SRC2-TABLE.
021700     03  W7-S2-ENTRY  OCCURS 30 TIMES INDEXED BY S2-IX.
021800         05  S2-T-NAME           PIC X(30).
021900         05  S2-T-VALUE          PIC S9(13)V99.
022000*
022100 PROCEDURE DIVISION.
022200*==================
022300*
022400 AA000-MAIN-LINE.
022500     OPEN     INPUT   RETURN-FILE  BOOKS-FILE
022600     OPEN     OUTPUT  DETAIL-FILE  REPORT-FILE.
022700     MOVE     SPACES  TO RPT-SUM-FIELDS.
022800     MOVE     ZERO    TO SUM-TOTAL-RECORDS  SUM-MATCHED-COUNT
022900                         SUM-MISMATCH-COUNT SUM-ONLY-SRC1-COUNT
023000                         SUM-ONLY-SRC2-COUNT SUM-NET-DIFFERENCE
023100                         SUM-ABS-DIFFERENCE  SUM-MATCH-PERCENT.
023200     MOVE     "ITC ELIGIBILITY AGGREGATE RECON" TO SUM-RECON-TYPE.
023300     MOVE     ZERO    TO W7-S1-COUNT  W7-S2-COUNT.
023400*
023500     PERFORM  AA010-LOAD-SOURCE1  THRU AA010-EXIT.
023600     PERFORM  AA020-LOAD-SOURCE2  THRU AA020-EXIT.
023700     PERFORM  AA030-ROW-LOOP      THRU AA030-EXIT
023800              VARYING W7-ROW-SUB FROM 1 BY 1 UNTIL W7-ROW-SUB > 8.
023900     PERFORM  AA040-SEC17-LISTING THRU AA040-EXIT
024000              VARYING W7-SEC17-SUB FROM 1 BY 1 UNTIL W7-SEC17-SUB > 7.
024100     PERFORM  AA060-WRITE-SUMMARY THRU AA060-EXIT.
024200*
024300     CLOSE    RETURN-FILE  BOOKS-FILE  DETAIL-FILE  REPORT-FILE.
024400     STOP     RUN.
024500*
024600 AA010-LOAD-SOURCE1.
024700     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
024800     PERFORM  AA012-SRC1-LOOP  THRU AA012-EXIT
024900              UNTIL WS-RTN-IS-EOF.
025000 AA010-EXIT.
025100     EXIT.
025200*
025300 AA011-READ-SRC1.
025400     READ     RETURN-FILE
025500              AT END  MOVE "Y" TO WS-RTN-EOF.
025600 AA011-EXIT.
025700     EXIT.
025800*
025900 AA012-SRC1-LOOP.
026000     IF       NOT WS-RTN-IS-EOF
026100              ADD    1  TO  W7-S1-COUNT
026200              SET    S1-IX  TO  W7-S1-COUNT
026300              MOVE   AGG-FIELD-NAME  OF GR-AGG1-RECORD
026400                     TO S1-T-NAME (S1-IX)
026500              MOVE   AGG-FIELD-VALUE OF GR-AGG1-RECORD
026600                     TO S1-T-VALUE (S1-IX).
026700     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
026800 AA012-EXIT.
026900     EXIT.
027000*
027100 AA020-LOAD-SOURCE2.
027200     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
027300     PERFORM  AA022-SRC2-LOOP  THRU AA022-EXIT
027400              UNTIL WS-BKS-IS-EOF.
027500 AA020-EXIT.
027600     EXIT.
027700*
027800 AA021-READ-SRC2.
027900     READ     BOOKS-FILE
028000              AT END  MOVE "Y" TO WS-BKS-EOF.
028100 AA021-EXIT.
028200     EXIT.
028300*
028400 AA022-SRC2-LOOP.
028500     IF       NOT WS-BKS-IS-EOF
028600              ADD    1  TO  W7-S2-COUNT
028700              SET    S2-IX  TO  W7-S2-COUNT
028800              MOVE   AGG-FIELD-NAME  OF GR-AGG2-RECORD
028900                     TO S2-T-NAME (S2-IX)
029000              MOVE   AGG-FIELD-VALUE OF GR-AGG2-RECORD
029100                     TO S2-T-VALUE (S2-IX).
029200     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
029300 AA022-EXIT.
029400     EXIT.
029500*
029600 AA030-ROW-LOOP.
029700*
029800*    Rule B7.1 - percent denominator is the eligibility-source
029900*    value throughout.
030000*
030100     MOVE     ZERO  TO  M04-SRC1-VALUE  M04-SRC2-VALUE.
030200     PERFORM  AA013-FIND-SRC1  THRU AA013-EXIT.
030300     PERFORM  AA014-FIND-SRC2  THRU AA014-EXIT.
030400*
030500     MOVE     PRM-AMOUNT-THRESHOLD   TO  M04-AMT-THRESHOLD.
030600     MOVE     PRM-PERCENT-THRESHOLD  TO  M04-PCT-THRESHOLD.
030700     MOVE     "S"  TO  M04-FUNCTION.
030800     MOVE     "2"  TO  M04-DENOM-MODE.
030900     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
031000*
031100     MOVE     SPACES  TO RPT-RES-FIELDS.
031200     MOVE     M04-STATUS               TO  RES-STATUS.
031300     MOVE     W7-ROW-LABEL (W7-ROW-SUB) TO  RES-PARTY-GSTIN.
031400     MOVE     M04-SRC1-VALUE           TO  RES-SRC1-VALUE.
031500     MOVE     M04-SRC2-VALUE           TO  RES-SRC2-VALUE.
031600     MOVE     M04-DIFFERENCE           TO  RES-DIFFERENCE.
031700     MOVE     M04-PCT-SIGNED           TO  RES-PCT-DIFF.
031800     IF       M04-IS-SIGNIFICANT
031900              MOVE "DISCREPANCY NEEDS ATTENTION" TO RES-FIELD-NAME
032000     ELSE
032100              MOVE "WITHIN ACCEPTABLE LIMITS"    TO RES-FIELD-NAME.
032200     PERFORM  AA037-TALLY             THRU AA037-EXIT.
032300     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
032400 AA030-EXIT.
032500     EXIT.
032600*
032700 AA013-FIND-SRC1.
032800     MOVE     "N"  TO  W7-FOUND.
032900     IF       W7-S1-COUNT = ZERO
033000              GO TO AA013-EXIT.
033100     PERFORM  AA013A-SCAN  THRU AA013A-EXIT
033200              VARYING S1-IX FROM 1 BY 1
033300              UNTIL S1-IX > W7-S1-COUNT OR W7-WAS-FOUND.
033400 AA013-EXIT.
033500     EXIT.
033600 AA013A-SCAN.
033700     IF       S1-T-NAME (S1-IX) = W7-ROW-3B-NAME (W7-ROW-SUB)
033800              MOVE "Y" TO W7-FOUND
033900              MOVE S1-T-VALUE (S1-IX) TO M04-SRC1-VALUE.
034000 AA013A-EXIT.
034100     EXIT.
034200*
034300 AA014-FIND-SRC2.
034400     MOVE     "N"  TO  W7-FOUND.
034500     IF       W7-S2-COUNT = ZERO
034600              GO TO AA014-EXIT.
034700     PERFORM  AA014A-SCAN  THRU AA014A-EXIT
034800              VARYING S2-IX FROM 1 BY 1
034900              UNTIL S2-IX > W7-S2-COUNT OR W7-WAS-FOUND.
035000 AA014-EXIT.
035100     EXIT.
035200 AA014A-SCAN.
035300     IF       S2-T-NAME (S2-IX) = W7-ROW-ELG-NAME (W7-ROW-SUB)
035400              MOVE "Y" TO W7-FOUND
035500              MOVE S2-T-VALUE (S2-IX) TO M04-SRC2-VALUE.
035600 AA014A-EXIT.
035700     EXIT.
035800*
035900 AA037-TALLY.
036000     MOVE     "T"             TO  RPT-FUNCTION.
036100     MOVE     RES-STATUS      TO  RPT-STATUS-IN.
036200     MOVE     RES-DIFFERENCE  TO  RPT-DIFFERENCE-IN.
036300     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
036400                                RPT-RES-FIELDS RPT-DTL-FIELDS
036500                                RPT-CSL-FIELDS.
036600 AA037-EXIT.
036700     EXIT.
036800*
036900 AA039-WRITE-DETAIL-LINE.
037000     MOVE     "D"             TO  RPT-FUNCTION.
037100     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
037200                                RPT-RES-FIELDS RPT-DTL-FIELDS
037300                                RPT-CSL-FIELDS.
037400     WRITE    GR-DETAIL-LINE  FROM RPT-DTL-FIELDS.
037500 AA039-EXIT.
037600     EXIT.
037700*
037800 AA040-SEC17-LISTING.
037900*
038000*    Rule U7 step - Section-17 ineligible category amounts
038100*    present on the eligibility working, listed separately.
038200*
038300     MOVE     ZERO  TO  M04-SRC2-VALUE.
038400     PERFORM  AA042-FIND-SEC17  THRU AA042-EXIT.
038500     IF       M04-SRC2-VALUE > ZERO
038600              MOVE SPACES  TO  W7-METRIC-BUF
038700              MOVE W7-SEC17-NAME (W7-SEC17-SUB) TO MTL-LABEL
038800                     OF W7-METRIC-BUF
038900              MOVE M04-SRC2-VALUE  TO  MTL-VALUE OF W7-METRIC-BUF
039000              MOVE " "             TO  MTL-CC    OF W7-METRIC-BUF
039100              WRITE FD-CONSOL-LINE FROM W7-METRIC-BUF.
039200 AA040-EXIT.
039300     EXIT.
039400*
039500 AA042-FIND-SEC17.
039600     MOVE     "N"  TO  W7-FOUND.
039700     IF       W7-S2-COUNT = ZERO
039800              GO TO AA042-EXIT.
039900     PERFORM  AA042A-SCAN  THRU AA042A-EXIT
040000              VARYING S2-IX FROM 1 BY 1
040100              UNTIL S2-IX > W7-S2-COUNT OR W7-WAS-FOUND.
040200 AA042-EXIT.
040300     EXIT.
040400 AA042A-SCAN.
040500     IF       S2-T-NAME (S2-IX) = W7-SEC17-NAME (W7-SEC17-SUB)
040600              MOVE "Y" TO W7-FOUND
040700              MOVE S2-T-VALUE (S2-IX) TO M04-SRC2-VALUE.
040800 AA042A-EXIT.
040900     EXIT.
041000*
041100 AA060-WRITE-SUMMARY.
041200     MOVE     "F"  TO RPT-FUNCTION.
041300     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
041400                                RPT-RES-FIELDS RPT-DTL-FIELDS
041500                                RPT-CSL-FIELDS.
041600     WRITE    FD-CONSOL-LINE  FROM RPT-CSL-FIELDS.
041700 AA060-EXIT.
041800     EXIT.
