000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GR080.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       25/03/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            GST Audit - E-Way reconciliation, outward
001900*                        side, Rule U8.  Matches the GSTR-1
002000*                        expected-movement extract (GR8RTN,
002100*                        source 1) against the actual E-Way bill
002200*                        register (GR8BKS, source 2) on Party-
002300*                        Gstin (recipient) + Inv-Num + Inv-Date,
002400*                        records with any blank key field taken
002500*                        out of the matching pool, compares
002600*                        Invoice Value and Taxable Value for
002700*                        numeric closeness per Rule B8.1 and Hsn
002800*                        Code / E-Way bill number as exact text,
002900*                        then lists every E-Way bill carrying no
003000*                        invoice reference.
003100*
003200*    Called Modules.     GRMAPS04  (Rule B8.1 closeness test).
003300*                        GRRPTWRT  (Rule U13 detail/summary output).
003400*
003500*    Files Used.         GR8RTN  - GSTR-1 expected E-Way figures,
003600*                                  input (R5).
003700*                        GR8BKS  - E-Way bill register, input (R5).
003800*                        GRDTL   - Reconciliation detail, output (R7).
003900*                        GRRPT   - Consolidated summary, output (R8).
004000*
004100*****************************************************************
004200*
004300* Changes:
004400* 25/03/1988 vbc - Created.
004500* 14/06/1997 vbc - "E-Way Without Invoice" listing added after
004600*                  the transport desk kept losing the paper trail
004700*                  on part-loads sent out on a delivery challan.
004800* 09/11/1998 vbc - 2.00  Y2K review.  No two-digit year
004900*                  arithmetic performed - no changes required.
005000* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes needed.
005100* 16/04/2024 vbc - Copyright notice update superseding all
005200*                  previous notices.
005300* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
005400* 25/01/2026 vbc - Ticket GR-202.  Rewritten onto the shared
005500*                  Grmaps04/Grrptwrt engine, closeness function.
005600*
005700*****************************************************************
005800*
005900* Copyright Notice.
006000* ****************
006100*
006200* This notice supersedes all prior copyright notices and was
006300* updated 2024-04-16.
006400*
006500* These files and programs are part of the Applewood Computers
006600* Accounting System and are Copyright (c) Vincent B Coen,
006700* 1976-2026 and later.
006800*
006900* This program is free software; you can redistribute it and/or
007000* modify it under the terms of the GNU General Public License as
007100* published by the Free Software Foundation; version 3 and later,
007200* for personal usage only, including use within a business but
007300* excluding repackaging or resale in any way.
007400*
007500* ACAS is distributed in the hope that it will be useful, but
007600* WITHOUT ANY WARRANTY; without even the implied warranty of
007700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007800*
007900*****************************************************************
008000*
008100 ENVIRONMENT               DIVISION.
008200*=========================
008300*
008400 COPY  "envdiv.cob".
008500 INPUT-OUTPUT              SECTION.
008600*-------------------------
008700 FILE-CONTROL.
008800     SELECT  RETURN-FILE     ASSIGN TO "GR8RTN"
008900             ORGANIZATION  IS LINE SEQUENTIAL
009000             FILE STATUS   IS WS-RTN-STATUS.
009100     SELECT  BOOKS-FILE      ASSIGN TO "GR8BKS"
009200             ORGANIZATION  IS LINE SEQUENTIAL
009300             FILE STATUS   IS WS-BKS-STATUS.
009400     SELECT  DETAIL-FILE     ASSIGN TO "GRDTL"
009500             ORGANIZATION  IS LINE SEQUENTIAL
009600             FILE STATUS   IS WS-DTL-STATUS.
009700     SELECT  REPORT-FILE     ASSIGN TO "GRRPT"
009800             ORGANIZATION  IS LINE SEQUENTIAL
009900             FILE STATUS   IS WS-RPT-STATUS.
010000*
010100 DATA                      DIVISION.
010200*=========================
010300 FILE                      SECTION.
010400*-------------------------
010500 FD  RETURN-FILE.
010600     COPY  "wsgreway.cob" REPLACING GR-EWAY-RECORD BY GR-EWAY1-RECORD.
010700*
010800 FD  BOOKS-FILE.
010900     COPY  "wsgreway.cob" REPLACING GR-EWAY-RECORD BY GR-EWAY2-RECORD.
011000*
011100 FD  DETAIL-FILE.
011200     COPY  "wsgrdtl.cob".
011300*
011400 FD  REPORT-FILE.
011500 01  FD-CONSOL-LINE       PIC X(133).
011600*
011700 WORKING-STORAGE SECTION.
011800*-----------------------
011900*
012000 77  WS-RTN-STATUS         PIC XX.
012100     88  WS-RTN-OK             VALUE "00".
012200     88  WS-RTN-EOF-STAT       VALUE "10".
012300 77  WS-BKS-STATUS         PIC XX.
012400     88  WS-BKS-OK             VALUE "00".
012500     88  WS-BKS-EOF-STAT       VALUE "10".
012600 77  WS-DTL-STATUS         PIC XX.
012700 77  WS-RPT-STATUS         PIC XX.
012800*
012900 77  WS-RTN-EOF            PIC X          VALUE "N".
013000     88  WS-RTN-IS-EOF         VALUE "Y".
013100 77  WS-BKS-EOF            PIC X          VALUE "N".
013200     88  WS-BKS-IS-EOF         VALUE "Y".
013300*
013400 77  W8-S1-COUNT           PIC 9(7)       COMP.
013500 77  W8-S2-COUNT           PIC 9(7)       COMP.
013600 77  W8-SCAN-IX            PIC 9(7)       COMP.
013700 77  W8-ANY-FLAGGED        PIC X          VALUE "N".
013800     88  W8-SOME-FLAGGED       VALUE "Y".
013900 77  W8-DIFF               PIC S9(13)V99  COMP-3.
014000*
014100 COPY  "wsgrprm.cob".
014200*
014300 COPY  "wsgrlnk.cob".
014400*
014500 COPY  "wsgrlk2.cob".
014505 COPY  "wsgrm04.cob".
014600 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
014700                            BY RPT-SUM-FIELDS.
014800 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
014900                            BY RPT-RES-FIELDS.
015000 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
015100                            BY RPT-DTL-FIELDS.
015200 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE BY RPT-CSL-FIELDS
015300                        ==GR-TITLE-LINE-1== BY ==FILLER==
015400                        ==GR-TITLE-LINE-2== BY ==FILLER==
015500                        ==GR-METRIC-LINE==  BY ==FILLER==.
015600*
015700     COPY  "wsgrrpt.cob" REPLACING GR-METRIC-LINE BY W8-METRIC-BUF
015800                        ==GR-TITLE-LINE-1== BY ==FILLER==
015900                        ==GR-TITLE-LINE-2== BY ==FILLER==
016000                        ==GR-CONSOL-LINE==  BY ==FILLER==.
016100*
016200*    Working table of the GSTR-1 expected-movement extract - Rule
016300*    U8 step 1.  Key-Ok is off when any of the three key fields
016400*    is blank - such an entry is never offered to Aa031.
016500*
016600 01  W8-SRC1-TABLE.
016700     03  W8-S1-ENTRY  OCCURS 3000 TIMES INDEXED BY S1-IX.
016800         05  S1-T-USED           PIC X       VALUE "N".
016900             88  S1-T-IS-USED        VALUE "Y".
017000         05  S1-T-KEY-OK         PIC X       VALUE "N".
017100             88  S1-T-KEY-IS-OK      VALUE "Y".
017200         05  S1-T-GSTIN          PIC X(15).
017300         05  S1-T-INV-NUM        PIC X(16).
017400         05  S1-T-INV-DATE       PIC X(10).
017500         05  S1-T-INVOICE-VALUE  PIC S9(13)V99.
017600         05  S1-T-TAXABLE-VALUE  PIC S9(13)V99.
017700         05  S1-T-HSN-CODE       PIC X(8).
017800         05  S1-T-EWAY-NUM       PIC X(12).
017900         05  FILLER              PIC X(6).
018000*
018100*    Working table of the actual E-Way bill register - Rule U8
018200*    step 1, same Key-Ok rule.
018300*
018400 01  W8-SRC2-TABLE.
018500     03  W8-S2-ENTRY  OCCURS 5000 TIMES INDEXED BY S2-IX.
018600         05  S2-T-USED           PIC X       VALUE "N".
018700             88  S2-T-IS-USED        VALUE "Y".
018800         05  S2-T-KEY-OK         PIC X       VALUE "N".
018900             88  S2-T-KEY-IS-OK      VALUE "Y".
019000         05  S2-T-GSTIN          PIC X(15).
019100         05  S2-T-INV-NUM        PIC X(16).
019200         05  S2-T-INV-DATE       PIC X(10).
019300         05  S2-T-INVOICE-VALUE  PIC S9(13)V99.
019400         05  S2-T-TAXABLE-VALUE  PIC S9(13)V99.
019500         05  S2-T-HSN-CODE       PIC X(8).
019600         05  S2-T-EWAY-NUM       PIC X(12).
019700         05  FILLER              PIC X(6).
019800*
019900 PROCEDURE DIVISION.
020000*==================
020100*
020200 AA000-MAIN-LINE.
020300     OPEN     INPUT   RETURN-FILE  BOOKS-FILE
020400     OPEN     OUTPUT  DETAIL-FILE  REPORT-FILE.
020500     MOVE     SPACES  TO RPT-SUM-FIELDS.
020600     MOVE     ZERO    TO SUM-TOTAL-RECORDS  SUM-MATCHED-COUNT
020700                         SUM-MISMATCH-COUNT SUM-ONLY-SRC1-COUNT
020800                         SUM-ONLY-SRC2-COUNT SUM-NET-DIFFERENCE
020900                         SUM-ABS-DIFFERENCE  SUM-MATCH-PERCENT.
021000     MOVE     "E-WAY RECON - OUTWARD (GSTR-1)" TO SUM-RECON-TYPE.
021100     MOVE     ZERO    TO W8-S1-COUNT  W8-S2-COUNT.
021200*
021300     PERFORM  AA010-LOAD-SOURCE1  THRU AA010-EXIT.
021400     PERFORM  AA020-LOAD-SOURCE2  THRU AA020-EXIT.
021500     PERFORM  AA030-MATCH-LOOP    THRU AA030-EXIT
021600              VARYING S1-IX FROM 1 BY 1 UNTIL S1-IX > W8-S1-COUNT.
021700     PERFORM  AA040-UNMATCHED-SRC2  THRU AA040-EXIT
021800              VARYING S2-IX FROM 1 BY 1 UNTIL S2-IX > W8-S2-COUNT.
021900     PERFORM  AA045-NO-INVOICE-LIST  THRU AA045-EXIT
022000              VARYING S2-IX FROM 1 BY 1 UNTIL S2-IX > W8-S2-COUNT.
022100     PERFORM  AA060-WRITE-SUMMARY   THRU AA060-EXIT.
022200*
022300     CLOSE    RETURN-FILE  BOOKS-FILE  DETAIL-FILE  REPORT-FILE.
022400     STOP     RUN.
022500*
022600 AA010-LOAD-SOURCE1.
022700     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
022800     PERFORM  AA012-SRC1-LOOP  THRU AA012-EXIT
022900              UNTIL WS-RTN-IS-EOF.
023000 AA010-EXIT.
023100     EXIT.
023200*
023300 AA011-READ-SRC1.
023400     READ     RETURN-FILE
023500              AT END  MOVE "Y" TO WS-RTN-EOF.
023600 AA011-EXIT.
023700     EXIT.
023800*
023900 AA012-SRC1-LOOP.
024000     IF       NOT WS-RTN-IS-EOF
024100              ADD    1  TO  W8-S1-COUNT
024200              SET    S1-IX  TO  W8-S1-COUNT
024300              MOVE   EWAY-PARTY-GSTIN OF GR-EWAY1-RECORD
024400                     TO S1-T-GSTIN (S1-IX)
024500              MOVE   EWAY-INV-NUM     OF GR-EWAY1-RECORD
024600                     TO S1-T-INV-NUM (S1-IX)
024700              MOVE   EWAY-INV-DATE    OF GR-EWAY1-RECORD
024800                     TO S1-T-INV-DATE (S1-IX)
024900              MOVE   EWAY-INVOICE-VALUE OF GR-EWAY1-RECORD
025000                     TO S1-T-INVOICE-VALUE (S1-IX)
025100              MOVE   EWAY-TAXABLE-VALUE OF GR-EWAY1-RECORD
025200                     TO S1-T-TAXABLE-VALUE (S1-IX)
025300              MOVE   EWAY-HSN-CODE    OF GR-EWAY1-RECORD
025400                     TO S1-T-HSN-CODE (S1-IX)
025500              MOVE   EWAY-BILL-NUM    OF GR-EWAY1-RECORD
025600                     TO S1-T-EWAY-NUM (S1-IX)
025700              MOVE   "N"  TO  S1-T-KEY-OK (S1-IX)
025800              IF     S1-T-GSTIN (S1-IX)    NOT = SPACES
025900              AND    S1-T-INV-NUM (S1-IX)  NOT = SPACES
026000              AND    S1-T-INV-DATE (S1-IX) NOT = SPACES
026100                     MOVE "Y" TO S1-T-KEY-OK (S1-IX).
026200     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
026300 AA012-EXIT.
026400     EXIT.
026500*
026600 AA020-LOAD-SOURCE2.
026700     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
026800     PERFORM  AA022-SRC2-LOOP  THRU AA022-EXIT
026900              UNTIL WS-BKS-IS-EOF.
027000 AA020-EXIT.
027100     EXIT.
027200*
027300 AA021-READ-SRC2.
027400     READ     BOOKS-FILE
027500              AT END  MOVE "Y" TO WS-BKS-EOF.
027600 AA021-EXIT.
027700     EXIT.
027800*
027900 AA022-SRC2-LOOP.
028000     IF       NOT WS-BKS-IS-EOF
028100              ADD    1  TO  W8-S2-COUNT
028200              SET    S2-IX  TO  W8-S2-COUNT
028300              MOVE   EWAY-PARTY-GSTIN OF GR-EWAY2-RECORD
028400                     TO S2-T-GSTIN (S2-IX)
028500              MOVE   EWAY-INV-NUM     OF GR-EWAY2-RECORD
028600                     TO S2-T-INV-NUM (S2-IX)
028700              MOVE   EWAY-INV-DATE    OF GR-EWAY2-RECORD
028800                     TO S2-T-INV-DATE (S2-IX)
028900              MOVE   EWAY-INVOICE-VALUE OF GR-EWAY2-RECORD
029000                     TO S2-T-INVOICE-VALUE (S2-IX)
029100              MOVE   EWAY-TAXABLE-VALUE OF GR-EWAY2-RECORD
029200                     TO S2-T-TAXABLE-VALUE (S2-IX)
029300              MOVE   EWAY-HSN-CODE    OF GR-EWAY2-RECORD
029400                     TO S2-T-HSN-CODE (S2-IX)
029500              MOVE   EWAY-BILL-NUM    OF GR-EWAY2-RECORD
029600                     TO S2-T-EWAY-NUM (S2-IX)
029700              MOVE   "N"  TO  S2-T-KEY-OK (S2-IX)
029800              IF     S2-T-GSTIN (S2-IX)    NOT = SPACES
029900              AND    S2-T-INV-NUM (S2-IX)  NOT = SPACES
030000              AND    S2-T-INV-DATE (S2-IX) NOT = SPACES
030100                     MOVE "Y" TO S2-T-KEY-OK (S2-IX).
030200     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
030300 AA022-EXIT.
030400     EXIT.
030500*
030600 AA030-MATCH-LOOP.
030700*
030800*    Rule U8 - Party-Gstin + Inv-Num + Inv-Date match, entries
030900*    with a blank key field excluded from the search.
031000*
031100     IF       NOT S1-T-KEY-IS-OK (S1-IX)
031200              GO TO AA030-EXIT.
031300     MOVE     ZERO   TO  W8-SCAN-IX.
031400     PERFORM  AA031-FIND-MATCH  THRU AA031-EXIT
031500              VARYING S2-IX FROM 1 BY 1
031600              UNTIL S2-IX > W8-S2-COUNT OR W8-SCAN-IX NOT = ZERO.
031700     IF       W8-SCAN-IX = ZERO
031800              PERFORM AA036-WRITE-ONLY-SRC1  THRU AA036-EXIT
031900              GO TO AA030-EXIT.
032000     SET      S2-IX  TO  W8-SCAN-IX.
032100     MOVE     "Y"  TO  S2-T-USED (S2-IX).
032200     PERFORM  AA032-COMPARE-FIELDS  THRU AA032-EXIT.
032300 AA030-EXIT.
032400     EXIT.
032500*
032600 AA031-FIND-MATCH.
032700     IF       NOT S2-T-IS-USED (S2-IX)
032800     AND      S2-T-KEY-IS-OK (S2-IX)
032900     AND      S2-T-GSTIN    (S2-IX) = S1-T-GSTIN    (S1-IX)
033000     AND      S2-T-INV-NUM  (S2-IX) = S1-T-INV-NUM  (S1-IX)
033100     AND      S2-T-INV-DATE (S2-IX) = S1-T-INV-DATE (S1-IX)
033200              MOVE  S2-IX  TO  W8-SCAN-IX.
033300 AA031-EXIT.
033400     EXIT.
033500*
033600 AA032-COMPARE-FIELDS.
033700*
033800*    Rule B8.1 - Invoice Value and Taxable Value tested for
033900*    numeric closeness, Hsn Code and E-Way bill number compared
034000*    as exact text.
034100*
034200     MOVE     "N"  TO  W8-ANY-FLAGGED.
034300     MOVE     PRM-AMOUNT-THRESHOLD   TO  M04-AMT-THRESHOLD.
034400     MOVE     PRM-PERCENT-THRESHOLD  TO  M04-PCT-THRESHOLD.
034500     MOVE     "C"  TO  M04-FUNCTION.
034600*
034700     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  M04-SRC1-VALUE.
034800     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  M04-SRC2-VALUE.
034900     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
035000     IF       M04-IS-SIGNIFICANT
035100              MOVE  "Y"  TO  W8-ANY-FLAGGED
035200              MOVE  SPACES  TO RPT-RES-FIELDS
035300              MOVE  "MISMATCHED"          TO RES-STATUS
035400              MOVE  S1-T-GSTIN    (S1-IX) TO RES-PARTY-GSTIN
035500              MOVE  S1-T-INV-NUM  (S1-IX) TO RES-INV-NUM
035600              MOVE  S1-T-INV-DATE (S1-IX) TO RES-INV-DATE
035700              MOVE  M04-SRC1-VALUE        TO RES-SRC1-VALUE
035800              MOVE  M04-SRC2-VALUE        TO RES-SRC2-VALUE
035900              MOVE  M04-DIFFERENCE        TO RES-DIFFERENCE
036000              MOVE  M04-PCT-SIGNED        TO RES-PCT-DIFF
036100              MOVE  "INVOICE VALUE"       TO RES-FIELD-NAME
036200              PERFORM AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
036300*
036400     MOVE     S1-T-TAXABLE-VALUE (S1-IX)  TO  M04-SRC1-VALUE.
036500     MOVE     S2-T-TAXABLE-VALUE (S2-IX)  TO  M04-SRC2-VALUE.
036600     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
036700     IF       M04-IS-SIGNIFICANT
036800              MOVE  "Y"  TO  W8-ANY-FLAGGED
036900              MOVE  SPACES  TO RPT-RES-FIELDS
037000              MOVE  "MISMATCHED"          TO RES-STATUS
037100              MOVE  S1-T-GSTIN    (S1-IX) TO RES-PARTY-GSTIN
037200              MOVE  S1-T-INV-NUM  (S1-IX) TO RES-INV-NUM
037300              MOVE  S1-T-INV-DATE (S1-IX) TO RES-INV-DATE
037400              MOVE  M04-SRC1-VALUE        TO RES-SRC1-VALUE
037500              MOVE  M04-SRC2-VALUE        TO RES-SRC2-VALUE
037600              MOVE  M04-DIFFERENCE        TO RES-DIFFERENCE
037700              MOVE  M04-PCT-SIGNED        TO RES-PCT-DIFF
037800              MOVE  "TAXABLE VALUE"       TO RES-FIELD-NAME
037900              PERFORM AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
038000*
038100     IF       S1-T-HSN-CODE (S1-IX) NOT = S2-T-HSN-CODE (S2-IX)
038200              MOVE  "Y"  TO  W8-ANY-FLAGGED
038300              MOVE  SPACES  TO RPT-RES-FIELDS
038400              MOVE  "MISMATCHED"          TO RES-STATUS
038500              MOVE  S1-T-GSTIN    (S1-IX) TO RES-PARTY-GSTIN
038600              MOVE  S1-T-INV-NUM  (S1-IX) TO RES-INV-NUM
038700              MOVE  S1-T-INV-DATE (S1-IX) TO RES-INV-DATE
038800              MOVE  ZERO                  TO RES-SRC1-VALUE
038900                                             RES-SRC2-VALUE
039000                                             RES-DIFFERENCE
039100                                             RES-PCT-DIFF
039200              MOVE  "HSN CODE"            TO RES-FIELD-NAME
039300              PERFORM AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
039400*
039500     IF       S1-T-EWAY-NUM (S1-IX) NOT = S2-T-EWAY-NUM (S2-IX)
039600              MOVE  "Y"  TO  W8-ANY-FLAGGED
039700              MOVE  SPACES  TO RPT-RES-FIELDS
039800              MOVE  "MISMATCHED"          TO RES-STATUS
039900              MOVE  S1-T-GSTIN    (S1-IX) TO RES-PARTY-GSTIN
040000              MOVE  S1-T-INV-NUM  (S1-IX) TO RES-INV-NUM
040100              MOVE  S1-T-INV-DATE (S1-IX) TO RES-INV-DATE
040200              MOVE  ZERO                  TO RES-SRC1-VALUE
040300                                             RES-SRC2-VALUE
040400                                             RES-DIFFERENCE
040500                                             RES-PCT-DIFF
040600              MOVE  "EWAY BILL NUMBER"    TO RES-FIELD-NAME
040700              PERFORM AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
040800*
040900     MOVE     SPACES  TO RPT-RES-FIELDS.
041000     MOVE     S1-T-GSTIN    (S1-IX)  TO  RES-PARTY-GSTIN.
041100     MOVE     S1-T-INV-NUM  (S1-IX)  TO  RES-INV-NUM.
041200     MOVE     S1-T-INV-DATE (S1-IX)  TO  RES-INV-DATE.
041300     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-SRC1-VALUE.
041400     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  RES-SRC2-VALUE.
041500     COMPUTE  W8-DIFF = S1-T-INVOICE-VALUE (S1-IX)
041600                        - S2-T-INVOICE-VALUE (S2-IX).
041700     MOVE     W8-DIFF                TO  RES-DIFFERENCE.
041800     MOVE     ZERO                   TO  RES-PCT-DIFF.
041900     IF       W8-SOME-FLAGGED
042000              MOVE  "MISMATCHED"  TO  RES-STATUS
042100     ELSE
042200              MOVE  "MATCHED"     TO  RES-STATUS.
042300     PERFORM  AA037-TALLY  THRU AA037-EXIT.
042400 AA032-EXIT.
042500     EXIT.
042600*
042700 AA036-WRITE-ONLY-SRC1.
042800     MOVE     SPACES  TO RPT-RES-FIELDS.
042900     MOVE     "ONLY IN SOURCE 1"      TO  RES-STATUS.
043000     MOVE     S1-T-GSTIN    (S1-IX)   TO  RES-PARTY-GSTIN.
044000     MOVE     S1-T-INV-NUM  (S1-IX)   TO  RES-INV-NUM.
044100     MOVE     S1-T-INV-DATE (S1-IX)   TO  RES-INV-DATE.
044200     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-SRC1-VALUE.
044300     MOVE     ZERO                    TO  RES-SRC2-VALUE.
044400     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-DIFFERENCE.
044500     MOVE     100                     TO  RES-PCT-DIFF.
044600     PERFORM  AA037-TALLY             THRU AA037-EXIT.
044700     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
044800 AA036-EXIT.
044900     EXIT.
045000*
045100 AA037-TALLY.
045200     MOVE     "T"             TO  RPT-FUNCTION.
045300     MOVE     RES-STATUS      TO  RPT-STATUS-IN.
045400     MOVE     RES-DIFFERENCE  TO  RPT-DIFFERENCE-IN.
045500     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
045600                                RPT-RES-FIELDS RPT-DTL-FIELDS
045700                                RPT-CSL-FIELDS.
045800 AA037-EXIT.
045900     EXIT.
046000*
046100 AA039-WRITE-DETAIL-LINE.
046200     MOVE     "D"             TO  RPT-FUNCTION.
046300     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
046400                                RPT-RES-FIELDS RPT-DTL-FIELDS
046500                                RPT-CSL-FIELDS.
046600     WRITE    GR-DETAIL-LINE  FROM RPT-DTL-FIELDS.
046700 AA039-EXIT.
046800     EXIT.
046900*
047000 AA040-UNMATCHED-SRC2.
047100     IF       S2-T-IS-USED (S2-IX)
047200     OR       NOT S2-T-KEY-IS-OK (S2-IX)
047300              GO TO AA040-EXIT.
047400     MOVE     SPACES  TO RPT-RES-FIELDS.
047500     MOVE     "ONLY IN SOURCE 2"      TO  RES-STATUS.
047600     MOVE     S2-T-GSTIN    (S2-IX)   TO  RES-PARTY-GSTIN.
047700     MOVE     S2-T-INV-NUM  (S2-IX)   TO  RES-INV-NUM.
047800     MOVE     S2-T-INV-DATE (S2-IX)   TO  RES-INV-DATE.
047900     MOVE     ZERO                    TO  RES-SRC1-VALUE.
048000     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  RES-SRC2-VALUE.
048100     COMPUTE  RES-DIFFERENCE = ZERO - S2-T-INVOICE-VALUE (S2-IX).
048200     MOVE     100                     TO  RES-PCT-DIFF.
048300     PERFORM  AA037-TALLY             THRU AA037-EXIT.
048400     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
048500 AA040-EXIT.
048600     EXIT.
048700*
048800 AA045-NO-INVOICE-LIST.
048900*
049000*    Rule U8 - every E-Way bill carrying no invoice reference
049100*    listed separately, 1997 request.
049200*
049300     IF       S2-T-INV-NUM (S2-IX) NOT = SPACES
049400              GO TO AA045-EXIT.
049500     MOVE     SPACES  TO  W8-METRIC-BUF.
049600     MOVE     "E-WAY WITHOUT INVOICE"  TO  MTL-LABEL OF W8-METRIC-BUF.
049700     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  MTL-VALUE OF W8-METRIC-BUF.
049800     MOVE     " "     TO  MTL-CC OF W8-METRIC-BUF.
049900     WRITE    FD-CONSOL-LINE  FROM W8-METRIC-BUF.
050000 AA045-EXIT.
050100     EXIT.
050200*
050300 AA060-WRITE-SUMMARY.
050400     MOVE     "F"  TO RPT-FUNCTION.
050500     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
050600                                RPT-RES-FIELDS RPT-DTL-FIELDS
050700                                RPT-CSL-FIELDS.
050800     WRITE    FD-CONSOL-LINE  FROM RPT-CSL-FIELDS.
050900 AA060-EXIT.
051000     EXIT.
