000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GR030.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       19/02/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            GST Audit - Purchase (2A/2B) Reconciliation,
001900*                        Rule U3.  Same engine as GR020, keyed on
002000*                        supplier Gstin instead of recipient, plus an
002100*                        Itc-eligible control total, Rule B2.2.
002200*
002300*    Called Modules.     GRMAPS04  (per-field significance test).
002400*                        GRRPTWRT  (Rule U13 detail/summary output).
002500*
002600*    Files Used.         GR2RTN  - GSTR-2A/2B inward return, input (R3).
002700*                        GR2BKS  - Purchase register/books, input (R3).
002800*                        GRDTL   - Reconciliation detail, output (R7).
002900*                        GRRPT   - Consolidated summary, output (R8).
003000*
003100*****************************************************************
003200*
003300* Changes:
003400* 19/02/1988 vbc - Created by copying GR020 and re-keying it on
003500*                  the supplier side - see Aa012/Aa022 below.
003600* 17/09/1991 vbc -    .01 Duplicate-key suppression carried over
003700*                        from GR020's same fix.
003800* 04/03/1994 vbc - Itc-eligible control total (Rule B2.2) added
003900*                  after the credit-claim audit asked for the
004000*                  restricted total as a separate figure.
004100* 09/11/1998 vbc - 2.00  Y2K review.  Dates here are held as
004200*                        YYYY-MM-DD text, no two-digit year
004300*                        arithmetic performed - no changes required.
004400* 21/07/2003 vbc - Ticket GR-115.  Per-tax-head control totals
004500*                  block widened alongside GR020.
004600* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes needed.
004700* 16/04/2024 vbc - Copyright notice update superseding all
004800*                  previous notices.
004900* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
005000* 25/01/2026 vbc - Ticket GR-202.  Rewritten onto the shared
005100*                  Grmaps04/Grrptwrt engine, same as GR020.
005200*
005300*****************************************************************
005400*
005500* Copyright Notice.
005600* ****************
005700*
005800* This notice supersedes all prior copyright notices and was
005900* updated 2024-04-16.
006000*
006100* These files and programs are part of the Applewood Computers
006200* Accounting System and are Copyright (c) Vincent B Coen,
006300* 1976-2026 and later.
006400*
006500* This program is free software; you can redistribute it and/or
006600* modify it under the terms of the GNU General Public License as
006700* published by the Free Software Foundation; version 3 and later,
006800* for personal usage only, including use within a business but
006900* excluding repackaging or resale in any way.
007000*
007100* ACAS is distributed in the hope that it will be useful, but
007200* WITHOUT ANY WARRANTY; without even the implied warranty of
007300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007400*
007500*****************************************************************
007600*
007700 ENVIRONMENT               DIVISION.
007800*=========================
007900*
008000 COPY  "envdiv.cob".
008100 INPUT-OUTPUT              SECTION.
008200*-------------------------
008300 FILE-CONTROL.
008400     SELECT  RETURN-FILE     ASSIGN TO "GR2RTN"
008500             ORGANIZATION  IS LINE SEQUENTIAL
008600             FILE STATUS   IS WS-RTN-STATUS.
008700     SELECT  BOOKS-FILE      ASSIGN TO "GR2BKS"
008800             ORGANIZATION  IS LINE SEQUENTIAL
008900             FILE STATUS   IS WS-BKS-STATUS.
009000     SELECT  DETAIL-FILE     ASSIGN TO "GRDTL"
009100             ORGANIZATION  IS LINE SEQUENTIAL
009200             FILE STATUS   IS WS-DTL-STATUS.
009300     SELECT  REPORT-FILE     ASSIGN TO "GRRPT"
009400             ORGANIZATION  IS LINE SEQUENTIAL
009500             FILE STATUS   IS WS-RPT-STATUS.
009600*
009700 DATA                      DIVISION.
009800*=========================
009900 FILE                      SECTION.
010000*-------------------------
010100 FD  RETURN-FILE.
010200     COPY  "wsgrinv.cob" REPLACING GR-INV-RECORD BY GR-INV1-RECORD.
010300*
010400 FD  BOOKS-FILE.
010500     COPY  "wsgrinv.cob" REPLACING GR-INV-RECORD BY GR-INV2-RECORD.
010600*
010700 FD  DETAIL-FILE.
010800     COPY  "wsgrdtl.cob".
010900*
011000 FD  REPORT-FILE.
011100 01  FD-CONSOL-LINE       PIC X(133).
011200*
011300 WORKING-STORAGE SECTION.
011400*-----------------------
011500*
011600 77  WS-RTN-STATUS         PIC XX.
011700     88  WS-RTN-OK             VALUE "00".
011800     88  WS-RTN-EOF-STAT       VALUE "10".
011900 77  WS-BKS-STATUS         PIC XX.
012000     88  WS-BKS-OK             VALUE "00".
012100     88  WS-BKS-EOF-STAT       VALUE "10".
012200 77  WS-DTL-STATUS         PIC XX.
012300 77  WS-RPT-STATUS         PIC XX.
012400*
012500 77  WS-RTN-EOF            PIC X          VALUE "N".
012600     88  WS-RTN-IS-EOF         VALUE "Y".
012700 77  WS-BKS-EOF            PIC X          VALUE "N".
012800     88  WS-BKS-IS-EOF         VALUE "Y".
012900*
013000 77  W3-S1-COUNT           PIC 9(7)       COMP.
013100 77  W3-S2-COUNT           PIC 9(7)       COMP.
013200 77  W3-SCAN-IX            PIC 9(7)       COMP.
013300 77  W3-DUP-FOUND          PIC X          VALUE "N".
013400     88  W3-DUP-WAS-FOUND      VALUE "Y".
013500 77  W3-FLD-SUB            PIC 9(4)       COMP.
013600 77  W3-ANY-FLAGGED        PIC X          VALUE "N".
013700     88  W3-SOME-FLAGGED       VALUE "Y".
013800 77  W3-DIFF               PIC S9(13)V99  COMP-3.
013900 77  W3-ITC-S1             PIC S9(13)V99  COMP-3.
014000 77  W3-ITC-S2             PIC S9(13)V99  COMP-3.
014100*
014200 COPY  "wsgrprm.cob".
014300*
014400 COPY  "wsgrlnk.cob".
014500*
014600 COPY  "wsgrlk2.cob".
014605 COPY  "wsgrm04.cob".
014700 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
014800                            BY RPT-SUM-FIELDS.
014900 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
015000                            BY RPT-RES-FIELDS.
015100 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
015200                            BY RPT-DTL-FIELDS.
015300 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE BY RPT-CSL-FIELDS
015400                        ==GR-TITLE-LINE-1== BY ==FILLER==
015500                        ==GR-TITLE-LINE-2== BY ==FILLER==
015600                        ==GR-METRIC-LINE==  BY ==FILLER==.
015700*
015800*    Second copy of Wsgrrpt.cob, keeping the metric line live, for
015900*    the Aa050/Aa070 control-total lines below.
016000*
016100 COPY  "wsgrrpt.cob" REPLACING GR-METRIC-LINE BY W3-METRIC-BUF
016200                        ==GR-TITLE-LINE-1== BY ==FILLER==
016300                        ==GR-TITLE-LINE-2== BY ==FILLER==
016400                        ==GR-CONSOL-LINE==  BY ==FILLER==.
016500*
016600*    Parallel tables giving the caption for each of the six
016700*    compared money fields, in Rule B2.1's fixed order, and
016800*    somewhere to hold this pass's per-field values/results.
016900*
017000 01  W3-FLD-NAME-LIT.
017100     03  FILLER            PIC X(20)  VALUE "INVOICE VALUE".
017200     03  FILLER            PIC X(20)  VALUE "TAXABLE VALUE".
017300     03  FILLER            PIC X(20)  VALUE "IGST AMOUNT".
017400     03  FILLER            PIC X(20)  VALUE "CGST AMOUNT".
017500     03  FILLER            PIC X(20)  VALUE "SGST AMOUNT".
017600     03  FILLER            PIC X(20)  VALUE "CESS AMOUNT".
017700 01  W3-FLD-NAME-TBL REDEFINES W3-FLD-NAME-LIT.
017800     03  W3-FLD-NAME           PIC X(20)  OCCURS 6.
017900*
018000 01  W3-SRC1-VALUES.
018100     03  W3-S1-INVOICE-VALUE   PIC S9(13)V99.
018200     03  W3-S1-TAXABLE-VALUE   PIC S9(13)V99.
018300     03  W3-S1-IGST-AMT        PIC S9(13)V99.
018400     03  W3-S1-CGST-AMT        PIC S9(13)V99.
018500     03  W3-S1-SGST-AMT        PIC S9(13)V99.
018600     03  W3-S1-CESS-AMT        PIC S9(13)V99.
018700 01  W3-SRC1-TBL REDEFINES W3-SRC1-VALUES.
018800     03  W3-SRC1-VAL           PIC S9(13)V99  OCCURS 6.
018900*
019000 01  W3-SRC2-VALUES.
019100     03  W3-S2-INVOICE-VALUE   PIC S9(13)V99.
019200     03  W3-S2-TAXABLE-VALUE   PIC S9(13)V99.
019300     03  W3-S2-IGST-AMT        PIC S9(13)V99.
019400     03  W3-S2-CGST-AMT        PIC S9(13)V99.
019500     03  W3-S2-SGST-AMT        PIC S9(13)V99.
019600     03  W3-S2-CESS-AMT        PIC S9(13)V99.
019700 01  W3-SRC2-TBL REDEFINES W3-SRC2-VALUES.
019800     03  W3-SRC2-VAL           PIC S9(13)V99  OCCURS 6.
019900*
020000 01  W3-FLD-RESULTS.
020100     03  W3-FLD-ENTRY  OCCURS 6.
020200         05  W3-FLD-FLAGGED    PIC X.
020300             88  W3-FLD-IS-FLAGGED  VALUE "Y".
020400         05  W3-FLD-DIFF       PIC S9(13)V99.
020500         05  W3-FLD-PCT        PIC S9(3)V99.
020600*
020700*    Running control totals for the five tax-head fields, one
020800*    side each - Rule U2 step 5, applied to U3 too.
020900*
021000 01  W3-TOTALS-S1.
021100     03  W3-TOT-S1-VAL         PIC S9(13)V99  OCCURS 5.
021200 01  W3-TOTALS-S2.
021300     03  W3-TOT-S2-VAL         PIC S9(13)V99  OCCURS 5.
021400*
021500*    Working table of GSTR-2A/2B inward-return lines - Rule U3
021600*    step 1.
021700*
021800 01  W3-SRC1-TABLE.
021900     03  W3-S1-ENTRY  OCCURS 3000 TIMES INDEXED BY S1-IX.
022000         05  S1-T-USED           PIC X       VALUE "N".
022100             88  S1-T-IS-USED        VALUE "Y".
022200         05  S1-T-GSTIN          PIC X(15).
022300         05  S1-T-INV-NUM        PIC X(16).
022400         05  S1-T-INV-DATE       PIC X(10).
022500         05  S1-T-INVOICE-VALUE  PIC S9(13)V99.
022600         05  S1-T-TAXABLE-VALUE  PIC S9(13)V99.
022700         05  S1-T-IGST-AMT       PIC S9(13)V99.
022800         05  S1-T-CGST-AMT       PIC S9(13)V99.
022900         05  S1-T-SGST-AMT       PIC S9(13)V99.
023000         05  S1-T-CESS-AMT       PIC S9(13)V99.
023100         05  S1-T-ITC-ELIGIBLE   PIC X.
023200             88  S1-T-ITC-IS-ELIGIBLE  VALUE "Y".
023300         05  FILLER              PIC X(3).
023400*
023500*    Working table of purchase register/books lines - Rule U3
023600*    step 1.
023700*
023800 01  W3-SRC2-TABLE.
023900     03  W3-S2-ENTRY  OCCURS 5000 TIMES INDEXED BY S2-IX.
024000         05  S2-T-USED           PIC X       VALUE "N".
024100             88  S2-T-IS-USED        VALUE "Y".
024200         05  S2-T-GSTIN          PIC X(15).
024300         05  S2-T-INV-NUM        PIC X(16).
024400         05  S2-T-INV-DATE       PIC X(10).
024500         05  S2-T-INVOICE-VALUE  PIC S9(13)V99.
024600         05  S2-T-TAXABLE-VALUE  PIC S9(13)V99.
024700         05  S2-T-IGST-AMT       PIC S9(13)V99.
024800         05  S2-T-CGST-AMT       PIC S9(13)V99.
024900         05  S2-T-SGST-AMT       PIC S9(13)V99.
025000         05  S2-T-CESS-AMT       PIC S9(13)V99.
025100         05  S2-T-ITC-ELIGIBLE   PIC X.
025200             88  S2-T-ITC-IS-ELIGIBLE  VALUE "Y".
025300         05  FILLER              PIC X(3).
025400*
025500 PROCEDURE DIVISION.
025600*==================
025700*
025800 AA000-MAIN-LINE.
025900     OPEN     INPUT   RETURN-FILE  BOOKS-FILE
026000     OPEN     OUTPUT  DETAIL-FILE  REPORT-FILE.
026100     MOVE     SPACES  TO RPT-SUM-FIELDS.
026200     MOVE     ZERO    TO SUM-TOTAL-RECORDS  SUM-MATCHED-COUNT
026300                         SUM-MISMATCH-COUNT SUM-ONLY-SRC1-COUNT
026400                         SUM-ONLY-SRC2-COUNT SUM-NET-DIFFERENCE
026500                         SUM-ABS-DIFFERENCE  SUM-MATCH-PERCENT.
026600     MOVE     "PURCHASE RECON - 2A/2B V BOOKS" TO SUM-RECON-TYPE.
026700     MOVE     ZERO    TO W3-S1-COUNT  W3-S2-COUNT.
026800     MOVE     ZERO    TO W3-TOT-S1-VAL (1) W3-TOT-S1-VAL (2)
026900                         W3-TOT-S1-VAL (3) W3-TOT-S1-VAL (4)
027000                         W3-TOT-S1-VAL (5) W3-TOT-S2-VAL (1)
027100                         W3-TOT-S2-VAL (2) W3-TOT-S2-VAL (3)
027200                         W3-TOT-S2-VAL (4) W3-TOT-S2-VAL (5)
027300                         W3-ITC-S1  W3-ITC-S2.
027400*
027500     PERFORM  AA010-LOAD-SOURCE1  THRU AA010-EXIT.
027600     PERFORM  AA020-LOAD-SOURCE2  THRU AA020-EXIT.
027700     PERFORM  AA030-MATCH-LOOP    THRU AA030-EXIT
027800              VARYING S1-IX FROM 1 BY 1 UNTIL S1-IX > W3-S1-COUNT.
027900     PERFORM  AA040-UNMATCHED-SRC2  THRU AA040-EXIT
028000              VARYING S2-IX FROM 1 BY 1 UNTIL S2-IX > W3-S2-COUNT.
028100     PERFORM  AA050-CONTROL-TOTALS  THRU AA050-EXIT.
028200     PERFORM  AA070-ITC-TOTALS      THRU AA070-EXIT.
028300     PERFORM  AA060-WRITE-SUMMARY   THRU AA060-EXIT.
028400*
028500     CLOSE    RETURN-FILE  BOOKS-FILE  DETAIL-FILE  REPORT-FILE.
028600     STOP     RUN.
028700*
028800 AA010-LOAD-SOURCE1.
028900*
029000*    Rule U3 step 1 - read the GSTR-2A/2B inward-return file into
029100*    a table, suppressing any key already seen.
029200*
029300     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
029400     PERFORM  AA012-SRC1-LOOP  THRU AA012-EXIT
029500              UNTIL WS-RTN-IS-EOF.
029600 AA010-EXIT.
029700     EXIT.
029800*
029900 AA011-READ-SRC1.
030000     READ     RETURN-FILE
030100              AT END  MOVE "Y" TO WS-RTN-EOF.
030200 AA011-EXIT.
030300     EXIT.
030400*
030500 AA012-SRC1-LOOP.
030600     IF       NOT WS-RTN-IS-EOF
030700              PERFORM AA012A-DUP-SCAN  THRU AA012A-EXIT
030800              IF   NOT W3-DUP-WAS-FOUND
030900                   ADD    1  TO  W3-S1-COUNT
031000                   SET    S1-IX  TO  W3-S1-COUNT
031100                   MOVE   INV-PARTY-GSTIN  OF GR-INV1-RECORD
031200                          TO S1-T-GSTIN (S1-IX)
031300                   MOVE   INV-INV-NUM      OF GR-INV1-RECORD
031400                          TO S1-T-INV-NUM (S1-IX)
031500                   MOVE   INV-INV-DATE     OF GR-INV1-RECORD
031600                          TO S1-T-INV-DATE (S1-IX)
031700                   MOVE   INV-INVOICE-VALUE OF GR-INV1-RECORD
031800                          TO S1-T-INVOICE-VALUE (S1-IX)
031900                   MOVE   INV-TAXABLE-VALUE OF GR-INV1-RECORD
032000                          TO S1-T-TAXABLE-VALUE (S1-IX)
032100                   MOVE   INV-IGST-AMT     OF GR-INV1-RECORD
032200                          TO S1-T-IGST-AMT (S1-IX)
032300                   MOVE   INV-CGST-AMT     OF GR-INV1-RECORD
032400                          TO S1-T-CGST-AMT (S1-IX)
032500                   MOVE   INV-SGST-AMT     OF GR-INV1-RECORD
032600                          TO S1-T-SGST-AMT (S1-IX)
032700                   MOVE   INV-CESS-AMT     OF GR-INV1-RECORD
032800                          TO S1-T-CESS-AMT (S1-IX)
032900                   MOVE   INV-ITC-ELIGIBLE OF GR-INV1-RECORD
033000                          TO S1-T-ITC-ELIGIBLE (S1-IX)
033100                   ADD    S1-T-TAXABLE-VALUE (S1-IX)
033200                          TO W3-TOT-S1-VAL (1)
033300                   ADD    S1-T-IGST-AMT (S1-IX)  TO W3-TOT-S1-VAL (2)
033400                   ADD    S1-T-CGST-AMT (S1-IX)  TO W3-TOT-S1-VAL (3)
033500                   ADD    S1-T-SGST-AMT (S1-IX)  TO W3-TOT-S1-VAL (4)
033600                   ADD    S1-T-CESS-AMT (S1-IX)  TO W3-TOT-S1-VAL (5)
033700                   IF   S1-T-ITC-IS-ELIGIBLE (S1-IX)
033800                        COMPUTE W3-ITC-S1 = W3-ITC-S1
033900                             + S1-T-IGST-AMT (S1-IX)
034000                             + S1-T-CGST-AMT (S1-IX)
034100                             + S1-T-SGST-AMT (S1-IX)
034200                             + S1-T-CESS-AMT (S1-IX)
034300                   END-IF
034400              END-IF.
034500     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
034600 AA012-EXIT.
034700     EXIT.
034800*
034900 AA012A-DUP-SCAN.
035000*
035100*    First-occurrence rule - a key already on the table is not
035200*    added again.
035300*
035400     MOVE     "N"  TO  W3-DUP-FOUND.
035500     IF       W3-S1-COUNT = ZERO
035600              GO TO AA012A-EXIT.
035700     SET      W3-SCAN-IX  TO  1.
035800     PERFORM  AA012B-SCAN  THRU AA012B-EXIT
035900              UNTIL W3-SCAN-IX > W3-S1-COUNT OR W3-DUP-WAS-FOUND.
036000 AA012A-EXIT.
036100     EXIT.
036200 AA012B-SCAN.
036300     IF       S1-T-GSTIN    (W3-SCAN-IX) = INV-PARTY-GSTIN OF GR-INV1-RECORD
036400     AND      S1-T-INV-NUM  (W3-SCAN-IX) = INV-INV-NUM     OF GR-INV1-RECORD
036500     AND      S1-T-INV-DATE (W3-SCAN-IX) = INV-INV-DATE    OF GR-INV1-RECORD
036600              MOVE  "Y"  TO  W3-DUP-FOUND.
036700     SET      W3-SCAN-IX  UP BY  1.
036800 AA012B-EXIT.
036900     EXIT.
037000*
037100 AA020-LOAD-SOURCE2.
037200*
037300*    Rule U3 step 1 - read the purchase register/books file into
037400*    a table, same duplicate-key suppression as Aa010 above.
037500*
037600     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
037700     PERFORM  AA022-SRC2-LOOP  THRU AA022-EXIT
037800              UNTIL WS-BKS-IS-EOF.
037900 AA020-EXIT.
038000     EXIT.
038100*
038200 AA021-READ-SRC2.
038300     READ     BOOKS-FILE
038400              AT END  MOVE "Y" TO WS-BKS-EOF.
038500 AA021-EXIT.
038600     EXIT.
038700*
038800 AA022-SRC2-LOOP.
038900     IF       NOT WS-BKS-IS-EOF
039000              PERFORM AA022A-DUP-SCAN  THRU AA022A-EXIT
039100              IF   NOT W3-DUP-WAS-FOUND
039200                   ADD    1  TO  W3-S2-COUNT
039300                   SET    S2-IX  TO  W3-S2-COUNT
039400                   MOVE   INV-PARTY-GSTIN  OF GR-INV2-RECORD
039500                          TO S2-T-GSTIN (S2-IX)
039600                   MOVE   INV-INV-NUM      OF GR-INV2-RECORD
039700                          TO S2-T-INV-NUM (S2-IX)
039800                   MOVE   INV-INV-DATE     OF GR-INV2-RECORD
039900                          TO S2-T-INV-DATE (S2-IX)
040000                   MOVE   INV-INVOICE-VALUE OF GR-INV2-RECORD
040100                          TO S2-T-INVOICE-VALUE (S2-IX)
040200                   MOVE   INV-TAXABLE-VALUE OF GR-INV2-RECORD
040300                          TO S2-T-TAXABLE-VALUE (S2-IX)
040400                   MOVE   INV-IGST-AMT     OF GR-INV2-RECORD
040500                          TO S2-T-IGST-AMT (S2-IX)
040600                   MOVE   INV-CGST-AMT     OF GR-INV2-RECORD
040700                          TO S2-T-CGST-AMT (S2-IX)
040800                   MOVE   INV-SGST-AMT     OF GR-INV2-RECORD
040900                          TO S2-T-SGST-AMT (S2-IX)
041000                   MOVE   INV-CESS-AMT     OF GR-INV2-RECORD
041100                          TO S2-T-CESS-AMT (S2-IX)
041200                   MOVE   INV-ITC-ELIGIBLE OF GR-INV2-RECORD
041300                          TO S2-T-ITC-ELIGIBLE (S2-IX)
041400                   ADD    S2-T-TAXABLE-VALUE (S2-IX)
041500                          TO W3-TOT-S2-VAL (1)
041600                   ADD    S2-T-IGST-AMT (S2-IX)  TO W3-TOT-S2-VAL (2)
041700                   ADD    S2-T-CGST-AMT (S2-IX)  TO W3-TOT-S2-VAL (3)
041800                   ADD    S2-T-SGST-AMT (S2-IX)  TO W3-TOT-S2-VAL (4)
041900                   ADD    S2-T-CESS-AMT (S2-IX)  TO W3-TOT-S2-VAL (5)
042000                   IF   S2-T-ITC-IS-ELIGIBLE (S2-IX)
042100                        COMPUTE W3-ITC-S2 = W3-ITC-S2
042200                             + S2-T-IGST-AMT (S2-IX)
042300                             + S2-T-CGST-AMT (S2-IX)
042400                             + S2-T-SGST-AMT (S2-IX)
042500                             + S2-T-CESS-AMT (S2-IX)
042600                   END-IF
042700              END-IF.
042800     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
042900 AA022-EXIT.
043000     EXIT.
043100*
043200 AA022A-DUP-SCAN.
043300     MOVE     "N"  TO  W3-DUP-FOUND.
043400     IF       W3-S2-COUNT = ZERO
043500              GO TO AA022A-EXIT.
043600     SET      W3-SCAN-IX  TO  1.
043700     PERFORM  AA022B-SCAN  THRU AA022B-EXIT
043800              UNTIL W3-SCAN-IX > W3-S2-COUNT OR W3-DUP-WAS-FOUND.
043900 AA022A-EXIT.
044000     EXIT.
044100 AA022B-SCAN.
044200     IF       S2-T-GSTIN    (W3-SCAN-IX) = INV-PARTY-GSTIN OF GR-INV2-RECORD
044300     AND      S2-T-INV-NUM  (W3-SCAN-IX) = INV-INV-NUM     OF GR-INV2-RECORD
044400     AND      S2-T-INV-DATE (W3-SCAN-IX) = INV-INV-DATE    OF GR-INV2-RECORD
044500              MOVE  "Y"  TO  W3-DUP-FOUND.
044600     SET      W3-SCAN-IX  UP BY  1.
044700 AA022B-EXIT.
044800     EXIT.
044900*
045000 AA030-MATCH-LOOP.
045100*
045200*    Rule U2/U3 step 2/3 - Inv-Num + Inv-Date + Party-Gstin match.
045300*
045400     MOVE     ZERO   TO  W3-SCAN-IX.
045500     PERFORM  AA031-FIND-MATCH  THRU AA031-EXIT
045600              VARYING S2-IX FROM 1 BY 1
045700              UNTIL S2-IX > W3-S2-COUNT OR W3-SCAN-IX NOT = ZERO.
045800     IF       W3-SCAN-IX = ZERO
045900              PERFORM AA036-WRITE-ONLY-SRC1  THRU AA036-EXIT
046000              GO TO AA030-EXIT.
046100     SET      S2-IX  TO  W3-SCAN-IX.
046200     MOVE     "Y"  TO  S2-T-USED (S2-IX).
046300     PERFORM  AA032-COMPARE-FIELDS  THRU AA032-EXIT.
046400 AA030-EXIT.
046500     EXIT.
046600*
046700 AA031-FIND-MATCH.
046800     IF       NOT S2-T-IS-USED (S2-IX)
046900     AND      S2-T-GSTIN    (S2-IX) = S1-T-GSTIN    (S1-IX)
047000     AND      S2-T-INV-NUM  (S2-IX) = S1-T-INV-NUM  (S1-IX)
047100     AND      S2-T-INV-DATE (S2-IX) = S1-T-INV-DATE (S1-IX)
047200              MOVE  S2-IX  TO  W3-SCAN-IX.
047300 AA031-EXIT.
047400     EXIT.
047500*
047600 AA032-COMPARE-FIELDS.
047700*
047800*    Rule B2.1 - six-field comparison via Grmaps04's status test,
047900*    denominator mode M (larger of the two absolute values).
048000*
048100     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  W3-S1-INVOICE-VALUE.
048200     MOVE     S1-T-TAXABLE-VALUE (S1-IX)  TO  W3-S1-TAXABLE-VALUE.
048300     MOVE     S1-T-IGST-AMT      (S1-IX)  TO  W3-S1-IGST-AMT.
048400     MOVE     S1-T-CGST-AMT      (S1-IX)  TO  W3-S1-CGST-AMT.
048500     MOVE     S1-T-SGST-AMT      (S1-IX)  TO  W3-S1-SGST-AMT.
048600     MOVE     S1-T-CESS-AMT      (S1-IX)  TO  W3-S1-CESS-AMT.
048700     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  W3-S2-INVOICE-VALUE.
048800     MOVE     S2-T-TAXABLE-VALUE (S2-IX)  TO  W3-S2-TAXABLE-VALUE.
048900     MOVE     S2-T-IGST-AMT      (S2-IX)  TO  W3-S2-IGST-AMT.
049000     MOVE     S2-T-CGST-AMT      (S2-IX)  TO  W3-S2-CGST-AMT.
049100     MOVE     S2-T-SGST-AMT      (S2-IX)  TO  W3-S2-SGST-AMT.
049200     MOVE     S2-T-CESS-AMT      (S2-IX)  TO  W3-S2-CESS-AMT.
049300     MOVE     "N"  TO  W3-ANY-FLAGGED.
049400     PERFORM  AA032A-FIELD-LOOP  THRU AA032A-EXIT
049500              VARYING W3-FLD-SUB FROM 1 BY 1 UNTIL W3-FLD-SUB > 6.
049600*
049700     MOVE     SPACES  TO RPT-RES-FIELDS.
049800     MOVE     S1-T-GSTIN    (S1-IX)  TO  RES-PARTY-GSTIN.
049900     MOVE     S1-T-INV-NUM  (S1-IX)  TO  RES-INV-NUM.
050000     MOVE     S1-T-INV-DATE (S1-IX)  TO  RES-INV-DATE.
050100     MOVE     W3-S1-INVOICE-VALUE    TO  RES-SRC1-VALUE.
050200     MOVE     W3-S2-INVOICE-VALUE    TO  RES-SRC2-VALUE.
050300     COMPUTE  W3-DIFF = W3-S1-INVOICE-VALUE - W3-S2-INVOICE-VALUE.
050400     MOVE     W3-DIFF                TO  RES-DIFFERENCE.
050500     MOVE     ZERO                   TO  RES-PCT-DIFF.
050600     IF       W3-SOME-FLAGGED
050700              MOVE  "MISMATCHED"  TO  RES-STATUS
050800     ELSE
050900              MOVE  "MATCHED"     TO  RES-STATUS.
051000     PERFORM  AA037-TALLY  THRU AA037-EXIT.
051100*
051200     IF       W3-SOME-FLAGGED
051300              PERFORM AA033-WRITE-FLAGGED  THRU AA033-EXIT
051400                       VARYING W3-FLD-SUB FROM 1 BY 1
051500                       UNTIL W3-FLD-SUB > 6
051600     ELSE
051700              PERFORM AA039-WRITE-DETAIL-LINE  THRU AA039-EXIT.
051800 AA032-EXIT.
051900     EXIT.
052000*
052100 AA032A-FIELD-LOOP.
052200     MOVE     PRM-AMOUNT-THRESHOLD   TO  M04-AMT-THRESHOLD.
052300     MOVE     PRM-PERCENT-THRESHOLD  TO  M04-PCT-THRESHOLD.
052400     MOVE     "S"  TO  M04-FUNCTION.
052500     MOVE     "M"  TO  M04-DENOM-MODE.
052600     MOVE     W3-SRC1-VAL (W3-FLD-SUB)  TO  M04-SRC1-VALUE.
052700     MOVE     W3-SRC2-VAL (W3-FLD-SUB)  TO  M04-SRC2-VALUE.
052800     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
052900     IF       M04-IS-SIGNIFICANT
053000              MOVE  "Y"  TO  W3-ANY-FLAGGED
053100              MOVE  "Y"  TO  W3-FLD-FLAGGED (W3-FLD-SUB)
053200              MOVE  M04-DIFFERENCE  TO  W3-FLD-DIFF (W3-FLD-SUB)
053300              MOVE  M04-PCT-ABS     TO  W3-FLD-PCT  (W3-FLD-SUB)
053400     ELSE
053500              MOVE  "N"  TO  W3-FLD-FLAGGED (W3-FLD-SUB).
053600 AA032A-EXIT.
053700     EXIT.
053800*
053900 AA033-WRITE-FLAGGED.
054000*
054100*    One detail line per field flagged by B2.1 - Rule U2/U3 step 3.
054200*
054300     IF       NOT W3-FLD-IS-FLAGGED (W3-FLD-SUB)
054400              GO TO AA033-EXIT.
054500     MOVE     SPACES  TO RPT-RES-FIELDS.
054600     MOVE     "MISMATCHED"           TO  RES-STATUS.
054700     MOVE     S1-T-GSTIN    (S1-IX)  TO  RES-PARTY-GSTIN.
054800     MOVE     S1-T-INV-NUM  (S1-IX)  TO  RES-INV-NUM.
054900     MOVE     S1-T-INV-DATE (S1-IX)  TO  RES-INV-DATE.
055000     MOVE     W3-SRC1-VAL   (W3-FLD-SUB)  TO  RES-SRC1-VALUE.
055100     MOVE     W3-SRC2-VAL   (W3-FLD-SUB)  TO  RES-SRC2-VALUE.
055200     MOVE     W3-FLD-DIFF   (W3-FLD-SUB)  TO  RES-DIFFERENCE.
055300     MOVE     W3-FLD-PCT    (W3-FLD-SUB)  TO  RES-PCT-DIFF.
055400     MOVE     W3-FLD-NAME   (W3-FLD-SUB)  TO  RES-FIELD-NAME.
055500     PERFORM  AA039-WRITE-DETAIL-LINE  THRU AA039-EXIT.
055600 AA033-EXIT.
055700     EXIT.
055800*
055900 AA036-WRITE-ONLY-SRC1.
056000*
056100*    No candidate in Source 2 - Rule U3 step 4, "missing in books".
056200*
056300     MOVE     SPACES  TO RPT-RES-FIELDS.
056400     MOVE     "ONLY IN SOURCE 1"      TO  RES-STATUS.
056500     MOVE     S1-T-GSTIN    (S1-IX)   TO  RES-PARTY-GSTIN.
056600     MOVE     S1-T-INV-NUM  (S1-IX)   TO  RES-INV-NUM.
056700     MOVE     S1-T-INV-DATE (S1-IX)   TO  RES-INV-DATE.
056800     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-SRC1-VALUE.
056900     MOVE     ZERO                    TO  RES-SRC2-VALUE.
057000     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-DIFFERENCE.
057100     MOVE     100                     TO  RES-PCT-DIFF.
057200     PERFORM  AA037-TALLY             THRU AA037-EXIT.
057300     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
057400 AA036-EXIT.
057500     EXIT.
057600*
057700 AA037-TALLY.
057800     MOVE     "T"             TO  RPT-FUNCTION.
057900     MOVE     RES-STATUS      TO  RPT-STATUS-IN.
058000     MOVE     RES-DIFFERENCE  TO  RPT-DIFFERENCE-IN.
058100     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
058200                                RPT-RES-FIELDS RPT-DTL-FIELDS
058300                                RPT-CSL-FIELDS.
058400 AA037-EXIT.
058500     EXIT.
058600*
058700 AA039-WRITE-DETAIL-LINE.
058800     MOVE     "D"             TO  RPT-FUNCTION.
058900     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
059000                                RPT-RES-FIELDS RPT-DTL-FIELDS
059100                                RPT-CSL-FIELDS.
059200     WRITE    GR-DETAIL-LINE  FROM RPT-DTL-FIELDS.
059300 AA039-EXIT.
059400     EXIT.
059500*
059600 AA040-UNMATCHED-SRC2.
059700*
059800*    Every books line never consumed - Rule U3 step 4, "missing
059900*    in return".
060000*
060100     IF       S2-T-IS-USED (S2-IX)
060200              GO TO AA040-EXIT.
060300     MOVE     SPACES  TO RPT-RES-FIELDS.
060400     MOVE     "ONLY IN SOURCE 2"      TO  RES-STATUS.
060500     MOVE     S2-T-GSTIN    (S2-IX)   TO  RES-PARTY-GSTIN.
060600     MOVE     S2-T-INV-NUM  (S2-IX)   TO  RES-INV-NUM.
060700     MOVE     S2-T-INV-DATE (S2-IX)   TO  RES-INV-DATE.
060800     MOVE     ZERO                    TO  RES-SRC1-VALUE.
060900     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  RES-SRC2-VALUE.
061000     COMPUTE  RES-DIFFERENCE = ZERO - S2-T-INVOICE-VALUE (S2-IX).
061100     MOVE     100                     TO  RES-PCT-DIFF.
061200     PERFORM  AA037-TALLY             THRU AA037-EXIT.
061300     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
061400 AA040-EXIT.
061500     EXIT.
061600*
061700 AA050-CONTROL-TOTALS.
061800*
061900*    Rule U2 step 5 (shared by U3) - per-tax-head control totals,
062000*    one block of three metric lines (Source 1, Source 2,
062100*    difference) for each of Taxable Value, Igst, Cgst, Sgst,
062200*    Cess, in that order.
062300*
062400     PERFORM  AA051-WRITE-HEAD-BLOCK  THRU AA051-EXIT
062500              VARYING W3-FLD-SUB FROM 2 BY 1 UNTIL W3-FLD-SUB > 6.
062600 AA050-EXIT.
062700     EXIT.
062800*
062900 AA051-WRITE-HEAD-BLOCK.
063000*
063100*    W3-Fld-Sub runs 2 thru 6 here (skipping Invoice Value) but
063200*    the totals tables are indexed 1 thru 5, so W3-Scan-Ix carries
063300*    the equivalent totals-table subscript.
063400*
063500     COMPUTE  W3-SCAN-IX = W3-FLD-SUB - 1.
063600     MOVE     SPACES  TO  W3-METRIC-BUF.
063700     MOVE     W3-FLD-NAME (W3-FLD-SUB)  TO  MTL-LABEL OF W3-METRIC-BUF.
063800     MOVE     W3-TOT-S1-VAL (W3-SCAN-IX)  TO  MTL-VALUE OF W3-METRIC-BUF.
063900     MOVE     " "     TO  MTL-CC OF W3-METRIC-BUF.
064000     WRITE    FD-CONSOL-LINE  FROM W3-METRIC-BUF.
064100*
064200     MOVE     SPACES  TO  W3-METRIC-BUF.
064300     MOVE     W3-TOT-S2-VAL (W3-SCAN-IX)  TO  MTL-VALUE OF W3-METRIC-BUF.
064400     MOVE     " "     TO  MTL-CC OF W3-METRIC-BUF.
064500     WRITE    FD-CONSOL-LINE  FROM W3-METRIC-BUF.
064600*
064700     COMPUTE  W3-DIFF = W3-TOT-S1-VAL (W3-SCAN-IX)
064800                        - W3-TOT-S2-VAL (W3-SCAN-IX).
064900     MOVE     SPACES  TO  W3-METRIC-BUF.
065000     MOVE     W3-DIFF TO  MTL-VALUE OF W3-METRIC-BUF.
065100     MOVE     " "     TO  MTL-CC OF W3-METRIC-BUF.
065200     WRITE    FD-CONSOL-LINE  FROM W3-METRIC-BUF.
065300 AA051-EXIT.
065400     EXIT.
065500*
065600 AA070-ITC-TOTALS.
065700*
065800*    Rule B2.2 - Igst+Cgst+Sgst+Cess restricted to Itc-eligible
065900*    records, one side each, plus the difference.
066000*
066100     MOVE     SPACES  TO  W3-METRIC-BUF.
066200     MOVE     "ITC ELIGIBLE TOTAL - SOURCE 1" TO MTL-LABEL OF W3-METRIC-BUF.
066300     MOVE     W3-ITC-S1  TO  MTL-VALUE OF W3-METRIC-BUF.
066400     MOVE     " "        TO  MTL-CC OF W3-METRIC-BUF.
066500     WRITE    FD-CONSOL-LINE  FROM W3-METRIC-BUF.
066600*
066700     MOVE     SPACES  TO  W3-METRIC-BUF.
066800     MOVE     "ITC ELIGIBLE TOTAL - SOURCE 2" TO MTL-LABEL OF W3-METRIC-BUF.
066900     MOVE     W3-ITC-S2  TO  MTL-VALUE OF W3-METRIC-BUF.
067000     MOVE     " "        TO  MTL-CC OF W3-METRIC-BUF.
067100     WRITE    FD-CONSOL-LINE  FROM W3-METRIC-BUF.
067200*
067300     COMPUTE  W3-DIFF = W3-ITC-S1 - W3-ITC-S2.
067400     MOVE     SPACES  TO  W3-METRIC-BUF.
067500     MOVE     "ITC ELIGIBLE TOTAL - DIFFERENCE" TO MTL-LABEL OF W3-METRIC-BUF.
067600     MOVE     W3-DIFF    TO  MTL-VALUE OF W3-METRIC-BUF.
067700     MOVE     " "        TO  MTL-CC OF W3-METRIC-BUF.
067800     WRITE    FD-CONSOL-LINE  FROM W3-METRIC-BUF.
067900 AA070-EXIT.
068000     EXIT.
068100*
068200 AA060-WRITE-SUMMARY.
068300     MOVE     "F"  TO RPT-FUNCTION.
068400     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
068500                                RPT-RES-FIELDS RPT-DTL-FIELDS
068600                                RPT-CSL-FIELDS.
068700     WRITE    FD-CONSOL-LINE  FROM RPT-CSL-FIELDS.
068800 AA060-EXIT.
068900     EXIT.
