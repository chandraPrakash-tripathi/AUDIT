000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GR100.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       08/04/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            GST Audit - E-Invoice reconciliation,
001900*                        Rule U10.  Matches GSTR-1 outward-return
002000*                        lines (GR0RTN, source 1) against the
002100*                        E-Invoice register (GR0BKS, source 2) on
002200*                        Inv-Num + Inv-Date + Party-Gstin, same
002300*                        key-match flow as GR020, then tests all
002400*                        six money fields for numeric closeness
002500*                        per Rule B8.1 rather than the percent-
002600*                        significance test GR020/GR030 use.
002700*
002800*    Called Modules.     GRMAPS04  (Rule B8.1 closeness test).
002900*                        GRRPTWRT  (Rule U13 detail/summary output).
003000*
003100*    Files Used.         GR0RTN  - GSTR-1 outward return, input (R3).
003200*                        GR0BKS  - E-Invoice register, input (R3).
003300*                        GRDTL   - Reconciliation detail, output (R7).
003400*                        GRRPT   - Consolidated summary, output (R8).
003500*
003600*****************************************************************
003700*
003800* Changes:
003900* 08/04/1988 vbc - Created, by copying GR020 and swapping the
004000*                  status test for the closeness test the E-Way
004100*                  work already needed.
004200* 09/11/1998 vbc - 2.00  Y2K review.  No two-digit year
004300*                  arithmetic performed - no changes required.
004400* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes needed.
004500* 16/04/2024 vbc - Copyright notice update superseding all
004600*                  previous notices.
004700* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004800* 25/01/2026 vbc - Ticket GR-202.  Rewritten onto the shared
004900*                  Grmaps04/Grrptwrt engine.
005000*
005100*****************************************************************
005200*
005300* Copyright Notice.
005400* ****************
005500*
005600* This notice supersedes all prior copyright notices and was
005700* updated 2024-04-16.
005800*
005900* These files and programs are part of the Applewood Computers
006000* Accounting System and are Copyright (c) Vincent B Coen,
006100* 1976-2026 and later.
006200*
006300* This program is free software; you can redistribute it and/or
006400* modify it under the terms of the GNU General Public License as
006500* published by the Free Software Foundation; version 3 and later,
006600* for personal usage only, including use within a business but
006700* excluding repackaging or resale in any way.
006800*
006900* ACAS is distributed in the hope that it will be useful, but
007000* WITHOUT ANY WARRANTY; without even the implied warranty of
007100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007200*
007300*****************************************************************
007400*
007500 ENVIRONMENT               DIVISION.
007600*=========================
007700*
007800 COPY  "envdiv.cob".
007900 INPUT-OUTPUT              SECTION.
008000*-------------------------
008100 FILE-CONTROL.
008200     SELECT  RETURN-FILE     ASSIGN TO "GR0RTN"
008300             ORGANIZATION  IS LINE SEQUENTIAL
008400             FILE STATUS   IS WS-RTN-STATUS.
008500     SELECT  BOOKS-FILE      ASSIGN TO "GR0BKS"
008600             ORGANIZATION  IS LINE SEQUENTIAL
008700             FILE STATUS   IS WS-BKS-STATUS.
008800     SELECT  DETAIL-FILE     ASSIGN TO "GRDTL"
008900             ORGANIZATION  IS LINE SEQUENTIAL
009000             FILE STATUS   IS WS-DTL-STATUS.
009100     SELECT  REPORT-FILE     ASSIGN TO "GRRPT"
009200             ORGANIZATION  IS LINE SEQUENTIAL
009300             FILE STATUS   IS WS-RPT-STATUS.
009400*
009500 DATA                      DIVISION.
009600*=========================
009700 FILE                      SECTION.
009800*-------------------------
009900 FD  RETURN-FILE.
010000     COPY  "wsgrinv.cob" REPLACING GR-INV-RECORD BY GR-INV1-RECORD.
010100*
010200 FD  BOOKS-FILE.
010300     COPY  "wsgrinv.cob" REPLACING GR-INV-RECORD BY GR-INV2-RECORD.
010400*
010500 FD  DETAIL-FILE.
010600     COPY  "wsgrdtl.cob".
010700*
010800 FD  REPORT-FILE.
010900 01  FD-CONSOL-LINE       PIC X(133).
011000*
011100 WORKING-STORAGE SECTION.
011200*-----------------------
011300*
011400 77  WS-RTN-STATUS         PIC XX.
011500     88  WS-RTN-OK             VALUE "00".
011600     88  WS-RTN-EOF-STAT       VALUE "10".
011700 77  WS-BKS-STATUS         PIC XX.
011800     88  WS-BKS-OK             VALUE "00".
011900     88  WS-BKS-EOF-STAT       VALUE "10".
012000 77  WS-DTL-STATUS         PIC XX.
012100 77  WS-RPT-STATUS         PIC XX.
012200*
012300 77  WS-RTN-EOF            PIC X          VALUE "N".
012400     88  WS-RTN-IS-EOF         VALUE "Y".
012500 77  WS-BKS-EOF            PIC X          VALUE "N".
012600     88  WS-BKS-IS-EOF         VALUE "Y".
012700*
012800 77  WA-S1-COUNT           PIC 9(7)       COMP.
012900 77  WA-S2-COUNT           PIC 9(7)       COMP.
013000 77  WA-SCAN-IX            PIC 9(7)       COMP.
013100 77  WA-DUP-FOUND          PIC X          VALUE "N".
013200     88  WA-DUP-WAS-FOUND      VALUE "Y".
013300 77  WA-FLD-SUB            PIC 9(4)       COMP.
013400 77  WA-ANY-FLAGGED        PIC X          VALUE "N".
013500     88  WA-SOME-FLAGGED       VALUE "Y".
013600 77  WA-DIFF               PIC S9(13)V99  COMP-3.
013700*
013800 COPY  "wsgrprm.cob".
013900*
014000 COPY  "wsgrlnk.cob".
014100*
014200 COPY  "wsgrlk2.cob".
014205 COPY  "wsgrm04.cob".
014300 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
014400                            BY RPT-SUM-FIELDS.
014500 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
014600                            BY RPT-RES-FIELDS.
014700 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
014800                            BY RPT-DTL-FIELDS.
014900 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE BY RPT-CSL-FIELDS
015000                        ==GR-TITLE-LINE-1== BY ==FILLER==
015100                        ==GR-TITLE-LINE-2== BY ==FILLER==
015200                        ==GR-METRIC-LINE==  BY ==FILLER==.
015300*
015400*    Parallel tables giving the caption for each of the six
015500*    compared money fields, Rule B8.1's field order, and
015600*    somewhere to hold this pass's per-field values.
015700*
015800 01  WA-FLD-NAME-LIT.
015900     03  FILLER            PIC X(20)  VALUE "INVOICE VALUE".
016000     03  FILLER            PIC X(20)  VALUE "TAXABLE VALUE".
016100     03  FILLER            PIC X(20)  VALUE "IGST AMOUNT".
016200     03  FILLER            PIC X(20)  VALUE "CGST AMOUNT".
016300     03  FILLER            PIC X(20)  VALUE "SGST AMOUNT".
016400     03  FILLER            PIC X(20)  VALUE "CESS AMOUNT".
016500 01  WA-FLD-NAME-TBL REDEFINES WA-FLD-NAME-LIT.
016600     03  WA-FLD-NAME           PIC X(20)  OCCURS 6.
016700*
016800 01  WA-SRC1-VALUES.
016900     03  WA-S1-INVOICE-VALUE   PIC S9(13)V99.
017000     03  WA-S1-TAXABLE-VALUE   PIC S9(13)V99.
017100     03  WA-S1-IGST-AMT        PIC S9(13)V99.
017200     03  WA-S1-CGST-AMT        PIC S9(13)V99.
017300     03  WA-S1-SGST-AMT        PIC S9(13)V99.
017400     03  WA-S1-CESS-AMT        PIC S9(13)V99.
017500 01  WA-SRC1-TBL REDEFINES WA-SRC1-VALUES.
017600     03  WA-SRC1-VAL           PIC S9(13)V99  OCCURS 6.
017700*
017800 01  WA-SRC2-VALUES.
017900     03  WA-S2-INVOICE-VALUE   PIC S9(13)V99.
018000     03  WA-S2-TAXABLE-VALUE   PIC S9(13)V99.
018100     03  WA-S2-IGST-AMT        PIC S9(13)V99.
018200     03  WA-S2-CGST-AMT        PIC S9(13)V99.
018300     03  WA-S2-SGST-AMT        PIC S9(13)V99.
018400     03  WA-S2-CESS-AMT        PIC S9(13)V99.
018500 01  WA-SRC2-TBL REDEFINES WA-SRC2-VALUES.
018600     03  WA-SRC2-VAL           PIC S9(13)V99  OCCURS 6.
018700*
018800 01  WA-FLD-RESULTS.
018900     03  WA-FLD-ENTRY  OCCURS 6.
019000         05  WA-FLD-FLAGGED    PIC X.
019100             88  WA-FLD-IS-FLAGGED  VALUE "Y".
019200         05  WA-FLD-DIFF       PIC S9(13)V99.
019300         05  WA-FLD-PCT        PIC S9(3)V99.
019310         05  FILLER            PIC X(3).
019400*
019500*    Working table of GSTR-1 outward-return lines - Rule U10 step 1.
019600*
019700 01  WA-SRC1-TABLE.
019800     03  WA-S1-ENTRY  OCCURS 3000 TIMES INDEXED BY S1-IX.
019900         05  S1-T-USED           PIC X       VALUE "N".
020000             88  S1-T-IS-USED        VALUE "Y".
020100         05  S1-T-GSTIN          PIC X(15).
020200         05  S1-T-INV-NUM        PIC X(16).
020300         05  S1-T-INV-DATE       PIC X(10).
020400         05  S1-T-INVOICE-VALUE  PIC S9(13)V99.
020500         05  S1-T-TAXABLE-VALUE  PIC S9(13)V99.
020600         05  S1-T-IGST-AMT       PIC S9(13)V99.
020700         05  S1-T-CGST-AMT       PIC S9(13)V99.
020800         05  S1-T-SGST-AMT       PIC S9(13)V99.
020900         05  S1-T-CESS-AMT       PIC S9(13)V99.
021000         05  FILLER              PIC X(4).
021100*
021200*    Working table of E-Invoice register lines - Rule U10 step 1.
021300*
021400 01  WA-SRC2-TABLE.
021500     03  WA-S2-ENTRY  OCCURS 5000 TIMES INDEXED BY S2-IX.
021600         05  S2-T-USED           PIC X       VALUE "N".
021700             88  S2-T-IS-USED        VALUE "Y".
021800         05  S2-T-GSTIN          PIC X(15).
021900         05  S2-T-INV-NUM        PIC X(16).
022000         05  S2-T-INV-DATE       PIC X(10).
022100         05  S2-T-INVOICE-VALUE  PIC S9(13)V99.
022200         05  S2-T-TAXABLE-VALUE  PIC S9(13)V99.
022300         05  S2-T-IGST-AMT       PIC S9(13)V99.
022400         05  S2-T-CGST-AMT       PIC S9(13)V99.
022500         05  S2-T-SGST-AMT       PIC S9(13)V99.
022600         05  S2-T-CESS-AMT       PIC S9(13)V99.
022700         05  FILLER              PIC X(4).
022800*
022900 PROCEDURE DIVISION.
023000*==================
023100*
023200 AA000-MAIN-LINE.
023300     OPEN     INPUT   RETURN-FILE  BOOKS-FILE
023400     OPEN     OUTPUT  DETAIL-FILE  REPORT-FILE.
023500     MOVE     SPACES  TO RPT-SUM-FIELDS.
023600     MOVE     ZERO    TO SUM-TOTAL-RECORDS  SUM-MATCHED-COUNT
023700                         SUM-MISMATCH-COUNT SUM-ONLY-SRC1-COUNT
023800                         SUM-ONLY-SRC2-COUNT SUM-NET-DIFFERENCE
023900                         SUM-ABS-DIFFERENCE  SUM-MATCH-PERCENT.
024000     MOVE     "E-INVOICE RECON - GSTR1 V E-INV" TO SUM-RECON-TYPE.
024100     MOVE     ZERO    TO WA-S1-COUNT  WA-S2-COUNT.
024200*
024300     PERFORM  AA010-LOAD-SOURCE1  THRU AA010-EXIT.
024400     PERFORM  AA020-LOAD-SOURCE2  THRU AA020-EXIT.
024500     PERFORM  AA030-MATCH-LOOP    THRU AA030-EXIT
024600              VARYING S1-IX FROM 1 BY 1 UNTIL S1-IX > WA-S1-COUNT.
024700     PERFORM  AA040-UNMATCHED-SRC2  THRU AA040-EXIT
024800              VARYING S2-IX FROM 1 BY 1 UNTIL S2-IX > WA-S2-COUNT.
024900     PERFORM  AA060-WRITE-SUMMARY   THRU AA060-EXIT.
025000*
025100     CLOSE    RETURN-FILE  BOOKS-FILE  DETAIL-FILE  REPORT-FILE.
025200     STOP     RUN.
025300*
025400 AA010-LOAD-SOURCE1.
025500     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
025600     PERFORM  AA012-SRC1-LOOP  THRU AA012-EXIT
025700              UNTIL WS-RTN-IS-EOF.
025800 AA010-EXIT.
025900     EXIT.
026000*
026100 AA011-READ-SRC1.
026200     READ     RETURN-FILE
026300              AT END  MOVE "Y" TO WS-RTN-EOF.
026400 AA011-EXIT.
026500     EXIT.
026600*
026700 AA012-SRC1-LOOP.
026800     IF       NOT WS-RTN-IS-EOF
026900              PERFORM AA012A-DUP-SCAN  THRU AA012A-EXIT
027000              IF   NOT WA-DUP-WAS-FOUND
027100                   ADD    1  TO  WA-S1-COUNT
027200                   SET    S1-IX  TO  WA-S1-COUNT
027300                   MOVE   INV-PARTY-GSTIN  OF GR-INV1-RECORD
027400                          TO S1-T-GSTIN (S1-IX)
027500                   MOVE   INV-INV-NUM      OF GR-INV1-RECORD
027600                          TO S1-T-INV-NUM (S1-IX)
027700                   MOVE   INV-INV-DATE     OF GR-INV1-RECORD
027800                          TO S1-T-INV-DATE (S1-IX)
027900                   MOVE   INV-INVOICE-VALUE OF GR-INV1-RECORD
028000                          TO S1-T-INVOICE-VALUE (S1-IX)
028100                   MOVE   INV-TAXABLE-VALUE OF GR-INV1-RECORD
028200                          TO S1-T-TAXABLE-VALUE (S1-IX)
028300                   MOVE   INV-IGST-AMT     OF GR-INV1-RECORD
028400                          TO S1-T-IGST-AMT (S1-IX)
028500                   MOVE   INV-CGST-AMT     OF GR-INV1-RECORD
028600                          TO S1-T-CGST-AMT (S1-IX)
028700                   MOVE   INV-SGST-AMT     OF GR-INV1-RECORD
028800                          TO S1-T-SGST-AMT (S1-IX)
028900                   MOVE   INV-CESS-AMT     OF GR-INV1-RECORD
029000                          TO S1-T-CESS-AMT (S1-IX)
029100              END-IF.
029200     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
029300 AA012-EXIT.
029400     EXIT.
029500*
029600 AA012A-DUP-SCAN.
029700     MOVE     "N"  TO  WA-DUP-FOUND.
029800     IF       WA-S1-COUNT = ZERO
029900              GO TO AA012A-EXIT.
030000     SET      WA-SCAN-IX  TO  1.
030100     PERFORM  AA012B-SCAN  THRU AA012B-EXIT
030200              UNTIL WA-SCAN-IX > WA-S1-COUNT OR WA-DUP-WAS-FOUND.
030300 AA012A-EXIT.
030400     EXIT.
030500 AA012B-SCAN.
030600     IF       S1-T-GSTIN    (WA-SCAN-IX) = INV-PARTY-GSTIN OF GR-INV1-RECORD
030700     AND      S1-T-INV-NUM  (WA-SCAN-IX) = INV-INV-NUM     OF GR-INV1-RECORD
030800     AND      S1-T-INV-DATE (WA-SCAN-IX) = INV-INV-DATE    OF GR-INV1-RECORD
030900              MOVE  "Y"  TO  WA-DUP-FOUND.
031000     SET      WA-SCAN-IX  UP BY  1.
031100 AA012B-EXIT.
031200     EXIT.
031300*
031400 AA020-LOAD-SOURCE2.
031500     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
031600     PERFORM  AA022-SRC2-LOOP  THRU AA022-EXIT
031700              UNTIL WS-BKS-IS-EOF.
031800 AA020-EXIT.
031900     EXIT.
032000*
032100 AA021-READ-SRC2.
032200     READ     BOOKS-FILE
032300              AT END  MOVE "Y" TO WS-BKS-EOF.
032400 AA021-EXIT.
032500     EXIT.
032600*
032700 AA022-SRC2-LOOP.
032800     IF       NOT WS-BKS-IS-EOF
032900              PERFORM AA022A-DUP-SCAN  THRU AA022A-EXIT
033000              IF   NOT WA-DUP-WAS-FOUND
033100                   ADD    1  TO  WA-S2-COUNT
033200                   SET    S2-IX  TO  WA-S2-COUNT
033300                   MOVE   INV-PARTY-GSTIN  OF GR-INV2-RECORD
033400                          TO S2-T-GSTIN (S2-IX)
033500                   MOVE   INV-INV-NUM      OF GR-INV2-RECORD
033600                          TO S2-T-INV-NUM (S2-IX)
033700                   MOVE   INV-INV-DATE     OF GR-INV2-RECORD
033800                          TO S2-T-INV-DATE (S2-IX)
033900                   MOVE   INV-INVOICE-VALUE OF GR-INV2-RECORD
034000                          TO S2-T-INVOICE-VALUE (S2-IX)
034100                   MOVE   INV-TAXABLE-VALUE OF GR-INV2-RECORD
034200                          TO S2-T-TAXABLE-VALUE (S2-IX)
034300                   MOVE   INV-IGST-AMT     OF GR-INV2-RECORD
034400                          TO S2-T-IGST-AMT (S2-IX)
034500                   MOVE   INV-CGST-AMT     OF GR-INV2-RECORD
034600                          TO S2-T-CGST-AMT (S2-IX)
034700                   MOVE   INV-SGST-AMT     OF GR-INV2-RECORD
034800                          TO S2-T-SGST-AMT (S2-IX)
034900                   MOVE   INV-CESS-AMT     OF GR-INV2-RECORD
035000                          TO S2-T-CESS-AMT (S2-IX)
035100              END-IF.
035200     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
035300 AA022-EXIT.
035400     EXIT.
035500*
035600 AA022A-DUP-SCAN.
035700     MOVE     "N"  TO  WA-DUP-FOUND.
035800     IF       WA-S2-COUNT = ZERO
035900              GO TO AA022A-EXIT.
036000     SET      WA-SCAN-IX  TO  1.
036100     PERFORM  AA022B-SCAN  THRU AA022B-EXIT
036200              UNTIL WA-SCAN-IX > WA-S2-COUNT OR WA-DUP-WAS-FOUND.
036300 AA022A-EXIT.
036400     EXIT.
036500 AA022B-SCAN.
036600     IF       S2-T-GSTIN    (WA-SCAN-IX) = INV-PARTY-GSTIN OF GR-INV2-RECORD
036700     AND      S2-T-INV-NUM  (WA-SCAN-IX) = INV-INV-NUM     OF GR-INV2-RECORD
036800     AND      S2-T-INV-DATE (WA-SCAN-IX) = INV-INV-DATE    OF GR-INV2-RECORD
036900              MOVE  "Y"  TO  WA-DUP-FOUND.
037000     SET      WA-SCAN-IX  UP BY  1.
037100 AA022B-EXIT.
037200     EXIT.
037300*
037400 AA030-MATCH-LOOP.
037500*
037600*    Rule U10 - Inv-Num + Inv-Date + Party-Gstin match, as GR020.
037700*
037800     MOVE     ZERO   TO  WA-SCAN-IX.
037900     PERFORM  AA031-FIND-MATCH  THRU AA031-EXIT
038000              VARYING S2-IX FROM 1 BY 1
038100              UNTIL S2-IX > WA-S2-COUNT OR WA-SCAN-IX NOT = ZERO.
038200     IF       WA-SCAN-IX = ZERO
038300              PERFORM AA036-WRITE-ONLY-SRC1  THRU AA036-EXIT
038400              GO TO AA030-EXIT.
038500     SET      S2-IX  TO  WA-SCAN-IX.
038600     MOVE     "Y"  TO  S2-T-USED (S2-IX).
038700     PERFORM  AA032-COMPARE-FIELDS  THRU AA032-EXIT.
038800 AA030-EXIT.
038900     EXIT.
039000*
039100 AA031-FIND-MATCH.
039200     IF       NOT S2-T-IS-USED (S2-IX)
039300     AND      S2-T-GSTIN    (S2-IX) = S1-T-GSTIN    (S1-IX)
039400     AND      S2-T-INV-NUM  (S2-IX) = S1-T-INV-NUM  (S1-IX)
039500     AND      S2-T-INV-DATE (S2-IX) = S1-T-INV-DATE (S1-IX)
039600              MOVE  S2-IX  TO  WA-SCAN-IX.
039700 AA031-EXIT.
039800     EXIT.
039900*
040000 AA032-COMPARE-FIELDS.
040100*
040200*    Rule B8.1 - six-field numeric closeness test, in place of
040300*    GR020's percent-significance test.
040400*
040500     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  WA-S1-INVOICE-VALUE.
040600     MOVE     S1-T-TAXABLE-VALUE (S1-IX)  TO  WA-S1-TAXABLE-VALUE.
040700     MOVE     S1-T-IGST-AMT      (S1-IX)  TO  WA-S1-IGST-AMT.
040800     MOVE     S1-T-CGST-AMT      (S1-IX)  TO  WA-S1-CGST-AMT.
040900     MOVE     S1-T-SGST-AMT      (S1-IX)  TO  WA-S1-SGST-AMT.
041000     MOVE     S1-T-CESS-AMT      (S1-IX)  TO  WA-S1-CESS-AMT.
041100     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  WA-S2-INVOICE-VALUE.
041200     MOVE     S2-T-TAXABLE-VALUE (S2-IX)  TO  WA-S2-TAXABLE-VALUE.
041300     MOVE     S2-T-IGST-AMT      (S2-IX)  TO  WA-S2-IGST-AMT.
041400     MOVE     S2-T-CGST-AMT      (S2-IX)  TO  WA-S2-CGST-AMT.
041500     MOVE     S2-T-SGST-AMT      (S2-IX)  TO  WA-S2-SGST-AMT.
041600     MOVE     S2-T-CESS-AMT      (S2-IX)  TO  WA-S2-CESS-AMT.
041700     MOVE     "N"  TO  WA-ANY-FLAGGED.
041800     PERFORM  AA032A-FIELD-LOOP  THRU AA032A-EXIT
041900              VARYING WA-FLD-SUB FROM 1 BY 1 UNTIL WA-FLD-SUB > 6.
042000*
042100     MOVE     SPACES  TO RPT-RES-FIELDS.
042200     MOVE     S1-T-GSTIN    (S1-IX)  TO  RES-PARTY-GSTIN.
042300     MOVE     S1-T-INV-NUM  (S1-IX)  TO  RES-INV-NUM.
042400     MOVE     S1-T-INV-DATE (S1-IX)  TO  RES-INV-DATE.
042500     MOVE     WA-S1-INVOICE-VALUE    TO  RES-SRC1-VALUE.
042600     MOVE     WA-S2-INVOICE-VALUE    TO  RES-SRC2-VALUE.
042700     COMPUTE  WA-DIFF = WA-S1-INVOICE-VALUE - WA-S2-INVOICE-VALUE.
042800     MOVE     WA-DIFF                TO  RES-DIFFERENCE.
042900     MOVE     ZERO                   TO  RES-PCT-DIFF.
043000     IF       WA-SOME-FLAGGED
043100              MOVE  "MISMATCHED"  TO  RES-STATUS
043200     ELSE
043300              MOVE  "MATCHED"     TO  RES-STATUS.
043400     PERFORM  AA037-TALLY  THRU AA037-EXIT.
043500*
043600     IF       WA-SOME-FLAGGED
043700              PERFORM AA033-WRITE-FLAGGED  THRU AA033-EXIT
043800                       VARYING WA-FLD-SUB FROM 1 BY 1
043900                       UNTIL WA-FLD-SUB > 6
044000     ELSE
044100              PERFORM AA039-WRITE-DETAIL-LINE  THRU AA039-EXIT.
044200 AA032-EXIT.
044300     EXIT.
044400*
044500 AA032A-FIELD-LOOP.
044600     MOVE     PRM-AMOUNT-THRESHOLD   TO  M04-AMT-THRESHOLD.
044700     MOVE     PRM-PERCENT-THRESHOLD  TO  M04-PCT-THRESHOLD.
044800     MOVE     "C"  TO  M04-FUNCTION.
044900     MOVE     WA-SRC1-VAL (WA-FLD-SUB)  TO  M04-SRC1-VALUE.
045000     MOVE     WA-SRC2-VAL (WA-FLD-SUB)  TO  M04-SRC2-VALUE.
045100     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
045200     IF       M04-IS-SIGNIFICANT
045300              MOVE  "Y"  TO  WA-ANY-FLAGGED
045400              MOVE  "Y"  TO  WA-FLD-FLAGGED (WA-FLD-SUB)
045500              MOVE  M04-DIFFERENCE  TO  WA-FLD-DIFF (WA-FLD-SUB)
045600              MOVE  M04-PCT-SIGNED  TO  WA-FLD-PCT  (WA-FLD-SUB)
045700     ELSE
045800              MOVE  "N"  TO  WA-FLD-FLAGGED (WA-FLD-SUB).
045900 AA032A-EXIT.
046000     EXIT.
046100*
046200 AA033-WRITE-FLAGGED.
046300     IF       NOT WA-FLD-IS-FLAGGED (WA-FLD-SUB)
046400              GO TO AA033-EXIT.
046500     MOVE     SPACES  TO RPT-RES-FIELDS.
046600     MOVE     "MISMATCHED"           TO  RES-STATUS.
046700     MOVE     S1-T-GSTIN    (S1-IX)  TO  RES-PARTY-GSTIN.
046800     MOVE     S1-T-INV-NUM  (S1-IX)  TO  RES-INV-NUM.
046900     MOVE     S1-T-INV-DATE (S1-IX)  TO  RES-INV-DATE.
047000     MOVE     WA-SRC1-VAL   (WA-FLD-SUB)  TO  RES-SRC1-VALUE.
047100     MOVE     WA-SRC2-VAL   (WA-FLD-SUB)  TO  RES-SRC2-VALUE.
047200     MOVE     WA-FLD-DIFF   (WA-FLD-SUB)  TO  RES-DIFFERENCE.
047300     MOVE     WA-FLD-PCT    (WA-FLD-SUB)  TO  RES-PCT-DIFF.
047400     MOVE     WA-FLD-NAME   (WA-FLD-SUB)  TO  RES-FIELD-NAME.
047500     PERFORM  AA039-WRITE-DETAIL-LINE  THRU AA039-EXIT.
047600 AA033-EXIT.
047700     EXIT.
047800*
047900 AA036-WRITE-ONLY-SRC1.
048000     MOVE     SPACES  TO RPT-RES-FIELDS.
048100     MOVE     "ONLY IN SOURCE 1"      TO  RES-STATUS.
048200     MOVE     S1-T-GSTIN    (S1-IX)   TO  RES-PARTY-GSTIN.
048300     MOVE     S1-T-INV-NUM  (S1-IX)   TO  RES-INV-NUM.
048400     MOVE     S1-T-INV-DATE (S1-IX)   TO  RES-INV-DATE.
048500     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-SRC1-VALUE.
048600     MOVE     ZERO                    TO  RES-SRC2-VALUE.
048700     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-DIFFERENCE.
048800     MOVE     100                     TO  RES-PCT-DIFF.
048900     PERFORM  AA037-TALLY             THRU AA037-EXIT.
049000     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
049100 AA036-EXIT.
049200     EXIT.
049300*
049400 AA037-TALLY.
049500     MOVE     "T"             TO  RPT-FUNCTION.
049600     MOVE     RES-STATUS      TO  RPT-STATUS-IN.
049700     MOVE     RES-DIFFERENCE  TO  RPT-DIFFERENCE-IN.
049800     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
049900                                RPT-RES-FIELDS RPT-DTL-FIELDS
050000                                RPT-CSL-FIELDS.
050100 AA037-EXIT.
050200     EXIT.
050300*
050400 AA039-WRITE-DETAIL-LINE.
050500     MOVE     "D"             TO  RPT-FUNCTION.
050600     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
050700                                RPT-RES-FIELDS RPT-DTL-FIELDS
050800                                RPT-CSL-FIELDS.
050900     WRITE    GR-DETAIL-LINE  FROM RPT-DTL-FIELDS.
051000 AA039-EXIT.
051100     EXIT.
051200*
051300 AA040-UNMATCHED-SRC2.
051400     IF       S2-T-IS-USED (S2-IX)
051500              GO TO AA040-EXIT.
051600     MOVE     SPACES  TO RPT-RES-FIELDS.
051700     MOVE     "ONLY IN SOURCE 2"      TO  RES-STATUS.
051800     MOVE     S2-T-GSTIN    (S2-IX)   TO  RES-PARTY-GSTIN.
051900     MOVE     S2-T-INV-NUM  (S2-IX)   TO  RES-INV-NUM.
052000     MOVE     S2-T-INV-DATE (S2-IX)   TO  RES-INV-DATE.
052100     MOVE     ZERO                    TO  RES-SRC1-VALUE.
052200     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  RES-SRC2-VALUE.
052300     COMPUTE  RES-DIFFERENCE = ZERO - S2-T-INVOICE-VALUE (S2-IX).
052400     MOVE     100                     TO  RES-PCT-DIFF.
052500     PERFORM  AA037-TALLY             THRU AA037-EXIT.
052600     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
052700 AA040-EXIT.
052800     EXIT.
052900*
053000 AA060-WRITE-SUMMARY.
053100     MOVE     "F"  TO RPT-FUNCTION.
053200     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
053300                                RPT-RES-FIELDS RPT-DTL-FIELDS
053400                                RPT-CSL-FIELDS.
053500     WRITE    FD-CONSOL-LINE  FROM RPT-CSL-FIELDS.
053600 AA060-EXIT.
053700     EXIT.
