000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GR060.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       11/03/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            GST Audit - ITC, 3B v 2B aggregate
001900*                        reconciliation, Rule U6/B6.1.  Five
002000*                        mapped ITC fields compared against the
002100*                        2B value, then the unmapped 3B fields
002200*                        with a value listed separately as
002300*                        additional ITC claimed.
002400*
002500*    Called Modules.     GRMAPS04  (per-row significance test).
002600*                        GRRPTWRT  (Rule U13 detail/summary output).
002700*
002800*    Files Used.         GR6RTN  - GSTR-3B ITC figures, input (R4).
002900*                        GR6BKS  - GSTR-2B ITC figures, input (R4).
003000*                        GRDTL   - Reconciliation detail, output (R7).
003100*                        GRRPT   - Consolidated summary, output (R8).
003200*
003300*****************************************************************
003400*
003500* Changes:
003600* 11/03/1988 vbc - Created.
003700* 19/07/1996 vbc - Additional-Itc listing added after Vat/Gst
003800*                  team flagged unclaimed import Itc sitting in
003900*                  Table 4(A)(1)/(2) with nothing on the 2B side.
004000* 09/11/1998 vbc - 2.00  Y2K review.  No date fields held here.
004100* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes needed.
004200* 16/04/2024 vbc - Copyright notice update superseding all
004300*                  previous notices.
004400* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004500* 25/01/2026 vbc - Ticket GR-202.  Rewritten onto the shared
004600*                  Grmaps04/Grrptwrt engine, denominator mode "2".
004700*
004800*****************************************************************
004900*
005000* Copyright Notice.
005100* ****************
005200*
005300* This notice supersedes all prior copyright notices and was
005400* updated 2024-04-16.
005500*
005600* These files and programs are part of the Applewood Computers
005700* Accounting System and are Copyright (c) Vincent B Coen,
005800* 1976-2026 and later.
005900*
006000* This program is free software; you can redistribute it and/or
006100* modify it under the terms of the GNU General Public License as
006200* published by the Free Software Foundation; version 3 and later,
006300* for personal usage only, including use within a business but
006400* excluding repackaging or resale in any way.
006500*
006600* ACAS is distributed in the hope that it will be useful, but
006700* WITHOUT ANY WARRANTY; without even the implied warranty of
006800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
006900*
007000*****************************************************************
007100*
007200 ENVIRONMENT               DIVISION.
007300*=========================
007400*
007500 COPY  "envdiv.cob".
007600 INPUT-OUTPUT              SECTION.
007700*-------------------------
007800 FILE-CONTROL.
007900     SELECT  RETURN-FILE     ASSIGN TO "GR6RTN"
008000             ORGANIZATION  IS LINE SEQUENTIAL
008100             FILE STATUS   IS WS-RTN-STATUS.
008200     SELECT  BOOKS-FILE      ASSIGN TO "GR6BKS"
008300             ORGANIZATION  IS LINE SEQUENTIAL
008400             FILE STATUS   IS WS-BKS-STATUS.
008500     SELECT  DETAIL-FILE     ASSIGN TO "GRDTL"
008600             ORGANIZATION  IS LINE SEQUENTIAL
008700             FILE STATUS   IS WS-DTL-STATUS.
008800     SELECT  REPORT-FILE     ASSIGN TO "GRRPT"
008900             ORGANIZATION  IS LINE SEQUENTIAL
009000             FILE STATUS   IS WS-RPT-STATUS.
009100*
009200 DATA                      DIVISION.
009300*=========================
009400 FILE                      SECTION.
009500*-------------------------
009600 FD  RETURN-FILE.
009700     COPY  "wsgragg.cob" REPLACING GR-AGG-RECORD BY GR-AGG1-RECORD.
009800*
009900 FD  BOOKS-FILE.
010000     COPY  "wsgragg.cob" REPLACING GR-AGG-RECORD BY GR-AGG2-RECORD.
010100*
010200 FD  DETAIL-FILE.
010300     COPY  "wsgrdtl.cob".
010400*
010500 FD  REPORT-FILE.
010600 01  FD-CONSOL-LINE       PIC X(133).
010700*
010800 WORKING-STORAGE SECTION.
010900*-----------------------
011000*
011100 77  WS-RTN-STATUS         PIC XX.
011200     88  WS-RTN-OK             VALUE "00".
011300     88  WS-RTN-EOF-STAT       VALUE "10".
011400 77  WS-BKS-STATUS         PIC XX.
011500     88  WS-BKS-OK             VALUE "00".
011600     88  WS-BKS-EOF-STAT       VALUE "10".
011700 77  WS-DTL-STATUS         PIC XX.
011800 77  WS-RPT-STATUS         PIC XX.
011900*
012000 77  WS-RTN-EOF            PIC X          VALUE "N".
012100     88  WS-RTN-IS-EOF         VALUE "Y".
012200 77  WS-BKS-EOF            PIC X          VALUE "N".
012300     88  WS-BKS-IS-EOF         VALUE "Y".
012400*
012500 77  W6-S1-COUNT           PIC 9(4)       COMP.
012600 77  W6-S2-COUNT           PIC 9(4)       COMP.
012700 77  W6-ROW-SUB            PIC 9(4)       COMP.
012800 77  W6-XTRA-SUB           PIC 9(4)       COMP.
012900 77  W6-FOUND              PIC X          VALUE "N".
013000     88  W6-WAS-FOUND          VALUE "Y".
013100*
013200 COPY  "wsgrprm.cob".
013300*
013400 COPY  "wsgrlnk.cob".
013500*
013600 COPY  "wsgrlk2.cob".
013605 COPY  "wsgrm04.cob".
013700 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
013800                            BY RPT-SUM-FIELDS.
013900 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
014000                            BY RPT-RES-FIELDS.
014100 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
014200                            BY RPT-DTL-FIELDS.
014300 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE BY RPT-CSL-FIELDS
014400                        ==GR-TITLE-LINE-1== BY ==FILLER==
014500                        ==GR-TITLE-LINE-2== BY ==FILLER==
014600                        ==GR-METRIC-LINE==  BY ==FILLER==.
014700*
014800 COPY  "wsgrrpt.cob" REPLACING GR-METRIC-LINE BY W6-METRIC-BUF
014900                        ==GR-TITLE-LINE-1== BY ==FILLER==
015000                        ==GR-TITLE-LINE-2== BY ==FILLER==
015100                        ==GR-CONSOL-LINE==  BY ==FILLER==.
015200*
015300*    Rule B6.1 row map - the five mapped Itc fields, 3B side and
015400*    2B side, plus a short label for the print line.
015500*
015600 01  W6-ROW-3B-LIT.
015700     03  FILLER  PIC X(30)  VALUE "3B TABLE 4A3 ITC REV CHARGE".
015800     03  FILLER  PIC X(30)  VALUE "3B TABLE 4A4 ITC FROM ISD".
015900     03  FILLER  PIC X(30)  VALUE "3B TABLE 4A5 ALL OTHER ITC".
016000     03  FILLER  PIC X(30)  VALUE "3B TABLE 4C NET ITC".
016100     03  FILLER  PIC X(30)  VALUE "3B TABLE 4D INELIGIBLE ITC".
016200 01  W6-ROW-3B-TBL REDEFINES W6-ROW-3B-LIT.
016300     03  W6-ROW-3B-NAME        PIC X(30)  OCCURS 5.
016400*
016500 01  W6-ROW-2B-LIT.
016600     03  FILLER  PIC X(30)  VALUE "ITC AVAILABLE - REVERSE CHARGE".
016700     03  FILLER  PIC X(30)  VALUE "ITC FROM ISD".
016800     03  FILLER  PIC X(30)  VALUE "ITC AVAILABLE".
016900     03  FILLER  PIC X(30)  VALUE "NET ITC AVAILABLE".
017000     03  FILLER  PIC X(30)  VALUE "INELIGIBLE ITC".
017100 01  W6-ROW-2B-TBL REDEFINES W6-ROW-2B-LIT.
017200     03  W6-ROW-2B-NAME        PIC X(30)  OCCURS 5.
017300*
017400 01  W6-ROW-LBL-LIT.
017500     03  FILLER  PIC X(15)  VALUE "ITC REV CHARGE".
017600     03  FILLER  PIC X(15)  VALUE "ITC FROM ISD".
017700     03  FILLER  PIC X(15)  VALUE "ALL OTHER ITC".
017800     03  FILLER  PIC X(15)  VALUE "NET ITC".
017900     03  FILLER  PIC X(15)  VALUE "INELIGIBLE ITC".
018000 01  W6-ROW-LBL-TBL REDEFINES W6-ROW-LBL-LIT.
018100     03  W6-ROW-LABEL          PIC X(15)  OCCURS 5.
018200*
018300*    Unmapped 3B fields checked for the additional-Itc listing -
018400*    reported when present on the 3B table with a value > 0.
018500*
018600 01  W6-XTRA-3B-LIT.
018700     03  FILLER  PIC X(30)  VALUE "3B TABLE 4A1 IMPORT GOODS ITC".
018800     03  FILLER  PIC X(30)  VALUE "3B TABLE 4A2 IMPORT SVCS ITC".
018900     03  FILLER  PIC X(30)  VALUE "3B TABLE 4B1 ITC REV RULE42".
019000     03  FILLER  PIC X(30)  VALUE "3B TABLE 4B2 ITC REV OTHERS".
019100 01  W6-XTRA-3B-TBL REDEFINES W6-XTRA-3B-LIT.
019200     03  W6-XTRA-3B-NAME       PIC X(30)  OCCURS 4.
019300*
019400*    Working tables of the two input figure files - Rule U6
019500*    step 1.
019600*
019700 01  W6-SRC1-TABLE.
019800     03  W6-S1-ENTRY  OCCURS 30 TIMES INDEXED BY S1-IX.
019900         05  S1-T-NAME           PIC X(30).
020000         05  S1-T-VALUE          PIC S9(13)V99.
020100 01  W6-SRC2-TABLE.
020200     03  W6-S2-ENTRY  OCCURS 30 TIMES INDEXED BY S2-IX.
020300         05  S2-T-NAME           PIC X(30).
020400         05  S2-T-VALUE          PIC S9(13)V99.
020500*
020600 PROCEDURE DIVISION.
020700*==================
020800*
020900 AA000-MAIN-LINE.
021000     OPEN     INPUT   RETURN-FILE  BOOKS-FILE
021100     OPEN     OUTPUT  DETAIL-FILE  REPORT-FILE.
021200     MOVE     SPACES  TO RPT-SUM-FIELDS.
021300     MOVE     ZERO    TO SUM-TOTAL-RECORDS  SUM-MATCHED-COUNT
021400                         SUM-MISMATCH-COUNT SUM-ONLY-SRC1-COUNT
021500                         SUM-ONLY-SRC2-COUNT SUM-NET-DIFFERENCE
021600                         SUM-ABS-DIFFERENCE  SUM-MATCH-PERCENT.
021700     MOVE     "ITC 3B V 2B AGGREGATE RECON" TO SUM-RECON-TYPE.
021800     MOVE     ZERO    TO W6-S1-COUNT  W6-S2-COUNT.
021900*
022000     PERFORM  AA010-LOAD-SOURCE1  THRU AA010-EXIT.
022100     PERFORM  AA020-LOAD-SOURCE2  THRU AA020-EXIT.
022200     PERFORM  AA030-ROW-LOOP      THRU AA030-EXIT
022300              VARYING W6-ROW-SUB FROM 1 BY 1 UNTIL W6-ROW-SUB > 5.
022400     PERFORM  AA040-ADDITIONAL-ITC THRU AA040-EXIT
022500              VARYING W6-XTRA-SUB FROM 1 BY 1 UNTIL W6-XTRA-SUB > 4.
022600     PERFORM  AA060-WRITE-SUMMARY THRU AA060-EXIT.
022700*
022800     CLOSE    RETURN-FILE  BOOKS-FILE  DETAIL-FILE  REPORT-FILE.
022900     STOP     RUN.
023000*
023100 AA010-LOAD-SOURCE1.
023200     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
023300     PERFORM  AA012-SRC1-LOOP  THRU AA012-EXIT
023400              UNTIL WS-RTN-IS-EOF.
023500 AA010-EXIT.
023600     EXIT.
023700*
023800 AA011-READ-SRC1.
023900     READ     RETURN-FILE
024000              AT END  MOVE "Y" TO WS-RTN-EOF.
024100 AA011-EXIT.
024200     EXIT.
024300*
024400 AA012-SRC1-LOOP.
024500     IF       NOT WS-RTN-IS-EOF
024600              ADD    1  TO  W6-S1-COUNT
024700              SET    S1-IX  TO  W6-S1-COUNT
024800              MOVE   AGG-FIELD-NAME  OF GR-AGG1-RECORD
024900                     TO S1-T-NAME (S1-IX)
025000              MOVE   AGG-FIELD-VALUE OF GR-AGG1-RECORD
025100                     TO S1-T-VALUE (S1-IX).
025200     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
025300 AA012-EXIT.
025400     EXIT.
025500*
025600 AA020-LOAD-SOURCE2.
025700     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
025800     PERFORM  AA022-SRC2-LOOP  THRU AA022-EXIT
025900              UNTIL WS-BKS-IS-EOF.
026000 AA020-EXIT.
026100     EXIT.
026200*
026300 AA021-READ-SRC2.
026400     READ     BOOKS-FILE
026500              AT END  MOVE "Y" TO WS-BKS-EOF.
026600 AA021-EXIT.
026700     EXIT.
026800*
026900 AA022-SRC2-LOOP.
027000     IF       NOT WS-BKS-IS-EOF
027100              ADD    1  TO  W6-S2-COUNT
027200              SET    S2-IX  TO  W6-S2-COUNT
027300              MOVE   AGG-FIELD-NAME  OF GR-AGG2-RECORD
027400                     TO S2-T-NAME (S2-IX)
027500              MOVE   AGG-FIELD-VALUE OF GR-AGG2-RECORD
027600                     TO S2-T-VALUE (S2-IX).
027700     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
027800 AA022-EXIT.
027900     EXIT.
028000*
028100 AA030-ROW-LOOP.
028200*
028300*    Rule B6.1 - percent denominator is the 2B value throughout.
028400*
028500     MOVE     ZERO  TO  M04-SRC1-VALUE  M04-SRC2-VALUE.
028600     PERFORM  AA013-FIND-SRC1  THRU AA013-EXIT.
028700     PERFORM  AA014-FIND-SRC2  THRU AA014-EXIT.
028800*
028900     MOVE     PRM-AMOUNT-THRESHOLD   TO  M04-AMT-THRESHOLD.
029000     MOVE     PRM-PERCENT-THRESHOLD  TO  M04-PCT-THRESHOLD.
029100     MOVE     "S"  TO  M04-FUNCTION.
029200     MOVE     "2"  TO  M04-DENOM-MODE.
029300     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
029400*
029500     MOVE     SPACES  TO RPT-RES-FIELDS.
029600     MOVE     M04-STATUS               TO  RES-STATUS.
029700     MOVE     W6-ROW-LABEL (W6-ROW-SUB) TO  RES-PARTY-GSTIN.
029800     MOVE     M04-SRC1-VALUE           TO  RES-SRC1-VALUE.
029900     MOVE     M04-SRC2-VALUE           TO  RES-SRC2-VALUE.
030000     MOVE     M04-DIFFERENCE           TO  RES-DIFFERENCE.
030100     MOVE     M04-PCT-SIGNED           TO  RES-PCT-DIFF.
030200     IF       M04-IS-SIGNIFICANT
030300              MOVE "DISCREPANCY NEEDS ATTENTION" TO RES-FIELD-NAME
030400     ELSE
030500              MOVE "WITHIN ACCEPTABLE LIMITS"    TO RES-FIELD-NAME.
030600     PERFORM  AA037-TALLY             THRU AA037-EXIT.
030700     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
030800 AA030-EXIT.
030900     EXIT.
031000*
031100 AA013-FIND-SRC1.
031200     MOVE     "N"  TO  W6-FOUND.
031300     IF       W6-S1-COUNT = ZERO
031400              GO TO AA013-EXIT.
031500     PERFORM  AA013A-SCAN  THRU AA013A-EXIT
031600              VARYING S1-IX FROM 1 BY 1
031700              UNTIL S1-IX > W6-S1-COUNT OR W6-WAS-FOUND.
031800 AA013-EXIT.
031900     EXIT.
032000 AA013A-SCAN.
032100     IF       S1-T-NAME (S1-IX) = W6-ROW-3B-NAME (W6-ROW-SUB)
032200              MOVE "Y" TO W6-FOUND
032300              MOVE S1-T-VALUE (S1-IX) TO M04-SRC1-VALUE.
032400 AA013A-EXIT.
032500     EXIT.
032600*
032700 AA014-FIND-SRC2.
032800     MOVE     "N"  TO  W6-FOUND.
032900     IF       W6-S2-COUNT = ZERO
033000              GO TO AA014-EXIT.
033100     PERFORM  AA014A-SCAN  THRU AA014A-EXIT
033200              VARYING S2-IX FROM 1 BY 1
033300              UNTIL S2-IX > W6-S2-COUNT OR W6-WAS-FOUND.
033400 AA014-EXIT.
033500     EXIT.
033600 AA014A-SCAN.
033700     IF       S2-T-NAME (S2-IX) = W6-ROW-2B-NAME (W6-ROW-SUB)
033800              MOVE "Y" TO W6-FOUND
033900              MOVE S2-T-VALUE (S2-IX) TO M04-SRC2-VALUE.
034000 AA014A-EXIT.
034100     EXIT.
034200*
034300 AA037-TALLY.
034400     MOVE     "T"             TO  RPT-FUNCTION.
034500     MOVE     RES-STATUS      TO  RPT-STATUS-IN.
034600     MOVE     RES-DIFFERENCE  TO  RPT-DIFFERENCE-IN.
034700     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
034800                                RPT-RES-FIELDS RPT-DTL-FIELDS
034900                                RPT-CSL-FIELDS.
035000 AA037-EXIT.
035100     EXIT.
035200*
035300 AA039-WRITE-DETAIL-LINE.
035400     MOVE     "D"             TO  RPT-FUNCTION.
035500     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
035600                                RPT-RES-FIELDS RPT-DTL-FIELDS
035700                                RPT-CSL-FIELDS.
035800     WRITE    GR-DETAIL-LINE  FROM RPT-DTL-FIELDS.
035900 AA039-EXIT.
036000     EXIT.
036100*
036200 AA040-ADDITIONAL-ITC.
036300*
036400*    Rule U6 step - unmapped 3B fields with a value over zero
036500*    listed as additional Itc claimed.
036600*
036700     MOVE     ZERO  TO  M04-SRC1-VALUE.
036800     PERFORM  AA041-FIND-XTRA  THRU AA041-EXIT.
036900     IF       M04-SRC1-VALUE > ZERO
037000              MOVE SPACES  TO  W6-METRIC-BUF
037100              MOVE "ADDITIONAL ITC CLAIMED" TO MTL-LABEL
037200                     OF W6-METRIC-BUF
037300              MOVE M04-SRC1-VALUE  TO  MTL-VALUE OF W6-METRIC-BUF
037400              MOVE " "             TO  MTL-CC    OF W6-METRIC-BUF
037500              WRITE FD-CONSOL-LINE FROM W6-METRIC-BUF.
037600 AA040-EXIT.
037700     EXIT.
037800*
037900 AA041-FIND-XTRA.
038000     MOVE     "N"  TO  W6-FOUND.
038100     IF       W6-S1-COUNT = ZERO
038200              GO TO AA041-EXIT.
038300     PERFORM  AA041A-SCAN  THRU AA041A-EXIT
038400              VARYING S1-IX FROM 1 BY 1
038500              UNTIL S1-IX > W6-S1-COUNT OR W6-WAS-FOUND.
038600 AA041-EXIT.
038700     EXIT.
038800 AA041A-SCAN.
038900     IF       S1-T-NAME (S1-IX) = W6-XTRA-3B-NAME (W6-XTRA-SUB)
039000              MOVE "Y" TO W6-FOUND
039100              MOVE S1-T-VALUE (S1-IX) TO M04-SRC1-VALUE.
039200 AA041A-EXIT.
039300     EXIT.
039400*
039500 AA060-WRITE-SUMMARY.
039600     MOVE     "F"  TO RPT-FUNCTION.
039700     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
039800                                RPT-RES-FIELDS RPT-DTL-FIELDS
039900                                RPT-CSL-FIELDS.
040000     WRITE    FD-CONSOL-LINE  FROM RPT-CSL-FIELDS.
040100 AA060-EXIT.
040200     EXIT.
