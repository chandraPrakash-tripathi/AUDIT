000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GR090.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       01/04/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            GST Audit - E-Way reconciliation, inward
001900*                        side, Rule U9.  Same as Gr080 but keyed
002000*                        on the supplier's Gstin against the
002100*                        GSTR-2 expected-movement extract - see
002200*                        Gr080 for the full method note, not
002300*                        repeated here.
002400*
002500*    Called Modules.     GRMAPS04  (Rule B8.1 closeness test).
002600*                        GRRPTWRT  (Rule U13 detail/summary output).
002700*
002800*    Files Used.         GR9RTN  - GSTR-2 expected E-Way figures,
002900*                                  input (R5).
003000*                        GR9BKS  - E-Way bill register, input (R5).
003100*                        GRDTL   - Reconciliation detail, output (R7).
003200*                        GRRPT   - Consolidated summary, output (R8).
003300*
003400*****************************************************************
003500*
003600* Changes:
003700* 01/04/1988 vbc - Created, by copying Gr080 and re-keying it on
003800*                  the supplier side.
003900* 14/06/1997 vbc - "E-Way Without Invoice" listing added to match
004000*                  Gr080's change of the same date.
004100* 09/11/1998 vbc - 2.00  Y2K review.  No two-digit year
004200*                  arithmetic performed - no changes required.
004300* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes needed.
004400* 16/04/2024 vbc - Copyright notice update superseding all
004500*                  previous notices.
004600* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004700* 25/01/2026 vbc - Ticket GR-202.  Rewritten onto the shared
004800*                  Grmaps04/Grrptwrt engine, closeness function.
004900*
005000*****************************************************************
005100*
005200* Copyright Notice.
005300* ****************
005400*
005500* This notice supersedes all prior copyright notices and was
005600* updated 2024-04-16.
005700*
005800* These files and programs are part of the Applewood Computers
005900* Accounting System and are Copyright (c) Vincent B Coen,
006000* 1976-2026 and later.
006100*
006200* This program is free software; you can redistribute it and/or
006300* modify it under the terms of the GNU General Public License as
006400* published by the Free Software Foundation; version 3 and later,
006500* for personal usage only, including use within a business but
006600* excluding repackaging or resale in any way.
006700*
006800* ACAS is distributed in the hope that it will be useful, but
006900* WITHOUT ANY WARRANTY; without even the implied warranty of
007000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007100*
007200*****************************************************************
007300*
007400 ENVIRONMENT               DIVISION.
007500*=========================
007600*
007700 COPY  "envdiv.cob".
007800 INPUT-OUTPUT              SECTION.
007900*-------------------------
008000 FILE-CONTROL.
008100     SELECT  RETURN-FILE     ASSIGN TO "GR9RTN"
008200             ORGANIZATION  IS LINE SEQUENTIAL
008300             FILE STATUS   IS WS-RTN-STATUS.
008400     SELECT  BOOKS-FILE      ASSIGN TO "GR9BKS"
008500             ORGANIZATION  IS LINE SEQUENTIAL
008600             FILE STATUS   IS WS-BKS-STATUS.
008700     SELECT  DETAIL-FILE     ASSIGN TO "GRDTL"
008800             ORGANIZATION  IS LINE SEQUENTIAL
008900             FILE STATUS   IS WS-DTL-STATUS.
009000     SELECT  REPORT-FILE     ASSIGN TO "GRRPT"
009100             ORGANIZATION  IS LINE SEQUENTIAL
009200             FILE STATUS   IS WS-RPT-STATUS.
009300*
009400 DATA                      DIVISION.
009500*=========================
009600 FILE                      SECTION.
009700*-------------------------
009800 FD  RETURN-FILE.
009900     COPY  "wsgreway.cob" REPLACING GR-EWAY-RECORD BY GR-EWAY1-RECORD.
010000*
010100 FD  BOOKS-FILE.
010200     COPY  "wsgreway.cob" REPLACING GR-EWAY-RECORD BY GR-EWAY2-RECORD.
010300*
010400 FD  DETAIL-FILE.
010500     COPY  "wsgrdtl.cob".
010600*
010700 FD  REPORT-FILE.
010800 01  FD-CONSOL-LINE       PIC X(133).
010900*
011000 WORKING-STORAGE SECTION.
011100*-----------------------
011200*
011300 77  WS-RTN-STATUS         PIC XX.
011400     88  WS-RTN-OK             VALUE "00".
011500     88  WS-RTN-EOF-STAT       VALUE "10".
011600 77  WS-BKS-STATUS         PIC XX.
011700     88  WS-BKS-OK             VALUE "00".
011800     88  WS-BKS-EOF-STAT       VALUE "10".
011900 77  WS-DTL-STATUS         PIC XX.
012000 77  WS-RPT-STATUS         PIC XX.
012100*
012200 77  WS-RTN-EOF            PIC X          VALUE "N".
012300     88  WS-RTN-IS-EOF         VALUE "Y".
012400 77  WS-BKS-EOF            PIC X          VALUE "N".
012500     88  WS-BKS-IS-EOF         VALUE "Y".
012600*
012700 77  W9-S1-COUNT           PIC 9(7)       COMP.
012800 77  W9-S2-COUNT           PIC 9(7)       COMP.
012900 77  W9-SCAN-IX            PIC 9(7)       COMP.
013000 77  W9-ANY-FLAGGED        PIC X          VALUE "N".
013100     88  W9-SOME-FLAGGED       VALUE "Y".
013200 77  W9-DIFF               PIC S9(13)V99  COMP-3.
013300*
013400 COPY  "wsgrprm.cob".
013500*
013600 COPY  "wsgrlnk.cob".
013700*
013800 COPY  "wsgrlk2.cob".
013805 COPY  "wsgrm04.cob".
013900 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
014000                            BY RPT-SUM-FIELDS.
014100 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
014200                            BY RPT-RES-FIELDS.
014300 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
014400                            BY RPT-DTL-FIELDS.
014500 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE BY RPT-CSL-FIELDS
014600                        ==GR-TITLE-LINE-1== BY ==FILLER==
014700                        ==GR-TITLE-LINE-2== BY ==FILLER==
014800                        ==GR-METRIC-LINE==  BY ==FILLER==.
014900*
015000     COPY  "wsgrrpt.cob" REPLACING GR-METRIC-LINE BY W9-METRIC-BUF
015100                        ==GR-TITLE-LINE-1== BY ==FILLER==
015200                        ==GR-TITLE-LINE-2== BY ==FILLER==
015300                        ==GR-CONSOL-LINE==  BY ==FILLER==.
015400*
015500*    Working table of the GSTR-2 expected-movement extract - Rule
015600*    U9 step 1.  Key-Ok is off when any of the three key fields
015700*    is blank - such an entry is never offered to Aa031.
015800*
015900 01  W9-SRC1-TABLE.
016000     03  W9-S1-ENTRY  OCCURS 3000 TIMES INDEXED BY S1-IX.
016100         05  S1-T-USED           PIC X       VALUE "N".
016200             88  S1-T-IS-USED        VALUE "Y".
016300         05  S1-T-KEY-OK         PIC X       VALUE "N".
016400             88  S1-T-KEY-IS-OK      VALUE "Y".
016500         05  S1-T-GSTIN          PIC X(15).
016600         05  S1-T-INV-NUM        PIC X(16).
016700         05  S1-T-INV-DATE       PIC X(10).
016800         05  S1-T-INVOICE-VALUE  PIC S9(13)V99.
016900         05  S1-T-TAXABLE-VALUE  PIC S9(13)V99.
017000         05  S1-T-HSN-CODE       PIC X(8).
017100         05  S1-T-EWAY-NUM       PIC X(12).
017200         05  FILLER              PIC X(6).
017300*
017400*    Working table of the actual E-Way bill register - Rule U9
017500*    step 1, same Key-Ok rule.
017600*
017700 01  W9-SRC2-TABLE.
017800     03  W9-S2-ENTRY  OCCURS 5000 TIMES INDEXED BY S2-IX.
017900         05  S2-T-USED           PIC X       VALUE "N".
018000             88  S2-T-IS-USED        VALUE "Y".
018100         05  S2-T-KEY-OK         PIC X       VALUE "N".
018200             88  S2-T-KEY-IS-OK      VALUE "Y".
018300         05  S2-T-GSTIN          PIC X(15).
018400         05  S2-T-INV-NUM        PIC X(16).
018500         05  S2-T-INV-DATE       PIC X(10).
018600         05  S2-T-INVOICE-VALUE  PIC S9(13)V99.
018700         05  S2-T-TAXABLE-VALUE  PIC S9(13)V99.
018800         05  S2-T-HSN-CODE       PIC X(8).
018900         05  S2-T-EWAY-NUM       PIC X(12).
019000         05  FILLER              PIC X(6).
019100*
019200 PROCEDURE DIVISION.
019300*==================
019400*
019500 AA000-MAIN-LINE.
019600     OPEN     INPUT   RETURN-FILE  BOOKS-FILE
019700     OPEN     OUTPUT  DETAIL-FILE  REPORT-FILE.
019800     MOVE     SPACES  TO RPT-SUM-FIELDS.
019900     MOVE     ZERO    TO SUM-TOTAL-RECORDS  SUM-MATCHED-COUNT
020000                         SUM-MISMATCH-COUNT SUM-ONLY-SRC1-COUNT
020100                         SUM-ONLY-SRC2-COUNT SUM-NET-DIFFERENCE
020200                         SUM-ABS-DIFFERENCE  SUM-MATCH-PERCENT.
020300     MOVE     "E-WAY RECON - INWARD (GSTR-2)" TO SUM-RECON-TYPE.
020400     MOVE     ZERO    TO W9-S1-COUNT  W9-S2-COUNT.
020500*
020600     PERFORM  AA010-LOAD-SOURCE1  THRU AA010-EXIT.
020700     PERFORM  AA020-LOAD-SOURCE2  THRU AA020-EXIT.
020800     PERFORM  AA030-MATCH-LOOP    THRU AA030-EXIT
020900              VARYING S1-IX FROM 1 BY 1 UNTIL S1-IX > W9-S1-COUNT.
021000     PERFORM  AA040-UNMATCHED-SRC2  THRU AA040-EXIT
021100              VARYING S2-IX FROM 1 BY 1 UNTIL S2-IX > W9-S2-COUNT.
021200     PERFORM  AA045-NO-INVOICE-LIST  THRU AA045-EXIT
021300              VARYING S2-IX FROM 1 BY 1 UNTIL S2-IX > W9-S2-COUNT.
021400     PERFORM  AA060-WRITE-SUMMARY   THRU AA060-EXIT.
021500*
021600     CLOSE    RETURN-FILE  BOOKS-FILE  DETAIL-FILE  REPORT-FILE.
021700     STOP     RUN.
021800*
021900 AA010-LOAD-SOURCE1.
022000     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
022100     PERFORM  AA012-SRC1-LOOP  THRU AA012-EXIT
022200              UNTIL WS-RTN-IS-EOF.
022300 AA010-EXIT.
022400     EXIT.
022500*
022600 AA011-READ-SRC1.
022700     READ     RETURN-FILE
022800              AT END  MOVE "Y" TO WS-RTN-EOF.
022900 AA011-EXIT.
023000     EXIT.
023100*
023200 AA012-SRC1-LOOP.
023300     IF       NOT WS-RTN-IS-EOF
023400              ADD    1  TO  W9-S1-COUNT
023500              SET    S1-IX  TO  W9-S1-COUNT
023600              MOVE   EWAY-PARTY-GSTIN OF GR-EWAY1-RECORD
023700                     TO S1-T-GSTIN (S1-IX)
023800              MOVE   EWAY-INV-NUM     OF GR-EWAY1-RECORD
023900                     TO S1-T-INV-NUM (S1-IX)
024000              MOVE   EWAY-INV-DATE    OF GR-EWAY1-RECORD
024100                     TO S1-T-INV-DATE (S1-IX)
024200              MOVE   EWAY-INVOICE-VALUE OF GR-EWAY1-RECORD
024300                     TO S1-T-INVOICE-VALUE (S1-IX)
024400              MOVE   EWAY-TAXABLE-VALUE OF GR-EWAY1-RECORD
024500                     TO S1-T-TAXABLE-VALUE (S1-IX)
024600              MOVE   EWAY-HSN-CODE    OF GR-EWAY1-RECORD
024700                     TO S1-T-HSN-CODE (S1-IX)
024800              MOVE   EWAY-BILL-NUM    OF GR-EWAY1-RECORD
024900                     TO S1-T-EWAY-NUM (S1-IX)
025000              MOVE   "N"  TO  S1-T-KEY-OK (S1-IX)
025100              IF     S1-T-GSTIN (S1-IX)    NOT = SPACES
025200              AND    S1-T-INV-NUM (S1-IX)  NOT = SPACES
025300              AND    S1-T-INV-DATE (S1-IX) NOT = SPACES
025400                     MOVE "Y" TO S1-T-KEY-OK (S1-IX).
025500     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
025600 AA012-EXIT.
025700     EXIT.
025800*
025900 AA020-LOAD-SOURCE2.
026000     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
026100     PERFORM  AA022-SRC2-LOOP  THRU AA022-EXIT
026200              UNTIL WS-BKS-IS-EOF.
026300 AA020-EXIT.
026400     EXIT.
026500*
026600 AA021-READ-SRC2.
026700     READ     BOOKS-FILE
026800              AT END  MOVE "Y" TO WS-BKS-EOF.
026900 AA021-EXIT.
027000     EXIT.
027100*
027200 AA022-SRC2-LOOP.
027300     IF       NOT WS-BKS-IS-EOF
027400              ADD    1  TO  W9-S2-COUNT
027500              SET    S2-IX  TO  W9-S2-COUNT
027600              MOVE   EWAY-PARTY-GSTIN OF GR-EWAY2-RECORD
027700                     TO S2-T-GSTIN (S2-IX)
027800              MOVE   EWAY-INV-NUM     OF GR-EWAY2-RECORD
027900                     TO S2-T-INV-NUM (S2-IX)
028000              MOVE   EWAY-INV-DATE    OF GR-EWAY2-RECORD
028100                     TO S2-T-INV-DATE (S2-IX)
028200              MOVE   EWAY-INVOICE-VALUE OF GR-EWAY2-RECORD
028300                     TO S2-T-INVOICE-VALUE (S2-IX)
028400              MOVE   EWAY-TAXABLE-VALUE OF GR-EWAY2-RECORD
028500                     TO S2-T-TAXABLE-VALUE (S2-IX)
028600              MOVE   EWAY-HSN-CODE    OF GR-EWAY2-RECORD
028700                     TO S2-T-HSN-CODE (S2-IX)
028800              MOVE   EWAY-BILL-NUM    OF GR-EWAY2-RECORD
028900                     TO S2-T-EWAY-NUM (S2-IX)
029000              MOVE   "N"  TO  S2-T-KEY-OK (S2-IX)
029100              IF     S2-T-GSTIN (S2-IX)    NOT = SPACES
029200              AND    S2-T-INV-NUM (S2-IX)  NOT = SPACES
029300              AND    S2-T-INV-DATE (S2-IX) NOT = SPACES
029400                     MOVE "Y" TO S2-T-KEY-OK (S2-IX).
029500     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
029600 AA022-EXIT.
029700     EXIT.
029800*
029900 AA030-MATCH-LOOP.
030000     IF       NOT S1-T-KEY-IS-OK (S1-IX)
030100              GO TO AA030-EXIT.
030200     MOVE     ZERO   TO  W9-SCAN-IX.
030300     PERFORM  AA031-FIND-MATCH  THRU AA031-EXIT
030400              VARYING S2-IX FROM 1 BY 1
030500              UNTIL S2-IX > W9-S2-COUNT OR W9-SCAN-IX NOT = ZERO.
030600     IF       W9-SCAN-IX = ZERO
030700              PERFORM AA036-WRITE-ONLY-SRC1  THRU AA036-EXIT
030800              GO TO AA030-EXIT.
030900     SET      S2-IX  TO  W9-SCAN-IX.
031000     MOVE     "Y"  TO  S2-T-USED (S2-IX).
031100     PERFORM  AA032-COMPARE-FIELDS  THRU AA032-EXIT.
031200 AA030-EXIT.
031300     EXIT.
031400*
031500 AA031-FIND-MATCH.
031600     IF       NOT S2-T-IS-USED (S2-IX)
031700     AND      S2-T-KEY-IS-OK (S2-IX)
031800     AND      S2-T-GSTIN    (S2-IX) = S1-T-GSTIN    (S1-IX)
031900     AND      S2-T-INV-NUM  (S2-IX) = S1-T-INV-NUM  (S1-IX)
032000     AND      S2-T-INV-DATE (S2-IX) = S1-T-INV-DATE (S1-IX)
032100              MOVE  S2-IX  TO  W9-SCAN-IX.
032200 AA031-EXIT.
032300     EXIT.
032400*
032500 AA032-COMPARE-FIELDS.
032600     MOVE     "N"  TO  W9-ANY-FLAGGED.
032700     MOVE     PRM-AMOUNT-THRESHOLD   TO  M04-AMT-THRESHOLD.
032800     MOVE     PRM-PERCENT-THRESHOLD  TO  M04-PCT-THRESHOLD.
032900     MOVE     "C"  TO  M04-FUNCTION.
033000*
033100     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  M04-SRC1-VALUE.
033200     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  M04-SRC2-VALUE.
033300     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
033400     IF       M04-IS-SIGNIFICANT
033500              MOVE  "Y"  TO  W9-ANY-FLAGGED
033600              MOVE  SPACES  TO RPT-RES-FIELDS
033700              MOVE  "MISMATCHED"          TO RES-STATUS
033800              MOVE  S1-T-GSTIN    (S1-IX) TO RES-PARTY-GSTIN
033900              MOVE  S1-T-INV-NUM  (S1-IX) TO RES-INV-NUM
034000              MOVE  S1-T-INV-DATE (S1-IX) TO RES-INV-DATE
034100              MOVE  M04-SRC1-VALUE        TO RES-SRC1-VALUE
034200              MOVE  M04-SRC2-VALUE        TO RES-SRC2-VALUE
034300              MOVE  M04-DIFFERENCE        TO RES-DIFFERENCE
034400              MOVE  M04-PCT-SIGNED        TO RES-PCT-DIFF
034500              MOVE  "INVOICE VALUE"       TO RES-FIELD-NAME
034600              PERFORM AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
034700*
034800     MOVE     S1-T-TAXABLE-VALUE (S1-IX)  TO  M04-SRC1-VALUE.
034900     MOVE     S2-T-TAXABLE-VALUE (S2-IX)  TO  M04-SRC2-VALUE.
035000     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
035100     IF       M04-IS-SIGNIFICANT
035200              MOVE  "Y"  TO  W9-ANY-FLAGGED
035300              MOVE  SPACES  TO RPT-RES-FIELDS
035400              MOVE  "MISMATCHED"          TO RES-STATUS
035500              MOVE  S1-T-GSTIN    (S1-IX) TO RES-PARTY-GSTIN
035600              MOVE  S1-T-INV-NUM  (S1-IX) TO RES-INV-NUM
035700              MOVE  S1-T-INV-DATE (S1-IX) TO RES-INV-DATE
035800              MOVE  M04-SRC1-VALUE        TO RES-SRC1-VALUE
035900              MOVE  M04-SRC2-VALUE        TO RES-SRC2-VALUE
036000              MOVE  M04-DIFFERENCE        TO RES-DIFFERENCE
036100              MOVE  M04-PCT-SIGNED        TO RES-PCT-DIFF
036200              MOVE  "TAXABLE VALUE"       TO RES-FIELD-NAME
036300              PERFORM AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
036400*
036500     IF       S1-T-HSN-CODE (S1-IX) NOT = S2-T-HSN-CODE (S2-IX)
036600              MOVE  "Y"  TO  W9-ANY-FLAGGED
036700              MOVE  SPACES  TO RPT-RES-FIELDS
036800              MOVE  "MISMATCHED"          TO RES-STATUS
036900              MOVE  S1-T-GSTIN    (S1-IX) TO RES-PARTY-GSTIN
037000              MOVE  S1-T-INV-NUM  (S1-IX) TO RES-INV-NUM
037100              MOVE  S1-T-INV-DATE (S1-IX) TO RES-INV-DATE
037200              MOVE  ZERO                  TO RES-SRC1-VALUE
037300                                             RES-SRC2-VALUE
037400                                             RES-DIFFERENCE
037500                                             RES-PCT-DIFF
037600              MOVE  "HSN CODE"            TO RES-FIELD-NAME
037700              PERFORM AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
037800*
037900     IF       S1-T-EWAY-NUM (S1-IX) NOT = S2-T-EWAY-NUM (S2-IX)
038000              MOVE  "Y"  TO  W9-ANY-FLAGGED
038100              MOVE  SPACES  TO RPT-RES-FIELDS
038200              MOVE  "MISMATCHED"          TO RES-STATUS
038300              MOVE  S1-T-GSTIN    (S1-IX) TO RES-PARTY-GSTIN
038400              MOVE  S1-T-INV-NUM  (S1-IX) TO RES-INV-NUM
038500              MOVE  S1-T-INV-DATE (S1-IX) TO RES-INV-DATE
038600              MOVE  ZERO                  TO RES-SRC1-VALUE
038700                                             RES-SRC2-VALUE
038800                                             RES-DIFFERENCE
038900                                             RES-PCT-DIFF
039000              MOVE  "EWAY BILL NUMBER"    TO RES-FIELD-NAME
039100              PERFORM AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
039200*
039300     MOVE     SPACES  TO RPT-RES-FIELDS.
039400     MOVE     S1-T-GSTIN    (S1-IX)  TO  RES-PARTY-GSTIN.
039500     MOVE     S1-T-INV-NUM  (S1-IX)  TO  RES-INV-NUM.
039600     MOVE     S1-T-INV-DATE (S1-IX)  TO  RES-INV-DATE.
039700     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-SRC1-VALUE.
039800     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  RES-SRC2-VALUE.
039900     COMPUTE  W9-DIFF = S1-T-INVOICE-VALUE (S1-IX)
040000                        - S2-T-INVOICE-VALUE (S2-IX).
040100     MOVE     W9-DIFF                TO  RES-DIFFERENCE.
040200     MOVE     ZERO                   TO  RES-PCT-DIFF.
040300     IF       W9-SOME-FLAGGED
040400              MOVE  "MISMATCHED"  TO  RES-STATUS
040500     ELSE
040600              MOVE  "MATCHED"     TO  RES-STATUS.
040700     PERFORM  AA037-TALLY  THRU AA037-EXIT.
040800 AA032-EXIT.
040900     EXIT.
041000*
041100 AA036-WRITE-ONLY-SRC1.
041200     MOVE     SPACES  TO RPT-RES-FIELDS.
041300     MOVE     "ONLY IN SOURCE 1"      TO  RES-STATUS.
041400     MOVE     S1-T-GSTIN    (S1-IX)   TO  RES-PARTY-GSTIN.
041500     MOVE     S1-T-INV-NUM  (S1-IX)   TO  RES-INV-NUM.
041600     MOVE     S1-T-INV-DATE (S1-IX)   TO  RES-INV-DATE.
041700     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-SRC1-VALUE.
041800     MOVE     ZERO                    TO  RES-SRC2-VALUE.
041900     MOVE     S1-T-INVOICE-VALUE (S1-IX)  TO  RES-DIFFERENCE.
042000     MOVE     100                     TO  RES-PCT-DIFF.
042100     PERFORM  AA037-TALLY             THRU AA037-EXIT.
042200     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
042300 AA036-EXIT.
042400     EXIT.
042500*
042600 AA037-TALLY.
042700     MOVE     "T"             TO  RPT-FUNCTION.
042800     MOVE     RES-STATUS      TO  RPT-STATUS-IN.
042900     MOVE     RES-DIFFERENCE  TO  RPT-DIFFERENCE-IN.
043000     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
043100                                RPT-RES-FIELDS RPT-DTL-FIELDS
043200                                RPT-CSL-FIELDS.
043300 AA037-EXIT.
043400     EXIT.
043500*
043600 AA039-WRITE-DETAIL-LINE.
043700     MOVE     "D"             TO  RPT-FUNCTION.
043800     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
043900                                RPT-RES-FIELDS RPT-DTL-FIELDS
044000                                RPT-CSL-FIELDS.
044100     WRITE    GR-DETAIL-LINE  FROM RPT-DTL-FIELDS.
044200 AA039-EXIT.
044300     EXIT.
044400*
044500 AA040-UNMATCHED-SRC2.
044600     IF       S2-T-IS-USED (S2-IX)
044700     OR       NOT S2-T-KEY-IS-OK (S2-IX)
044800              GO TO AA040-EXIT.
044900     MOVE     SPACES  TO RPT-RES-FIELDS.
045000     MOVE     "ONLY IN SOURCE 2"      TO  RES-STATUS.
045100     MOVE     S2-T-GSTIN    (S2-IX)   TO  RES-PARTY-GSTIN.
045200     MOVE     S2-T-INV-NUM  (S2-IX)   TO  RES-INV-NUM.
045300     MOVE     S2-T-INV-DATE (S2-IX)   TO  RES-INV-DATE.
045400     MOVE     ZERO                    TO  RES-SRC1-VALUE.
045500     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  RES-SRC2-VALUE.
045600     COMPUTE  RES-DIFFERENCE = ZERO - S2-T-INVOICE-VALUE (S2-IX).
045700     MOVE     100                     TO  RES-PCT-DIFF.
045800     PERFORM  AA037-TALLY             THRU AA037-EXIT.
045900     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
046000 AA040-EXIT.
046100     EXIT.
046200*
046300 AA045-NO-INVOICE-LIST.
046400     IF       S2-T-INV-NUM (S2-IX) NOT = SPACES
046500              GO TO AA045-EXIT.
046600     MOVE     SPACES  TO  W9-METRIC-BUF.
046700     MOVE     "E-WAY WITHOUT INVOICE"  TO  MTL-LABEL OF W9-METRIC-BUF.
046800     MOVE     S2-T-INVOICE-VALUE (S2-IX)  TO  MTL-VALUE OF W9-METRIC-BUF.
046900     MOVE     " "     TO  MTL-CC OF W9-METRIC-BUF.
047000     WRITE    FD-CONSOL-LINE  FROM W9-METRIC-BUF.
047100 AA045-EXIT.
047200     EXIT.
047300*
047400 AA060-WRITE-SUMMARY.
047500     MOVE     "F"  TO RPT-FUNCTION.
047600     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
047700                                RPT-RES-FIELDS RPT-DTL-FIELDS
047800                                RPT-CSL-FIELDS.
047900     WRITE    FD-CONSOL-LINE  FROM RPT-CSL-FIELDS.
048000 AA060-EXIT.
048100     EXIT.
