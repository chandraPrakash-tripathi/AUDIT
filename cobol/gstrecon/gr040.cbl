000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GR040.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       26/02/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            GST Audit - GSTR-3B v GSTR-1 aggregate
001900*                        reconciliation, Rule U4/B4.1.  Six fixed
002000*                        comparison rows, GSTR-1 side built from a
002100*                        name-value working table so a change of
002200*                        section mapping needs no recompile.
002300*
002400*    Called Modules.     GRMAPS04  (per-row significance test).
002500*                        GRRPTWRT  (Rule U13 detail/summary output).
002600*
002700*    Files Used.         GR4RTN  - GSTR-3B figures, input (R4).
002800*                        GR4BKS  - GSTR-1 section totals, input (R4).
002900*                        GRDTL   - Reconciliation detail, output (R7).
003000*                        GRRPT   - Consolidated summary, output (R8).
003100*
003200*****************************************************************
003300*
003400* Changes:
003500* 26/02/1988 vbc - Created.
003600* 04/08/1993 vbc - Row map moved out of the Procedure Division
003700*                  into a Working-Storage literal table after the
003800*                  third circular in a row moved a Table number.
003900* 09/11/1998 vbc - 2.00  Y2K review.  No date fields held here.
004000* 21/07/2003 vbc - Ticket GR-115.  Column totals added to the
004100*                  summary block alongside GR010/GR020.
004200* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes needed.
004300* 16/04/2024 vbc - Copyright notice update superseding all
004400*                  previous notices.
004500* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004600* 25/01/2026 vbc - Ticket GR-202.  Rewritten onto the shared
004700*                  Grmaps04/Grrptwrt engine used by the rest of
004800*                  the reconciliation suite.
004900*
005000*****************************************************************
005100*
005200* Copyright Notice.
005300* ****************
005400*
005500* This notice supersedes all prior copyright notices and was
005600* updated 2024-04-16.
005700*
005800* These files and programs are part of the Applewood Computers
005900* Accounting System and are Copyright (c) Vincent B Coen,
006000* 1976-2026 and later.
006100*
006200* This program is free software; you can redistribute it and/or
006300* modify it under the terms of the GNU General Public License as
006400* published by the Free Software Foundation; version 3 and later,
006500* for personal usage only, including use within a business but
006600* excluding repackaging or resale in any way.
006700*
006800* ACAS is distributed in the hope that it will be useful, but
006900* WITHOUT ANY WARRANTY; without even the implied warranty of
007000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007100*
007200*****************************************************************
007300*
007400 ENVIRONMENT               DIVISION.
007500*=========================
007600*
007700 COPY  "envdiv.cob".
007800 INPUT-OUTPUT              SECTION.
007900*-------------------------
008000 FILE-CONTROL.
008100     SELECT  RETURN-FILE     ASSIGN TO "GR4RTN"
008200             ORGANIZATION  IS LINE SEQUENTIAL
008300             FILE STATUS   IS WS-RTN-STATUS.
008400     SELECT  BOOKS-FILE      ASSIGN TO "GR4BKS"
008500             ORGANIZATION  IS LINE SEQUENTIAL
008600             FILE STATUS   IS WS-BKS-STATUS.
008700     SELECT  DETAIL-FILE     ASSIGN TO "GRDTL"
008800             ORGANIZATION  IS LINE SEQUENTIAL
008900             FILE STATUS   IS WS-DTL-STATUS.
009000     SELECT  REPORT-FILE     ASSIGN TO "GRRPT"
009100             ORGANIZATION  IS LINE SEQUENTIAL
009200             FILE STATUS   IS WS-RPT-STATUS.
009300*
009400 DATA                      DIVISION.
009500*=========================
009600 FILE                      SECTION.
009700*-------------------------
009800 FD  RETURN-FILE.
009900     COPY  "wsgragg.cob" REPLACING GR-AGG-RECORD BY GR-AGG1-RECORD.
010000*
010100 FD  BOOKS-FILE.
010200     COPY  "wsgragg.cob" REPLACING GR-AGG-RECORD BY GR-AGG2-RECORD.
010300*
010400 FD  DETAIL-FILE.
010500     COPY  "wsgrdtl.cob".
010600*
010700 FD  REPORT-FILE.
010800 01  FD-CONSOL-LINE       PIC X(133).
010900*
011000 WORKING-STORAGE SECTION.
011100*-----------------------
011200*
011300 77  WS-RTN-STATUS         PIC XX.
011400     88  WS-RTN-OK             VALUE "00".
011500     88  WS-RTN-EOF-STAT       VALUE "10".
011600 77  WS-BKS-STATUS         PIC XX.
011700     88  WS-BKS-OK             VALUE "00".
011800     88  WS-BKS-EOF-STAT       VALUE "10".
011900 77  WS-DTL-STATUS         PIC XX.
012000 77  WS-RPT-STATUS         PIC XX.
012100*
012200 77  WS-RTN-EOF            PIC X          VALUE "N".
012300     88  WS-RTN-IS-EOF         VALUE "Y".
012400 77  WS-BKS-EOF            PIC X          VALUE "N".
012500     88  WS-BKS-IS-EOF         VALUE "Y".
012600*
012700 77  W4-S1-COUNT           PIC 9(4)       COMP.
012800 77  W4-S2-COUNT           PIC 9(4)       COMP.
012900 77  W4-ROW-SUB            PIC 9(4)       COMP.
013000 77  W4-FOUND              PIC X          VALUE "N".
013100     88  W4-WAS-FOUND          VALUE "Y".
013200 77  W4-SIG-COUNT          PIC 9(4)       COMP.
013300 77  W4-DIFF               PIC S9(13)V99  COMP-3.
013400 77  W4-TOT-3B             PIC S9(13)V99  COMP-3.
013500 77  W4-TOT-G1             PIC S9(13)V99  COMP-3.
013600*
013700 COPY  "wsgrprm.cob".
013750*
013775 COPY  "wsgrlnk.cob".
013800*
013900 COPY  "wsgrlk2.cob".
013905 COPY  "wsgrm04.cob".
014000 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
014100                            BY RPT-SUM-FIELDS.
014200 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
014300                            BY RPT-RES-FIELDS.
014400 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
014500                            BY RPT-DTL-FIELDS.
014600 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE BY RPT-CSL-FIELDS
014700                        ==GR-TITLE-LINE-1== BY ==FILLER==
014800                        ==GR-TITLE-LINE-2== BY ==FILLER==
014900                        ==GR-METRIC-LINE==  BY ==FILLER==.
015000*
015100*    Second copy, metric line kept live, for the totals block
015200*    written directly by Aa040 below.
015300*
015400 COPY  "wsgrrpt.cob" REPLACING GR-METRIC-LINE BY W4-METRIC-BUF
015500                        ==GR-TITLE-LINE-1== BY ==FILLER==
015600                        ==GR-TITLE-LINE-2== BY ==FILLER==
015700                        ==GR-CONSOL-LINE==  BY ==FILLER==.
015800*
015900*    Rule B4.1 row map - the 3B caption, the GSTR-1 caption it
016000*    is set against (spaces where Table 3.1 has no counterpart,
016100*    treated as zero) and the short label carried in the Res
016200*    record's Party-Gstin slot for the print line.
016300*
016400 01  W4-ROW-3B-LIT.
016500     03  FILLER  PIC X(30)  VALUE "TABLE 3.1(A) OUTWARD TAXABLE".
016600     03  FILLER  PIC X(30)  VALUE "TABLE 3.1(B) ZERO RATED".
016700     03  FILLER  PIC X(30)  VALUE "TABLE 3.1(C) NIL/EXEMPT".
016800     03  FILLER  PIC X(30)  VALUE "TABLE 3.1(D) INWARD RCM".
016900     03  FILLER  PIC X(30)  VALUE "TABLE 3.1(E) NON-GST OUTWARD".
017000     03  FILLER  PIC X(30)  VALUE "TABLE 3.2 INTER-STATE SUPPLY".
017100 01  W4-ROW-3B-TBL REDEFINES W4-ROW-3B-LIT.
017200     03  W4-ROW-3B-NAME        PIC X(30)  OCCURS 6.
017300*
017400 01  W4-ROW-G1-LIT.
017500     03  FILLER  PIC X(30)  VALUE "TABLES 4-12 TOTAL".
017600     03  FILLER  PIC X(30)  VALUE "ZERO RATED SUPPLIES TABLE 6".
017700     03  FILLER  PIC X(30)  VALUE "NIL RATED EXEMPT SUPPLIES".
017800     03  FILLER  PIC X(30)  VALUE SPACES.
017900     03  FILLER  PIC X(30)  VALUE SPACES.
018000     03  FILLER  PIC X(30)  VALUE SPACES.
018100 01  W4-ROW-G1-TBL REDEFINES W4-ROW-G1-LIT.
018200     03  W4-ROW-G1-NAME        PIC X(30)  OCCURS 6.
018300*
018400 01  W4-ROW-LBL-LIT.
018500     03  FILLER  PIC X(15)  VALUE "TABLE 3.1(A)".
018600     03  FILLER  PIC X(15)  VALUE "TABLE 3.1(B)".
018700     03  FILLER  PIC X(15)  VALUE "TABLE 3.1(C)".
018800     03  FILLER  PIC X(15)  VALUE "TABLE 3.1(D)".
018900     03  FILLER  PIC X(15)  VALUE "TABLE 3.1(E)".
019000     03  FILLER  PIC X(15)  VALUE "TABLE 3.2".
019100 01  W4-ROW-LBL-TBL REDEFINES W4-ROW-LBL-LIT.
019200     03  W4-ROW-LABEL          PIC X(15)  OCCURS 6.
019300*
019400*    Working tables of the two input figure files - Rule U4
019500*    step 1.
019600*
019700 01  W4-SRC1-TABLE.
019800     03  W4-S1-ENTRY  OCCURS 30 TIMES INDEXED BY S1-IX.
019900         05  S1-T-NAME           PIC X(30).
020000         05  S1-T-VALUE          PIC S9(13)V99.
020100 01  W4-SRC2-TABLE.
020200     03  W4-S2-ENTRY  OCCURS 30 TIMES INDEXED BY S2-IX.
020300         05  S2-T-NAME           PIC X(30).
020400         05  S2-T-VALUE          PIC S9(13)V99.
020500*
020600 PROCEDURE DIVISION.
020700*==================
020800*
020900 AA000-MAIN-LINE.
021000     OPEN     INPUT   RETURN-FILE  BOOKS-FILE
021100     OPEN     OUTPUT  DETAIL-FILE  REPORT-FILE.
021200     MOVE     SPACES  TO RPT-SUM-FIELDS.
021300     MOVE     ZERO    TO SUM-TOTAL-RECORDS  SUM-MATCHED-COUNT
021400                         SUM-MISMATCH-COUNT SUM-ONLY-SRC1-COUNT
021500                         SUM-ONLY-SRC2-COUNT SUM-NET-DIFFERENCE
021600                         SUM-ABS-DIFFERENCE  SUM-MATCH-PERCENT.
021700     MOVE     "3B V GSTR-1 AGGREGATE RECON" TO SUM-RECON-TYPE.
021800     MOVE     ZERO    TO W4-S1-COUNT  W4-S2-COUNT  W4-SIG-COUNT
021900                         W4-TOT-3B     W4-TOT-G1.
022000*
022100     PERFORM  AA010-LOAD-SOURCE1  THRU AA010-EXIT.
022200     PERFORM  AA020-LOAD-SOURCE2  THRU AA020-EXIT.
022300     PERFORM  AA030-ROW-LOOP      THRU AA030-EXIT
022400              VARYING W4-ROW-SUB FROM 1 BY 1 UNTIL W4-ROW-SUB > 6.
022500     PERFORM  AA040-WRITE-TOTALS  THRU AA040-EXIT.
022600     PERFORM  AA060-WRITE-SUMMARY THRU AA060-EXIT.
022700*
022800     CLOSE    RETURN-FILE  BOOKS-FILE  DETAIL-FILE  REPORT-FILE.
022900     STOP     RUN.
023000*
023100 AA010-LOAD-SOURCE1.
023200*
023300*    Rule U4 step 1 - GSTR-3B figures into a name/value table.
023400*
023500     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
023600     PERFORM  AA012-SRC1-LOOP  THRU AA012-EXIT
023700              UNTIL WS-RTN-IS-EOF.
023800 AA010-EXIT.
023900     EXIT.
024000*
024100 AA011-READ-SRC1.
024200     READ     RETURN-FILE
024300              AT END  MOVE "Y" TO WS-RTN-EOF.
024400 AA011-EXIT.
024500     EXIT.
024600*
024700 AA012-SRC1-LOOP.
024800     IF       NOT WS-RTN-IS-EOF
024900              ADD    1  TO  W4-S1-COUNT
025000              SET    S1-IX  TO  W4-S1-COUNT
025100              MOVE   AGG-FIELD-NAME  OF GR-AGG1-RECORD
025200                     TO S1-T-NAME (S1-IX)
025300              MOVE   AGG-FIELD-VALUE OF GR-AGG1-RECORD
025400                     TO S1-T-VALUE (S1-IX).
025500     PERFORM  AA011-READ-SRC1  THRU AA011-EXIT.
025600 AA012-EXIT.
025700     EXIT.
025800*
025900 AA020-LOAD-SOURCE2.
026000*
026100*    Rule U4 step 1 - GSTR-1 section totals into a name/value
026200*    table.
026300*
026400     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
026500     PERFORM  AA022-SRC2-LOOP  THRU AA022-EXIT
026600              UNTIL WS-BKS-IS-EOF.
026700 AA020-EXIT.
026800     EXIT.
026900*
027000 AA021-READ-SRC2.
027100     READ     BOOKS-FILE
027200              AT END  MOVE "Y" TO WS-BKS-EOF.
027300 AA021-EXIT.
027400     EXIT.
027500*
027600 AA022-SRC2-LOOP.
027700     IF       NOT WS-BKS-IS-EOF
027800              ADD    1  TO  W4-S2-COUNT
027900              SET    S2-IX  TO  W4-S2-COUNT
028000              MOVE   AGG-FIELD-NAME  OF GR-AGG2-RECORD
028100                     TO S2-T-NAME (S2-IX)
028200              MOVE   AGG-FIELD-VALUE OF GR-AGG2-RECORD
028300                     TO S2-T-VALUE (S2-IX).
028400     PERFORM  AA021-READ-SRC2  THRU AA021-EXIT.
028500 AA022-EXIT.
028600     EXIT.
028700*
028800 AA030-ROW-LOOP.
028900*
029000*    Rule B4.1 - one of the six fixed comparison rows.  Missing
029100*    mapping (blank Gstr-1 caption, or the caption not present on
029200*    the table) stands as zero.
029300*
029400     MOVE     ZERO  TO  M04-SRC1-VALUE  M04-SRC2-VALUE.
029500     PERFORM  AA013-FIND-SRC1  THRU AA013-EXIT.
029600     IF       W4-ROW-G1-NAME (W4-ROW-SUB) NOT = SPACES
029700              PERFORM AA014-FIND-SRC2  THRU AA014-EXIT.
029800*
029900     ADD      M04-SRC1-VALUE  TO  W4-TOT-3B.
030000     ADD      M04-SRC2-VALUE  TO  W4-TOT-G1.
030100*
030200     MOVE     PRM-AMOUNT-THRESHOLD   TO  M04-AMT-THRESHOLD.
030300     MOVE     PRM-PERCENT-THRESHOLD  TO  M04-PCT-THRESHOLD.
030400     MOVE     "S"  TO  M04-FUNCTION.
030500     MOVE     "M"  TO  M04-DENOM-MODE.
030600     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
030700     IF       M04-IS-SIGNIFICANT
030800              ADD  1  TO  W4-SIG-COUNT.
030900*
031000     MOVE     SPACES  TO RPT-RES-FIELDS.
031100     MOVE     M04-STATUS              TO  RES-STATUS.
031200     MOVE     W4-ROW-LABEL (W4-ROW-SUB) TO  RES-PARTY-GSTIN.
031300     MOVE     M04-SRC1-VALUE          TO  RES-SRC1-VALUE.
031400     MOVE     M04-SRC2-VALUE          TO  RES-SRC2-VALUE.
031500     MOVE     M04-DIFFERENCE          TO  RES-DIFFERENCE.
031600     MOVE     M04-PCT-SIGNED          TO  RES-PCT-DIFF.
031700     IF       M04-IS-SIGNIFICANT
031800              MOVE "DISCREPANCY NEEDS ATTENTION" TO RES-FIELD-NAME
031900     ELSE
032000              MOVE "WITHIN ACCEPTABLE LIMITS"    TO RES-FIELD-NAME.
032100     PERFORM  AA037-TALLY            THRU AA037-EXIT.
032200     PERFORM  AA039-WRITE-DETAIL-LINE THRU AA039-EXIT.
032300 AA030-EXIT.
032400     EXIT.
032500*
032600 AA013-FIND-SRC1.
032700*
032800*    Look the row's 3B caption up on the working table - missing
032900*    mapping stands as zero.
033000*
034000     MOVE     "N"  TO  W4-FOUND.
034100     IF       W4-S1-COUNT = ZERO
034200              GO TO AA013-EXIT.
034300     PERFORM  AA013A-SCAN  THRU AA013A-EXIT
034400              VARYING S1-IX FROM 1 BY 1
034500              UNTIL S1-IX > W4-S1-COUNT OR W4-WAS-FOUND.
034600 AA013-EXIT.
034700     EXIT.
034800 AA013A-SCAN.
034900     IF       S1-T-NAME (S1-IX) = W4-ROW-3B-NAME (W4-ROW-SUB)
035000              MOVE "Y" TO W4-FOUND
035100              MOVE S1-T-VALUE (S1-IX) TO M04-SRC1-VALUE.
035200 AA013A-EXIT.
035300     EXIT.
035400*
035500 AA014-FIND-SRC2.
035600     MOVE     "N"  TO  W4-FOUND.
035700     IF       W4-S2-COUNT = ZERO
035800              GO TO AA014-EXIT.
035900     PERFORM  AA014A-SCAN  THRU AA014A-EXIT
036000              VARYING S2-IX FROM 1 BY 1
036100              UNTIL S2-IX > W4-S2-COUNT OR W4-WAS-FOUND.
036200 AA014-EXIT.
036300     EXIT.
036400 AA014A-SCAN.
036500     IF       S2-T-NAME (S2-IX) = W4-ROW-G1-NAME (W4-ROW-SUB)
036600              MOVE "Y" TO W4-FOUND
036700              MOVE S2-T-VALUE (S2-IX) TO M04-SRC2-VALUE.
036800 AA014A-EXIT.
036900     EXIT.
037000*
037100 AA037-TALLY.
037200     MOVE     "T"             TO  RPT-FUNCTION.
037300     MOVE     RES-STATUS      TO  RPT-STATUS-IN.
037400     MOVE     RES-DIFFERENCE  TO  RPT-DIFFERENCE-IN.
037500     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
037600                                RPT-RES-FIELDS RPT-DTL-FIELDS
037700                                RPT-CSL-FIELDS.
037800 AA037-EXIT.
037900     EXIT.
038000*
038100 AA039-WRITE-DETAIL-LINE.
038200     MOVE     "D"             TO  RPT-FUNCTION.
038300     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
038400                                RPT-RES-FIELDS RPT-DTL-FIELDS
038500                                RPT-CSL-FIELDS.
038600     WRITE    GR-DETAIL-LINE  FROM RPT-DTL-FIELDS.
038700 AA039-EXIT.
038800     EXIT.
038900*
039000 AA040-WRITE-TOTALS.
039100*
039200*    Rule U4 step 3 - totals of both columns, total difference,
039300*    total percent difference on the totals, and the overall
039400*    status.
039500*
039600     MOVE     SPACES  TO  W4-METRIC-BUF.
039700     MOVE     "TOTAL 3B COLUMN"        TO  MTL-LABEL OF W4-METRIC-BUF.
039800     MOVE     W4-TOT-3B                TO  MTL-VALUE OF W4-METRIC-BUF.
039900     MOVE     " "                      TO  MTL-CC    OF W4-METRIC-BUF.
040000     WRITE    FD-CONSOL-LINE  FROM W4-METRIC-BUF.
040100*
040200     MOVE     SPACES  TO  W4-METRIC-BUF.
040300     MOVE     "TOTAL GSTR-1 COLUMN"    TO  MTL-LABEL OF W4-METRIC-BUF.
040400     MOVE     W4-TOT-G1                TO  MTL-VALUE OF W4-METRIC-BUF.
040500     MOVE     " "                      TO  MTL-CC    OF W4-METRIC-BUF.
040600     WRITE    FD-CONSOL-LINE  FROM W4-METRIC-BUF.
040700*
040800     COMPUTE  W4-DIFF = W4-TOT-3B - W4-TOT-G1.
040900     MOVE     SPACES  TO  W4-METRIC-BUF.
041000     MOVE     "TOTAL DIFFERENCE"       TO  MTL-LABEL OF W4-METRIC-BUF.
041100     MOVE     W4-DIFF                  TO  MTL-VALUE OF W4-METRIC-BUF.
041200     MOVE     " "                      TO  MTL-CC    OF W4-METRIC-BUF.
041300     WRITE    FD-CONSOL-LINE  FROM W4-METRIC-BUF.
041400*
041500     MOVE     PRM-AMOUNT-THRESHOLD   TO  M04-AMT-THRESHOLD.
041600     MOVE     PRM-PERCENT-THRESHOLD  TO  M04-PCT-THRESHOLD.
041700     MOVE     "S"  TO  M04-FUNCTION.
041800     MOVE     "M"  TO  M04-DENOM-MODE.
041900     MOVE     W4-TOT-3B  TO  M04-SRC1-VALUE.
042000     MOVE     W4-TOT-G1  TO  M04-SRC2-VALUE.
042100     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
042200     MOVE     SPACES  TO  W4-METRIC-BUF.
042300     MOVE     "TOTAL PERCENT DIFFERENCE"  TO MTL-LABEL OF W4-METRIC-BUF.
042400     MOVE     M04-PCT-SIGNED           TO  MTL-VALUE OF W4-METRIC-BUF.
042500     MOVE     " "                      TO  MTL-CC    OF W4-METRIC-BUF.
042600     WRITE    FD-CONSOL-LINE  FROM W4-METRIC-BUF.
042700*
042800     MOVE     SPACES  TO  W4-METRIC-BUF.
042900     IF       W4-SIG-COUNT > ZERO
043000              MOVE "OVERALL STATUS - NEEDS REVIEW" TO MTL-LABEL
043100                     OF W4-METRIC-BUF
043200     ELSE
043300              MOVE "OVERALL STATUS - RECONCILED"   TO MTL-LABEL
043400                     OF W4-METRIC-BUF.
043500     MOVE     W4-SIG-COUNT             TO  MTL-VALUE OF W4-METRIC-BUF.
043600     MOVE     " "                      TO  MTL-CC    OF W4-METRIC-BUF.
043700     WRITE    FD-CONSOL-LINE  FROM W4-METRIC-BUF.
043800 AA040-EXIT.
043900     EXIT.
044000*
044100 AA060-WRITE-SUMMARY.
044200     MOVE     "F"  TO RPT-FUNCTION.
044300     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
044400                                RPT-RES-FIELDS RPT-DTL-FIELDS
044500                                RPT-CSL-FIELDS.
044600     WRITE    FD-CONSOL-LINE  FROM RPT-CSL-FIELDS.
044700 AA060-EXIT.
044800     EXIT.
