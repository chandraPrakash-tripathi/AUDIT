000100 IDENTIFICATION           DIVISION.
000200*========================
000300*
000400     PROGRAM-ID.         GR110.
000500*
000600     AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000700*
000800     INSTALLATION.       Applewood Computers.
000900*
001000     DATE-WRITTEN.       15/04/1988.
001100*
001200     DATE-COMPILED.
001300*
001400     SECURITY.           Copyright (C) 1988-2026, Vincent Bryan Coen.
001500*                        Distributed under the GNU General Public License.
001600*                        See the file COPYING for details.
001700*
001800*    Remarks.            GST Audit - Turnover triangulation,
001900*                        Rule U11.  Reads the same fixed list of
002000*                        eight turnover components from three
002100*                        parallel sources - books, GST returns and
002200*                        the financial statements - and cross-
002300*                        checks all three pairwise (books-GST,
002400*                        books-FS, GST-FS) for each component.
002500*                        Other Income has no GST-return side so
002600*                        only its books-FS pair is tested.
002700*
002800*    Called Modules.     GRMAPS04  (Rule B11.1 status/pct test).
002900*                        GRRPTWRT  (Rule U13 detail/summary output).
003000*
003100*    Files Used.         GR1BKS  - Books turnover figures,   input (R6).
003200*                        GR1GST  - GST-return turnover figures, input (R6).
003300*                        GR1FS   - Financial-statement turnover figures, input (R6).
003400*                        GRDTL   - Reconciliation detail, output (R7).
003500*                        GRRPT   - Consolidated summary, output (R8).
003600*
003700*****************************************************************
003800*
003900* Changes:
004000* 15/04/1988 vbc - Created.
004100* 09/11/1998 vbc - 2.00  Y2K review.  No two-digit year
004200*                  arithmetic performed - no changes required.
004300* 30/09/2009 vbc - Migration to GnuCOBOL, no source changes needed.
004400* 16/04/2024 vbc - Copyright notice update superseding all
004500*                  previous notices.
004600* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004700* 25/01/2026 vbc - Ticket GR-202.  Rewritten onto the shared
004800*                  Grmaps04/Grrptwrt engine, denominator mode "2".
004900*
005000*****************************************************************
005100*
005200* Copyright Notice.
005300* ****************
005400*
005500* This notice supersedes all prior copyright notices and was
005600* updated 2024-04-16.
005700*
005800* These files and programs are part of the Applewood Computers
005900* Accounting System and are Copyright (c) Vincent B Coen,
006000* 1976-2026 and later.
006100*
006200* This program is free software; you can redistribute it and/or
006300* modify it under the terms of the GNU General Public License as
006400* published by the Free Software Foundation; version 3 and later,
006500* for personal usage only, including use within a business but
006600* excluding repackaging or resale in any way.
006700*
006800* ACAS is distributed in the hope that it will be useful, but
006900* WITHOUT ANY WARRANTY; without even the implied warranty of
007000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007100*
007200*****************************************************************
007300*
007400 ENVIRONMENT               DIVISION.
007500*=========================
007600*
007700 COPY  "envdiv.cob".
007800 INPUT-OUTPUT              SECTION.
007900*-------------------------
008000 FILE-CONTROL.
008100     SELECT  BOOKS-FILE      ASSIGN TO "GR1BKS"
008200             ORGANIZATION  IS LINE SEQUENTIAL
008300             FILE STATUS   IS WS-BKS-STATUS.
008400     SELECT  GST-FILE        ASSIGN TO "GR1GST"
008500             ORGANIZATION  IS LINE SEQUENTIAL
008600             FILE STATUS   IS WS-GST-STATUS.
008700     SELECT  FS-FILE         ASSIGN TO "GR1FS"
008800             ORGANIZATION  IS LINE SEQUENTIAL
008900             FILE STATUS   IS WS-FS-STATUS.
009000     SELECT  DETAIL-FILE     ASSIGN TO "GRDTL"
009100             ORGANIZATION  IS LINE SEQUENTIAL
009200             FILE STATUS   IS WS-DTL-STATUS.
009300     SELECT  REPORT-FILE     ASSIGN TO "GRRPT"
009400             ORGANIZATION  IS LINE SEQUENTIAL
009500             FILE STATUS   IS WS-RPT-STATUS.
009600*
009700 DATA                      DIVISION.
009800*=========================
009900 FILE                      SECTION.
010000*-------------------------
010100 FD  BOOKS-FILE.
010200     COPY  "wsgrtvr.cob" REPLACING GR-TVR-RECORD BY GR-TVR1-RECORD.
010300*
010400 FD  GST-FILE.
010500     COPY  "wsgrtvr.cob" REPLACING GR-TVR-RECORD BY GR-TVR2-RECORD.
010600*
010700 FD  FS-FILE.
010800     COPY  "wsgrtvr.cob" REPLACING GR-TVR-RECORD BY GR-TVR3-RECORD.
010900*
011000 FD  DETAIL-FILE.
011100     COPY  "wsgrdtl.cob".
011200*
011300 FD  REPORT-FILE.
011400 01  FD-CONSOL-LINE       PIC X(133).
011500*
011600 WORKING-STORAGE SECTION.
011700*-----------------------
011800*
011900 77  WS-BKS-STATUS         PIC XX.
012000     88  WS-BKS-OK             VALUE "00".
012100 77  WS-GST-STATUS         PIC XX.
012200     88  WS-GST-OK             VALUE "00".
012300 77  WS-FS-STATUS          PIC XX.
012400     88  WS-FS-OK              VALUE "00".
012500 77  WS-DTL-STATUS         PIC XX.
012600 77  WS-RPT-STATUS         PIC XX.
012700*
012800 77  WB-BKS-EOF            PIC X          VALUE "N".
012900     88  WB-BKS-IS-EOF         VALUE "Y".
013000 77  WB-GST-EOF            PIC X          VALUE "N".
013100     88  WB-GST-IS-EOF         VALUE "Y".
013200 77  WB-FS-EOF             PIC X          VALUE "N".
013300     88  WB-FS-IS-EOF          VALUE "Y".
013400*
013500 77  WB-S1-COUNT           PIC 9(4)       COMP.
013600 77  WB-S2-COUNT           PIC 9(4)       COMP.
013700 77  WB-S3-COUNT           PIC 9(4)       COMP.
013800 77  WB-ROW-SUB            PIC 9(4)       COMP.
013900 77  WB-SCAN-SUB           PIC 9(4)       COMP.
014000 77  WB-DISCREP-COUNT      PIC 9(7)       COMP.
014100 77  WB-MAX-DIFF           PIC S9(13)V99  COMP-3.
014200 77  WB-ABS-DIFF           PIC S9(13)V99  COMP-3.
014300*
014400 COPY  "wsgrprm.cob".
014500*
014600 COPY  "wsgrlnk.cob".
014700*
014800 COPY  "wsgrlk2.cob".
014805 COPY  "wsgrm04.cob".
014900 COPY  "wsgrsum.cob" REPLACING GR-SUMMARY-RECORD
015000                            BY RPT-SUM-FIELDS.
015100 COPY  "wsgrres.cob" REPLACING GR-RESULT-RECORD
015200                            BY RPT-RES-FIELDS.
015300 COPY  "wsgrdtl.cob" REPLACING GR-DETAIL-LINE
015400                            BY RPT-DTL-FIELDS.
015500 COPY  "wsgrrpt.cob" REPLACING GR-CONSOL-LINE BY RPT-CSL-FIELDS
015600                        ==GR-TITLE-LINE-1== BY ==FILLER==
015700                        ==GR-TITLE-LINE-2== BY ==FILLER==
015800                        ==GR-METRIC-LINE==  BY ==FILLER==.
015850*
015860 COPY  "wsgrrpt.cob" REPLACING GR-METRIC-LINE BY W1-METRIC-BUF
015870                        ==GR-TITLE-LINE-1== BY ==FILLER==
015880                        ==GR-TITLE-LINE-2== BY ==FILLER==
015890                        ==GR-CONSOL-LINE==  BY ==FILLER==.
015900*
016000*    Fixed list of the eight components carried on all three
016100*    turnover files, Rule U11 - Other Income (row 8) has no
016200*    GST-return side, so its books-GST and GST-FS pairs are
016300*    skipped in the row loop below.
016400*
016500 01  WB-ROW-NAME-LIT.
016600     03  FILLER            PIC X(30)  VALUE "TOTAL SALES".
016700     03  FILLER            PIC X(30)  VALUE "TAXABLE TURNOVER".
016800     03  FILLER            PIC X(30)  VALUE "EXEMPT TURNOVER".
016900     03  FILLER            PIC X(30)  VALUE "EXPORT TURNOVER".
017000     03  FILLER            PIC X(30)  VALUE "NON-GST TURNOVER".
017100     03  FILLER            PIC X(30)  VALUE "SALES RETURNS".
017200     03  FILLER            PIC X(30)  VALUE "ADVANCES RECEIVED".
017300     03  FILLER            PIC X(30)  VALUE "OTHER INCOME".
017400 01  WB-ROW-NAME-TBL REDEFINES WB-ROW-NAME-LIT.
017500     03  WB-ROW-NAME           PIC X(30)  OCCURS 8.
017600*
017700*    Working tables of component name/value pairs, one per
017800*    source, loaded from the three GR-TVR files.
017900*
018000 01  WB-SRC1-TABLE.
018100     03  WB-S1-ENTRY  OCCURS 20 TIMES INDEXED BY S1-IX.
018200         05  S1-T-NAME         PIC X(30).
018300         05  S1-T-VALUE        PIC S9(13)V99.
018400 01  WB-SRC2-TABLE.
018500     03  WB-S2-ENTRY  OCCURS 20 TIMES INDEXED BY S2-IX.
018600         05  S2-T-NAME         PIC X(30).
018700         05  S2-T-VALUE        PIC S9(13)V99.
018800 01  WB-SRC3-TABLE.
018900     03  WB-S3-ENTRY  OCCURS 20 TIMES INDEXED BY S3-IX.
019000         05  S3-T-NAME         PIC X(30).
019100         05  S3-T-VALUE        PIC S9(13)V99.
019200*
019300*    Current row's three source amounts, and the current pair
019400*    under test - moved here before each PERFORM of AA050.
019500*
019600 01  WB-ROW-VALUES.
019700     03  WB-ROW-BOOKS-VALUE    PIC S9(13)V99.
019800     03  WB-ROW-GST-VALUE      PIC S9(13)V99.
019900     03  WB-ROW-FS-VALUE       PIC S9(13)V99.
020000     03  FILLER                PIC X(5).
020100*
020200 01  WB-PAIR-WORK.
020300     03  WB-PAIR-SRC1-VALUE    PIC S9(13)V99.
020400     03  WB-PAIR-SRC2-VALUE    PIC S9(13)V99.
020500     03  WB-PAIR-LABEL         PIC X(30).
020600     03  FILLER                PIC X(4).
020700*
021000 PROCEDURE DIVISION.
021100*==================
021200*
021300 AA000-MAIN-LINE.
021400     OPEN     INPUT   BOOKS-FILE  GST-FILE  FS-FILE
021500     OPEN     OUTPUT  DETAIL-FILE REPORT-FILE.
021600     MOVE     SPACES  TO RPT-SUM-FIELDS.
021700     MOVE     ZERO    TO SUM-TOTAL-RECORDS  SUM-MATCHED-COUNT
021800                         SUM-MISMATCH-COUNT SUM-ONLY-SRC1-COUNT
021900                         SUM-ONLY-SRC2-COUNT SUM-NET-DIFFERENCE
022000                         SUM-ABS-DIFFERENCE  SUM-MATCH-PERCENT.
022100     MOVE     "TURNOVER TRIANGULATION - BOOKS/GST/FS" TO SUM-RECON-TYPE.
022200     MOVE     ZERO    TO WB-S1-COUNT  WB-S2-COUNT  WB-S3-COUNT
022300                         WB-DISCREP-COUNT  WB-MAX-DIFF.
022400*
022500     PERFORM  AA010-LOAD-BOOKS   THRU AA010-EXIT.
022600     PERFORM  AA020-LOAD-GST     THRU AA020-EXIT.
022700     PERFORM  AA025-LOAD-FS      THRU AA025-EXIT.
022800     PERFORM  AA040-COMPONENT-LOOP  THRU AA040-EXIT
022900              VARYING WB-ROW-SUB FROM 1 BY 1 UNTIL WB-ROW-SUB > 8.
023000     PERFORM  AA070-EXTRA-METRICS  THRU AA070-EXIT.
023100     PERFORM  AA060-WRITE-SUMMARY  THRU AA060-EXIT.
023200*
023300     CLOSE    BOOKS-FILE  GST-FILE  FS-FILE  DETAIL-FILE  REPORT-FILE.
023400     STOP     RUN.
023500*
023600 AA010-LOAD-BOOKS.
023610     PERFORM  AA011-READ-BOOKS  THRU AA011-EXIT.
023620     PERFORM  AA012-BOOKS-LOOP  THRU AA012-EXIT
023630              UNTIL WB-BKS-IS-EOF.
024500 AA010-EXIT.
024600     EXIT.
024610*
024620 AA011-READ-BOOKS.
024630     READ     BOOKS-FILE  AT END  MOVE "Y" TO WB-BKS-EOF.
024640 AA011-EXIT.
024650     EXIT.
024660*
024670 AA012-BOOKS-LOOP.
024680     IF       NOT WB-BKS-IS-EOF
024690              ADD    1  TO  WB-S1-COUNT
024691              SET    S1-IX  TO  WB-S1-COUNT
024692              MOVE   TVR-COMPONENT OF GR-TVR1-RECORD TO S1-T-NAME (S1-IX)
024693              MOVE   TVR-AMOUNT    OF GR-TVR1-RECORD TO S1-T-VALUE (S1-IX).
024694     PERFORM  AA011-READ-BOOKS  THRU AA011-EXIT.
024695 AA012-EXIT.
024696     EXIT.
024697*
024800 AA020-LOAD-GST.
024810     PERFORM  AA021-READ-GST  THRU AA021-EXIT.
024820     PERFORM  AA022-GST-LOOP  THRU AA022-EXIT
024830              UNTIL WB-GST-IS-EOF.
025700 AA020-EXIT.
025800     EXIT.
025810*
025820 AA021-READ-GST.
025830     READ     GST-FILE  AT END  MOVE "Y" TO WB-GST-EOF.
025840 AA021-EXIT.
025850     EXIT.
025860*
025870 AA022-GST-LOOP.
025880     IF       NOT WB-GST-IS-EOF
025890              ADD    1  TO  WB-S2-COUNT
025891              SET    S2-IX  TO  WB-S2-COUNT
025892              MOVE   TVR-COMPONENT OF GR-TVR2-RECORD TO S2-T-NAME (S2-IX)
025893              MOVE   TVR-AMOUNT    OF GR-TVR2-RECORD TO S2-T-VALUE (S2-IX).
025894     PERFORM  AA021-READ-GST  THRU AA021-EXIT.
025895 AA022-EXIT.
025896     EXIT.
025897*
026000 AA025-LOAD-FS.
026010     PERFORM  AA026-READ-FS  THRU AA026-EXIT.
026020     PERFORM  AA027-FS-LOOP  THRU AA027-EXIT
026030              UNTIL WB-FS-IS-EOF.
026900 AA025-EXIT.
027000     EXIT.
027010*
027020 AA026-READ-FS.
027030     READ     FS-FILE  AT END  MOVE "Y" TO WB-FS-EOF.
027040 AA026-EXIT.
027050     EXIT.
027060*
027070 AA027-FS-LOOP.
027080     IF       NOT WB-FS-IS-EOF
027090              ADD    1  TO  WB-S3-COUNT
027091              SET    S3-IX  TO  WB-S3-COUNT
027092              MOVE   TVR-COMPONENT OF GR-TVR3-RECORD TO S3-T-NAME (S3-IX)
027093              MOVE   TVR-AMOUNT    OF GR-TVR3-RECORD TO S3-T-VALUE (S3-IX).
027094     PERFORM  AA026-READ-FS  THRU AA026-EXIT.
027095 AA027-EXIT.
027096     EXIT.
027100*
027200 AA040-COMPONENT-LOOP.
027300*
027400*    Rule U11 - look each component up on all three sources
027500*    (absent component defaults to zero) then test the three
027600*    pairs, skipping the two GST-side pairs for Other Income.
027700*
027800     PERFORM  AA041-FIND-BOOKS  THRU AA041-EXIT.
027900     PERFORM  AA042-FIND-GST    THRU AA042-EXIT.
028000     PERFORM  AA043-FIND-FS     THRU AA043-EXIT.
028100*
028200     IF       WB-ROW-SUB NOT = 8
028300              MOVE  WB-ROW-BOOKS-VALUE  TO  WB-PAIR-SRC1-VALUE
028400              MOVE  WB-ROW-GST-VALUE    TO  WB-PAIR-SRC2-VALUE
028500              MOVE  "BOOKS V GST RETURNS"  TO  WB-PAIR-LABEL
028600              PERFORM AA050-TEST-PAIR  THRU AA050-EXIT.
028700*
028800     MOVE     WB-ROW-BOOKS-VALUE  TO  WB-PAIR-SRC1-VALUE.
028900     MOVE     WB-ROW-FS-VALUE     TO  WB-PAIR-SRC2-VALUE.
029000     MOVE     "BOOKS V FIN STATEMENTS"  TO  WB-PAIR-LABEL.
029100     PERFORM  AA050-TEST-PAIR  THRU AA050-EXIT.
029200*
029300     IF       WB-ROW-SUB NOT = 8
029400              MOVE  WB-ROW-GST-VALUE   TO  WB-PAIR-SRC1-VALUE
029500              MOVE  WB-ROW-FS-VALUE    TO  WB-PAIR-SRC2-VALUE
029600              MOVE  "GST RETURNS V FIN STMTS"  TO  WB-PAIR-LABEL
029700              PERFORM AA050-TEST-PAIR  THRU AA050-EXIT.
029800 AA040-EXIT.
029900     EXIT.
030000*
030100 AA041-FIND-BOOKS.
030200     MOVE     ZERO  TO  WB-ROW-BOOKS-VALUE.
030300     PERFORM  AA041A-SCAN  THRU AA041A-EXIT
030400              VARYING S1-IX FROM 1 BY 1 UNTIL S1-IX > WB-S1-COUNT.
030900 AA041-EXIT.
031000     EXIT.
031010*
031020 AA041A-SCAN.
031030     IF       S1-T-NAME (S1-IX) = WB-ROW-NAME (WB-ROW-SUB)
031040              MOVE  S1-T-VALUE (S1-IX)  TO  WB-ROW-BOOKS-VALUE
031050              SET   S1-IX  TO  WB-S1-COUNT.
031060 AA041A-EXIT.
031070     EXIT.
031100*
031200 AA042-FIND-GST.
031300     MOVE     ZERO  TO  WB-ROW-GST-VALUE.
031400     PERFORM  AA042A-SCAN  THRU AA042A-EXIT
031500              VARYING S2-IX FROM 1 BY 1 UNTIL S2-IX > WB-S2-COUNT.
032000 AA042-EXIT.
032100     EXIT.
032110*
032120 AA042A-SCAN.
032130     IF       S2-T-NAME (S2-IX) = WB-ROW-NAME (WB-ROW-SUB)
032140              MOVE  S2-T-VALUE (S2-IX)  TO  WB-ROW-GST-VALUE
032150              SET   S2-IX  TO  WB-S2-COUNT.
032160 AA042A-EXIT.
032170     EXIT.
032200*
032300 AA043-FIND-FS.
032400     MOVE     ZERO  TO  WB-ROW-FS-VALUE.
032500     PERFORM  AA043A-SCAN  THRU AA043A-EXIT
032600              VARYING S3-IX FROM 1 BY 1 UNTIL S3-IX > WB-S3-COUNT.
033100 AA043-EXIT.
033200     EXIT.
033210*
033220 AA043A-SCAN.
033230     IF       S3-T-NAME (S3-IX) = WB-ROW-NAME (WB-ROW-SUB)
033240              MOVE  S3-T-VALUE (S3-IX)  TO  WB-ROW-FS-VALUE
033250              SET   S3-IX  TO  WB-S3-COUNT.
033260 AA043A-EXIT.
033270     EXIT.
033300*
033400 AA050-TEST-PAIR.
033500*
033600*    Rule B11.1 - percent denominator is the second source of
033700*    the pair, infinite-percent rule on a zero denominator,
033800*    tested against the shared Rule B0 thresholds.
033900*
034000     MOVE     PRM-AMOUNT-THRESHOLD   TO  M04-AMT-THRESHOLD.
034100     MOVE     PRM-PERCENT-THRESHOLD  TO  M04-PCT-THRESHOLD.
034200     MOVE     "S"  TO  M04-FUNCTION.
034300     MOVE     "2"  TO  M04-DENOM-MODE.
034400     MOVE     WB-PAIR-SRC1-VALUE  TO  M04-SRC1-VALUE.
034500     MOVE     WB-PAIR-SRC2-VALUE  TO  M04-SRC2-VALUE.
034600     CALL     "GRMAPS04"  USING GR-MAPS04-WS.
034700*
034800     MOVE     SPACES  TO RPT-RES-FIELDS.
034900     MOVE     WB-ROW-NAME (WB-ROW-SUB)  TO  RES-PARTY-GSTIN.
035000     MOVE     WB-PAIR-LABEL             TO  RES-FIELD-NAME.
035100     MOVE     M04-STATUS                TO  RES-STATUS.
035200     MOVE     WB-PAIR-SRC1-VALUE        TO  RES-SRC1-VALUE.
035300     MOVE     WB-PAIR-SRC2-VALUE        TO  RES-SRC2-VALUE.
035400     MOVE     M04-DIFFERENCE            TO  RES-DIFFERENCE.
035500     MOVE     M04-PCT-ABS               TO  RES-PCT-DIFF.
035600     PERFORM  AA037-TALLY  THRU AA037-EXIT.
035700     PERFORM  AA039-WRITE-DETAIL-LINE  THRU AA039-EXIT.
035800*
035900     IF       M04-IS-SIGNIFICANT
036000              ADD  1  TO  WB-DISCREP-COUNT
036100              MOVE M04-DIFFERENCE  TO  WB-ABS-DIFF
036200              IF   WB-ABS-DIFF < ZERO
036300                   COMPUTE WB-ABS-DIFF = ZERO - WB-ABS-DIFF
036400              END-IF
036500              IF   WB-ABS-DIFF > WB-MAX-DIFF
036600                   MOVE WB-ABS-DIFF  TO  WB-MAX-DIFF
036700              END-IF.
036800 AA050-EXIT.
036900     EXIT.
037000*
037100 AA037-TALLY.
037200     MOVE     "T"             TO  RPT-FUNCTION.
037300     MOVE     RES-STATUS      TO  RPT-STATUS-IN.
037400     MOVE     RES-DIFFERENCE  TO  RPT-DIFFERENCE-IN.
037500     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
037600                                RPT-RES-FIELDS RPT-DTL-FIELDS
037700                                RPT-CSL-FIELDS.
037800 AA037-EXIT.
037900     EXIT.
038000*
038100 AA039-WRITE-DETAIL-LINE.
038200     MOVE     "D"             TO  RPT-FUNCTION.
038300     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
038400                                RPT-RES-FIELDS RPT-DTL-FIELDS
038500                                RPT-CSL-FIELDS.
038600     WRITE    GR-DETAIL-LINE  FROM RPT-DTL-FIELDS.
038700 AA039-EXIT.
038800     EXIT.
038900*
039000 AA070-EXTRA-METRICS.
039100*
039200*    Rule U11 summary extras - total turnover per source (the
039300*    Total Sales row of each file), pair-level discrepancy
039400*    count and the largest absolute difference found - carried
039500*    as metric lines the way Gr040/Gr050 carry theirs.
039600*
039700     MOVE     1  TO  WB-ROW-SUB.
039710     PERFORM  AA041-FIND-BOOKS  THRU AA041-EXIT.
039720     MOVE     SPACES  TO  W1-METRIC-BUF.
039730     MOVE     "TOTAL BOOKS TURNOVER"  TO  MTL-LABEL OF W1-METRIC-BUF.
039740     MOVE     WB-ROW-BOOKS-VALUE      TO  MTL-VALUE OF W1-METRIC-BUF.
039750     MOVE     " "                     TO  MTL-CC    OF W1-METRIC-BUF.
039760     WRITE    FD-CONSOL-LINE  FROM W1-METRIC-BUF.
039770*
039780     PERFORM  AA042-FIND-GST  THRU AA042-EXIT.
039790     MOVE     SPACES  TO  W1-METRIC-BUF.
039800     MOVE     "TOTAL GST-RETURN TURNOVER"  TO  MTL-LABEL OF W1-METRIC-BUF.
039810     MOVE     WB-ROW-GST-VALUE             TO  MTL-VALUE OF W1-METRIC-BUF.
039820     MOVE     " "                          TO  MTL-CC    OF W1-METRIC-BUF.
039830     WRITE    FD-CONSOL-LINE  FROM W1-METRIC-BUF.
039840*
039850     PERFORM  AA043-FIND-FS  THRU AA043-EXIT.
039860     MOVE     SPACES  TO  W1-METRIC-BUF.
039870     MOVE     "TOTAL FIN STATEMENT TURNOVER"  TO  MTL-LABEL OF W1-METRIC-BUF.
039880     MOVE     WB-ROW-FS-VALUE                 TO  MTL-VALUE OF W1-METRIC-BUF.
039890     MOVE     " "                              TO  MTL-CC    OF W1-METRIC-BUF.
039900     WRITE    FD-CONSOL-LINE  FROM W1-METRIC-BUF.
039910*
039920     MOVE     SPACES  TO  W1-METRIC-BUF.
039930     MOVE     "PAIR-LEVEL DISCREPANCY COUNT"  TO  MTL-LABEL OF W1-METRIC-BUF.
039940     MOVE     WB-DISCREP-COUNT                TO  MTL-VALUE OF W1-METRIC-BUF.
039950     MOVE     " "                              TO  MTL-CC    OF W1-METRIC-BUF.
039960     WRITE    FD-CONSOL-LINE  FROM W1-METRIC-BUF.
039970*
039980     MOVE     SPACES  TO  W1-METRIC-BUF.
039990     MOVE     "MAXIMUM ABSOLUTE DIFFERENCE"  TO  MTL-LABEL OF W1-METRIC-BUF.
040000     MOVE     WB-MAX-DIFF                    TO  MTL-VALUE OF W1-METRIC-BUF.
040010     MOVE     " "                             TO  MTL-CC    OF W1-METRIC-BUF.
040020     WRITE    FD-CONSOL-LINE  FROM W1-METRIC-BUF.
040030 AA070-EXIT.
044200     EXIT.
044300*
044400 AA060-WRITE-SUMMARY.
044500     MOVE     "F"  TO RPT-FUNCTION.
044600     CALL     "GRRPTWRT"  USING GR-RPTWRT-WS  RPT-SUM-FIELDS
044700                                RPT-RES-FIELDS RPT-DTL-FIELDS
044800                                RPT-CSL-FIELDS.
044900     WRITE    FD-CONSOL-LINE  FROM RPT-CSL-FIELDS.
045000 AA060-EXIT.
045100     EXIT.
