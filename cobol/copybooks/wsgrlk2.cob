000100*******************************************************
000200*                                                      *
000300*  Linkage Block For Grrptwrt (Rule U13 - Detail/         *
000400*     Summary Report Building, Called From Every GR0nn)   *
000500*                                                      *
000600*  Passed as the first of four parameters on the CALL -   *
000700*     the Summary, Result and Detail-Line records travel  *
000800*     as the second, third and fourth (see Grrptwrt's      *
000900*     Procedure Division header for the full list).        *
001000*                                                      *
001100*******************************************************
001200*
001300* 17/01/26 vbc - Created.
001400* 24/01/26 vbc - .01 Gave up trying to nest the other three
001500*                    records inside this block - Copy books
001600*                    do not replace across a level boundary
001700*                    cleanly, so they now travel as their own
001800*                    Using parameters instead.
001900*
002000 01  GR-RPTWRT-WS.
002100     03  RPT-FUNCTION         PIC X.
002200         88  RPT-TALLY            VALUE "T".
002300         88  RPT-FINISH           VALUE "F".
002400         88  RPT-BUILD-DETAIL     VALUE "D".
002500     03  RPT-STATUS-IN        PIC X(20).
002600     03  RPT-DIFFERENCE-IN    PIC S9(13)V99.
002700     03  FILLER               PIC X(9).
