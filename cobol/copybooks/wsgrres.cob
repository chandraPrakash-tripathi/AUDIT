000100*******************************************************
000200*                                                      *
000300*  Record Definition For Reconciliation Result Line      *
000400*     (Output Of Every Record-Level GR0nn Run)            *
000500*                                                      *
000600*  Written to GRDTL by Grrptwrt's Build-Detail entry -    *
000700*  one line per key compared, per flagged field.          *
000800*                                                      *
000900*******************************************************
001000*  Record length 150 bytes.
001100*
001200* 15/01/26 vbc - Created.
001300* 22/01/26 vbc -    .01 Added 88-levels on Res-Status on the
001400*                       back of the Y2K^H^H^H period-review -
001500*                       tired of chasing literal typos in the
001600*                       Evaluate statements.
001700*
001800 01  GR-RESULT-RECORD.
001900     03  RES-STATUS           PIC X(20).
002000         88  RES-MATCHED           VALUE "MATCHED".
002100         88  RES-MISMATCHED        VALUE "MISMATCHED".
002200         88  RES-ONLY-SOURCE-1     VALUE "ONLY IN SOURCE 1".
002300         88  RES-ONLY-SOURCE-2     VALUE "ONLY IN SOURCE 2".
002400     03  RES-PARTY-GSTIN      PIC X(15).
002500     03  RES-INV-NUM          PIC X(16).
002600     03  RES-INV-DATE         PIC X(10).
002700     03  RES-SRC1-VALUE       PIC S9(13)V99.
002800     03  RES-SRC2-VALUE       PIC S9(13)V99.
002900     03  RES-DIFFERENCE       PIC S9(13)V99.
003000     03  RES-PCT-DIFF         PIC S9(3)V99.
003100     03  RES-FIELD-NAME       PIC X(30).
003200     03  FILLER               PIC X(9).
