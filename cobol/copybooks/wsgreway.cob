000100*******************************************************
000200*                                                      *
000300*  Record Definition For E-Way Bill Record               *
000400*     (Feeds GR080 And GR090)                            *
000500*                                                      *
000600*  Party-Gstin is the recipient's number on the GR080     *
000700*  (GSTR-1) run and the supplier's number on the GR090     *
000800*  (GSTR-2) run - Eway-Inv-Num is blank when the vehicle   *
000900*  moved without a linked tax invoice.                     *
001000*                                                      *
001100*******************************************************
001200*  Record length 91 bytes.
001300*
001400* 14/01/26 vbc - Created.
001410* 26/01/26 vbc - Date-break redefines added on Eway-Inv-Date and
001420*                Eway-Bill-Date to match the other Rule U-series
001430*                record layouts (Ticket GR-202).
001500*
001600 01  GR-EWAY-RECORD.
001700     03  EWAY-PARTY-GSTIN     PIC X(15).
001800     03  EWAY-INV-NUM         PIC X(16).
001900         88  EWAY-NO-INVOICE-REF   VALUE SPACES.
002000     03  EWAY-INV-DATE        PIC X(10).
002010     03  EWAY-INV-DATE-BRK REDEFINES EWAY-INV-DATE.
002020         05  EWAY-INV-CCYY    PIC 9(4).
002030         05  FILLER           PIC X.
002040         05  EWAY-INV-MM      PIC 99.
002050         05  FILLER           PIC X.
002060         05  EWAY-INV-DD      PIC 99.
002100     03  EWAY-INVOICE-VALUE   PIC S9(13)V99.
002200     03  EWAY-TAXABLE-VALUE   PIC S9(13)V99.
002300     03  EWAY-HSN-CODE        PIC X(8).
002400     03  EWAY-BILL-NUM        PIC X(12).
002500     03  EWAY-BILL-DATE       PIC X(10).
002510     03  EWAY-BILL-DATE-BRK REDEFINES EWAY-BILL-DATE.
002520         05  EWAY-BILL-CCYY   PIC 9(4).
002530         05  FILLER           PIC X.
002540         05  EWAY-BILL-MM     PIC 99.
002550         05  FILLER           PIC X.
002560         05  EWAY-BILL-DD     PIC 99.
002600     03  FILLER               PIC X(9).
