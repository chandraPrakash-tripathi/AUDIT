000100*******************************************************
000200*                                                      *
000300*  Linkage Block For Grmaps09 (Invoice-Number             *
000400*     Normalisation, Rule B1.3)                          *
000500*                                                      *
000600*******************************************************
000700*
000800* 16/01/26 vbc - Created, lifted the shape of Wscall.cob's
000900*                Ws-Calling-Data - one flat block passed
001000*                by reference, reply code first byte.
001100*
001200 01  GR-MAPS09-WS.
001300     03  M09-FUNCTION         PIC X.
001400         88  M09-NORMALISE        VALUE "N".
001500     03  M09-RAW-INV-NUM      PIC X(16).
001600     03  M09-NORM-INV-NUM     PIC X(16).
001700     03  M09-DIGITS-INV-NUM   PIC X(16).
001800     03  M09-DIGITS-PRESENT   PIC X.
001900         88  M09-HAS-DIGITS       VALUE "Y".
002100     03  FILLER               PIC X(10).
