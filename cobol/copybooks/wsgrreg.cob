000100*******************************************************
000200*                                                      *
000300*  Record Definition For Purchase Register Voucher      *
000400*     (Books-of-account side, feeds GR010)              *
000500*                                                      *
000600*  Line sequential extract of the purchase register,    *
000700*  one line per voucher posted for the period.          *
000800*                                                      *
000900*******************************************************
001000*  Record length 231 bytes.
001100*
001200* 12/01/26 vbc - Created.
001300* 20/01/26 vbc - .01 Reg-Rate-Tbl redefines added so AA020
001400*                    can walk the five rate-specific columns
001500*                    as a table instead of five IFs - Reg-Rate
001600*                    and Reg-Supply-Of table (in GR010 working
001700*                    storage) line up 1 for 1 against it.
001800*
001900 01  GR-REG-RECORD.
002000     03  REG-GSTIN            PIC X(15).
002100     03  REG-INV-NUM          PIC X(16).
002200     03  REG-INV-DATE         PIC X(10).
002300     03  REG-GROSS-TOTAL      PIC S9(13)V99.
002400     03  REG-CGST-AMT         PIC S9(13)V99.
002500     03  REG-SGST-AMT         PIC S9(13)V99.
002600     03  REG-IGST-AMT         PIC S9(13)V99.
002700     03  REG-RATE-GROUP.
002800         05  REG-PUR-LOCAL-18     PIC S9(13)V99.
002900         05  REG-REPAIR-LOCAL-18  PIC S9(13)V99.
003000         05  REG-REPAIR-LOCAL-28  PIC S9(13)V99.
003100         05  REG-PUR-INTER-18     PIC S9(13)V99.
003200         05  REG-REPAIR-INTER-28  PIC S9(13)V99.
003300     03  REG-RATE-TBL  REDEFINES REG-RATE-GROUP
003400                          PIC S9(13)V99  OCCURS 5.
003500     03  REG-PARTICULARS      PIC X(40).
003600     03  FILLER               PIC X(9).
