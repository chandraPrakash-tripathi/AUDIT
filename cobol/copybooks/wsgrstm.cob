000100*******************************************************
000200*                                                      *
000300*  Record Definition For Supplier Statement Extract     *
000400*     (Auto-drafted GSTR-2B side, feeds GR010)          *
000500*                                                      *
000600*  Line sequential extract, one line per supplier       *
000700*  invoice as drafted by the department portal.         *
000800*                                                      *
000900*******************************************************
001000*  Record length 96 bytes.
001100*
001200* 12/01/26 vbc - Created.
001300* 19/01/26 vbc - .01 Added Stm-Inv-Date-Brk redefines so
001400*                    AA020 can pick off Dd/Mm/Ccyy without
001500*                    a fresh UNSTRING every pass.
001600*
001700 01  GR-STM-RECORD.
001800     03  STM-GSTIN            PIC X(15).
001900     03  STM-INV-NUM          PIC X(16).
002000     03  STM-INV-DATE         PIC X(10).
002100     03  STM-INV-DATE-BRK REDEFINES STM-INV-DATE.
002200         05  STM-INV-DD       PIC 99.
002300         05  FILLER           PIC X.
002400         05  STM-INV-MM       PIC 99.
002500         05  FILLER           PIC X.
002600         05  STM-INV-CCYY     PIC 9(4).
002700     03  STM-TAXABLE-VALUE    PIC S9(13)V99.
002800     03  STM-IGST-AMT         PIC S9(13)V99.
002900     03  STM-CGST-AMT         PIC S9(13)V99.
003000     03  STM-SGST-AMT         PIC S9(13)V99.
003100     03  STM-RATE             PIC 9(2).
003200     03  STM-SUPPLY-TYPE      PIC X(5).
003300         88  STM-INTER-STATE       VALUE "INTER".
003400         88  STM-INTRA-STATE       VALUE "INTRA".
003500     03  FILLER               PIC X(15).
