000100*******************************************************
000200*                                                      *
000300*  Record Definition For GR Param1 File                  *
000400*     Uses RRN = 1                                       *
000500*                                                      *
000600*  Holds the company/period title-block data and the     *
000700*  two shared discrepancy thresholds (B0) so a run for    *
000800*  a new client or a revised CBIC circular does not need  *
000900*  a recompile - just a re-key of this one record.         *
001000*                                                      *
001100*******************************************************
001200*  File size 300 bytes padded to 512 by filler.
001300*
001400* 12/01/26 vbc - Created.
001500* 18/01/26 vbc - .01 Split Prm-Amount-Threshold out from the
001600*                    literal in Grmaps04 per audit query -
001700*                    circular could move the Rs 1.00 someday.
001800*
001900 01  GR-PARAM1-RECORD.
002000     03  PRM-COMPANY-DATA.
002100         05  PRM-CO-NAME          PIC X(60).
002200         05  PRM-CO-GSTIN         PIC X(15).
002300         05  PRM-CO-ADDRESS-1     PIC X(32).
002400         05  PRM-CO-ADDRESS-2     PIC X(32).
002500     03  PRM-PERIOD-DATA.
002600         05  PRM-PERIOD-TEXT      PIC X(20).
002700         05  PRM-PERIOD-FROM      PIC X(10).
002800         05  PRM-PERIOD-TO        PIC X(10).
002900     03  PRM-THRESHOLDS.
003000         05  PRM-AMOUNT-THRESHOLD PIC 9(5)V99  COMP-3  VALUE 1.00.
003100         05  PRM-PERCENT-THRESHOLD PIC 9(3)V99 COMP-3  VALUE 1.00.
003200     03  PRM-PAGE-LINES           PIC 99       VALUE 56.
003300     03  PRM-PAGE-WIDTH           PIC 999      VALUE 132.
003400     03  PRM-USER-NAME            PIC X(30).
003500     03  FILLER                   PIC X(50).
