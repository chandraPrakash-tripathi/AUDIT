000100*******************************************************
000200*                                                      *
000300*  Record Definition For Turnover Component Record       *
000400*     (Feeds GR110 - Books, Returns And Fin Stmts Sides)  *
000500*                                                      *
001000*  Three files share this layout - books turnover,        *
001100*  GST-return turnover and financial-statement turnover - *
001200*  keyed by the fixed 8-component name list in Gr110       *
001300*  working storage.                                       *
001400*                                                      *
001500*******************************************************
001600*  Record length 45 bytes.
001700*
001800* 14/01/26 vbc - Created.
001850* 26/01/26 vbc - Component-name redefines added, split major/minor,
001860*                so Gr110's listing can column-align long component
001870*                names on the print line (Ticket GR-202).
001900*
002000 01  GR-TVR-RECORD.
002100     03  TVR-COMPONENT        PIC X(30).
002110     03  TVR-COMPONENT-BRK REDEFINES TVR-COMPONENT.
002120         05  TVR-COMPONENT-MAJOR  PIC X(15).
002130         05  TVR-COMPONENT-MINOR  PIC X(15).
002200     03  TVR-AMOUNT           PIC S9(13)V99.
002300     03  FILLER               PIC X(5).
