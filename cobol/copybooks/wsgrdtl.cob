000100*******************************************************
000200*                                                      *
000300*  Print Layout For The Reconciliation Detail Line       *
000400*     (Built By Grrptwrt, Written To GRDTL By The         *
000500*      Calling GR0nn Program)                             *
000600*                                                      *
000700*******************************************************
000800*  Print line 133 bytes (132 + carriage control byte).
000900*
001000* 16/01/26 vbc - Created.
001100*
001200 01  GR-DETAIL-LINE.
001300     03  DTL-CC               PIC X.
001400     03  DTL-STATUS           PIC X(18).
001500     03  DTL-PARTY-GSTIN      PIC X(16).
001600     03  DTL-INV-NUM          PIC X(17).
001700     03  DTL-INV-DATE         PIC X(11).
001800     03  DTL-SRC1-VALUE       PIC -(11)9.99.
001900     03  FILLER               PIC X.
002000     03  DTL-SRC2-VALUE       PIC -(11)9.99.
002100     03  FILLER               PIC X.
002200     03  DTL-DIFFERENCE       PIC -(11)9.99.
002300     03  FILLER               PIC X.
002400     03  DTL-PCT-DIFF         PIC -(3)9.99.
002500     03  FILLER               PIC X.
002600     03  DTL-FIELD-NAME       PIC X(20).
002700     03  FILLER               PIC X(3).
