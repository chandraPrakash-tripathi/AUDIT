000100*******************************************************
000200*                                                      *
000300*  Record Definition For Invoice-Level Return/Books     *
000400*     Record (Feeds GR020, GR030 And GR100)              *
000500*                                                      *
000600*  Same layout serves the GSTR-1 outward file, the       *
000700*  GSTR-2A/2B inward file, the E-Invoice register and     *
000800*  both sides of the sales / purchase books - only the   *
000900*  GSTIN in Inv-Party-Gstin changes meaning per caller.   *
001000*                                                      *
001100*******************************************************
001200*  Record length 150 bytes.
001300*
001400* 13/01/26 vbc - Created.
001500* 21/01/26 vbc - .01 Inv-Date is YYYY-MM-DD here, NOT the
001600*                    DD-MM-YYYY of Gr-Stm-Record - added
001700*                    Inv-Date-Brk redefines to match.
001800*
001900 01  GR-INV-RECORD.
002000     03  INV-PARTY-GSTIN      PIC X(15).
002100     03  INV-PARTY-NAME       PIC X(35).
002200     03  INV-INV-NUM          PIC X(16).
002300     03  INV-INV-DATE         PIC X(10).
002400     03  INV-INV-DATE-BRK REDEFINES INV-INV-DATE.
002500         05  INV-INV-CCYY     PIC 9(4).
002600         05  FILLER           PIC X.
002700         05  INV-INV-MM       PIC 99.
002800         05  FILLER           PIC X.
002900         05  INV-INV-DD       PIC 99.
003000     03  INV-INVOICE-VALUE    PIC S9(13)V99.
003100     03  INV-TAXABLE-VALUE    PIC S9(13)V99.
003200     03  INV-IGST-AMT         PIC S9(13)V99.
003300     03  INV-CGST-AMT         PIC S9(13)V99.
003400     03  INV-SGST-AMT         PIC S9(13)V99.
003500     03  INV-CESS-AMT         PIC S9(13)V99.
003600     03  INV-RATE             PIC 9(2).
003700     03  INV-ITC-ELIGIBLE     PIC X(1).
003800         88  INV-ITC-IS-ELIGIBLE  VALUE "Y".
003900         88  INV-ITC-NOT-ELIGIBLE VALUE "N".
004000     03  FILLER               PIC X(4).
