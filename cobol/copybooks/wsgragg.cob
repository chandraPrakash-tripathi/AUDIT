000100*******************************************************
000200*                                                      *
000300*  Record Definition For Aggregate Return Figure         *
000400*     (Feeds GR040, GR050, GR060 And GR070)               *
000500*                                                      *
000600*  One named figure per line - GSTR-3B table cell,        *
000700*  GSTR-1 section total, books tax-head total or the      *
000800*  Section 16/17 ITC-eligibility working, depending on    *
000900*  which pair of files the calling program opened.        *
001000*                                                      *
001100*******************************************************
001200*  Record length 45 bytes.
001300*
001400* 13/01/26 vbc - Created.
001500*
001600 01  GR-AGG-RECORD.
001700     03  AGG-FIELD-NAME       PIC X(30).
001800     03  AGG-FIELD-VALUE      PIC S9(13)V99.
001900     03  FILLER               PIC X(5).
