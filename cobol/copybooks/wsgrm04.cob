000100*******************************************************
000200*                                                      *
000300*  Linkage Block For Grmaps04 (Rules B0/B2.1/B8.1/B11.1  *
000400*     Threshold, Status And Closeness Engine)             *
000500*                                                      *
000600*  Function "S" returns Match-Percent-Significance      *
000700*     status (Denom-Mode "M" = larger of the two values,  *
000800*     "2" = source-2 value) - Function "C" returns just    *
000900*     the closeness flag and leaves Status untouched, so   *
001000*     a "C" caller builds its own Matched/Mismatched text.  *
001100*                                                      *
001200*******************************************************
001300*
001400* 24/01/26 vbc - Created, pulled out of Grmaps04 itself so
001500*                every Gr0nn caller can Copy the one block
001600*                rather than re-keying the field list (was
001700*                found missing from several callers on
001800*                review - Ticket GR-202).
001900*
002000 01  GR-MAPS04-WS.
002100     03  M04-FUNCTION          PIC X.
002200         88  M04-STATUS-TEST       VALUE "S".
002300         88  M04-CLOSE-TEST        VALUE "C".
002400     03  M04-SRC1-VALUE        PIC S9(13)V99.
002500     03  M04-SRC2-VALUE        PIC S9(13)V99.
002600     03  M04-DENOM-MODE        PIC X.
002700         88  M04-DENOM-MAX         VALUE "M".
002800         88  M04-DENOM-SRC2        VALUE "2".
002900     03  M04-AMT-THRESHOLD     PIC 9(5)V99.
003000     03  M04-PCT-THRESHOLD     PIC 9(3)V99.
003100     03  M04-DIFFERENCE        PIC S9(13)V99.
003200     03  M04-PCT-ABS           PIC S9(3)V99.
003300     03  M04-PCT-SIGNED        PIC S9(3)V99.
003400     03  M04-STATUS            PIC X(20).
003500         88  M04-RES-MATCHED       VALUE "MATCHED".
003600         88  M04-RES-MISMATCHED    VALUE "MISMATCHED".
003700         88  M04-RES-ONLY-SRC1     VALUE "ONLY IN SOURCE 1".
003800         88  M04-RES-ONLY-SRC2     VALUE "ONLY IN SOURCE 2".
003900     03  M04-SIGNIFICANT       PIC X.
004000         88  M04-IS-SIGNIFICANT    VALUE "Y".
004100     03  FILLER                PIC X(10).
