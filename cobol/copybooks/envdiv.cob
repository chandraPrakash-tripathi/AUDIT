000100*******************************************************
000200*                                                      *
000300*   Generic Environment Division Block - GST Recon     *
000400*       Copied into every GR0nn / common module        *
000500*                                                      *
000600*******************************************************
000700*
000800* 12/01/26 vbc - Created, lifted out of gr010 so all modules
000900*                pick up printer / switch changes together.
001000* 02/02/26 vbc -    .01 Added UPSI-0 test-data switch for the
001100*                       reconciliation suite (see Test-Data-Flags).
001200*
001300 CONFIGURATION SECTION.
001400 SOURCE-COMPUTER.  IBM-370.
001500 OBJECT-COMPUTER.  IBM-370.
001600 SPECIAL-NAMES.
001700     C01 IS TOP-OF-FORM
001800     CLASS GR-ALPHABETIC IS "A" THRU "Z"
001900     CLASS GR-NUMERIC-TEXT IS "0" THRU "9"
002000     UPSI-0 IS GR-TEST-DATA-SW
002100         ON STATUS IS GR-TEST-DATA-ON
002200         OFF STATUS IS GR-TEST-DATA-OFF.
