000100*******************************************************
000200*                                                      *
000300*  Print Layouts For The Consolidated Summary Report      *
000400*     (Built By Grrptwrt, Written To GRRPT)               *
000500*                                                      *
000600*  Title block, one consolidated line per run, and the    *
000700*  labelled metric lines that make up the per-run           *
000800*  summary-statistics block.                               *
000900*                                                      *
001000*******************************************************
001100*  Print lines 133 bytes (132 + carriage control byte).
001200*
001300* 16/01/26 vbc - Created.
001400*
001500 01  GR-TITLE-LINE-1.
001600     03  TTL1-CC              PIC X.
001700     03  TTL1-REPORT-NAME     PIC X(40) VALUE
001800         "GST AUDIT RECONCILIATION - SUMMARY".
001900     03  FILLER               PIC X(20).
002000     03  TTL1-COMPANY-NAME    PIC X(60).
002100     03  FILLER               PIC X(12).
002200*
002300 01  GR-TITLE-LINE-2.
002400     03  TTL2-CC              PIC X.
002500     03  TTL2-CAPTION         PIC X(10)  VALUE "PERIOD :".
002600     03  TTL2-PERIOD-TEXT     PIC X(20).
002700     03  FILLER               PIC X(102).
002800*
002900 01  GR-CONSOL-LINE.
003000     03  CSL-CC               PIC X.
003100     03  CSL-RECON-TYPE       PIC X(30).
003200     03  CSL-TOTAL-RECORDS    PIC ZZZ,ZZ9.
003300     03  FILLER               PIC X(2).
003400     03  CSL-MATCHED-COUNT    PIC ZZZ,ZZ9.
003500     03  FILLER               PIC X(2).
003600     03  CSL-MISMATCH-COUNT   PIC ZZZ,ZZ9.
003700     03  FILLER               PIC X(2).
003800     03  CSL-MATCH-PERCENT    PIC ZZ9.99.
003900     03  FILLER               PIC X(2).
004000     03  CSL-NET-DIFFERENCE   PIC -(13)9.99.
004100     03  FILLER               PIC X(20).
004200*
004300 01  GR-METRIC-LINE.
004400     03  MTL-CC               PIC X.
004500     03  FILLER               PIC X(4).
004600     03  MTL-LABEL            PIC X(30).
004700     03  MTL-VALUE            PIC -(13)9.99.
004800     03  FILLER               PIC X(81).
