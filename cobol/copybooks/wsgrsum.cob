000100*******************************************************
000200*                                                      *
000300*  Record Definition For Reconciliation Summary Record   *
000400*     (One Per GR0nn Run, Written To GRRPT)               *
000500*                                                      *
000600*  Built by Grrptwrt's Build-Summary entry from the       *
000700*  running counters each GR0nn program keeps in AA000.    *
000800*                                                      *
000900*******************************************************
001000*  Record length 110 bytes.
001100*
001200* 15/01/26 vbc - Created.
001300*
001400 01  GR-SUMMARY-RECORD.
001500     03  SUM-RECON-TYPE       PIC X(30).
001600     03  SUM-TOTAL-RECORDS    PIC 9(7).
001700     03  SUM-MATCHED-COUNT    PIC 9(7).
001800     03  SUM-MISMATCH-COUNT   PIC 9(7).
001900     03  SUM-ONLY-SRC1-COUNT  PIC 9(7).
002000     03  SUM-ONLY-SRC2-COUNT  PIC 9(7).
002100     03  SUM-NET-DIFFERENCE   PIC S9(13)V99.
002200     03  SUM-ABS-DIFFERENCE   PIC S9(13)V99.
002300     03  SUM-MATCH-PERCENT    PIC 9(3)V99.
002400     03  FILLER               PIC X(10).
